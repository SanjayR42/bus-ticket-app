000100*----------------------------------------------------------------*
000200*    MEMBER......: TKTRES07                                      *
000300*    TITLE.......: BOOKING MASTER RECORD LAYOUT                  *
000400*    USED BY.....: BKTB0001, BKTB0002, BKTB0003, BKTB0004        *
000500*    NOTE........: BKG-SEAT-ID IS AN ARRAY OF 10 SLOTS; ONLY THE *
000600*                  FIRST BKG-SEAT-COUNT ENTRIES ARE IN USE.      *
000700*----------------------------------------------------------------*
000800 03  BKG-ID                          PIC 9(09).
000900 03  BKG-USER-ID                     PIC 9(09).
001000 03  BKG-TRIP-ID                     PIC 9(09).
001100 03  BKG-SEAT-COUNT                  PIC 9(02).
001200 03  BKG-SEAT-TBL.
001300     05  BKG-SEAT-ID  OCCURS 10 TIMES
001400                      INDEXED BY BKG-SEAT-IX
001500                                 PIC 9(09).
001600 03  BKG-TOTAL-AMT                   PIC S9(09)V99.
001700 03  BKG-STATUS                      PIC X(15).
001800     88  BKG-STAT-CONFIRMED              VALUE 'CONFIRMED      '.
001900     88  BKG-STAT-PENDING-PAYMENT        VALUE 'PENDING_PAYMENT'.
002000     88  BKG-STAT-PAYMENT-FAILED         VALUE 'PAYMENT_FAILED '.
002100     88  BKG-STAT-CANCELLED              VALUE 'CANCELLED      '.
002200     88  BKG-STAT-COMPLETED              VALUE 'COMPLETED      '.
002300     88  BKG-STAT-REFUNDED               VALUE 'REFUNDED       '.
002400     88  BKG-STAT-ARCHIVED               VALUE 'ARCHIVED       '.
002500 03  BKG-DATE-TS                     PIC 9(14).
002600 03  FILLER REDEFINES BKG-DATE-TS.
002700     05  BKG-DATE-DATE-PART          PIC 9(08).
002800     05  BKG-DATE-TIME-PART          PIC 9(06).
002900 03  FILLER                          PIC X(06).
