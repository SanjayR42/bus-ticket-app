000100*----------------------------------------------------------------*
000200*    MEMBER......: TKTRES10                                      *
000300*    TITLE.......: AUDIT LOG OUTPUT LINE (AUDITLOG)               *
000400*    USED BY.....: BKTB0001                                      *
000500*----------------------------------------------------------------*
000600 03  AUD-SEQ                         PIC 9(06).
000700 03  FILLER                          PIC X(01)  VALUE SPACE.
000800 03  AUD-CODE                        PIC X(08).
000900 03  FILLER                          PIC X(01)  VALUE SPACE.
001000 03  AUD-KEY                         PIC 9(09).
001100 03  FILLER                          PIC X(01)  VALUE SPACE.
001200 03  AUD-RESULT                      PIC X(08).
001300     88  AUD-RES-ACCEPTED                VALUE 'ACCEPTED'.
001400     88  AUD-RES-REJECTED                VALUE 'REJECTED'.
001500 03  FILLER                          PIC X(01)  VALUE SPACE.
001600 03  AUD-REASON                      PIC X(40).
001700 03  FILLER                          PIC X(02)  VALUE SPACES.
