000100*----------------------------------------------------------------*
000200*    MEMBER......: TKTRES13                                      *
000300*    TITLE.......: TIMESTAMP ARITHMETIC WORK AREA                *
000400*    USED BY.....: BKTB0001, BKTB0002, BKTB0003, BKTB0004        *
000500*    NOTE........: SHARED BY EVERY PROGRAM THAT COMPARES AN      *
000600*                  AS-OF TIMESTAMP (9(14) YYYYMMDDHHMMSS) AGAINST*
000700*                  A HOLD-UNTIL, BOOKING-DATE OR DEPARTURE TS.   *
000800*----------------------------------------------------------------*
000900 03  TKT-TS-VALUE                    PIC 9(14).
001000 03  FILLER REDEFINES TKT-TS-VALUE.
001100     05  TKT-TS-YYYY                  PIC 9(04).
001200     05  TKT-TS-MM                    PIC 9(02).
001300     05  TKT-TS-DD                    PIC 9(02).
001400     05  TKT-TS-HH                    PIC 9(02).
001500     05  TKT-TS-MI                    PIC 9(02).
001600     05  TKT-TS-SS                    PIC 9(02).
001700 03  FILLER REDEFINES TKT-TS-VALUE.
001800     05  TKT-TS-DATE-PART             PIC 9(08).
001900     05  TKT-TS-TIME-PART             PIC 9(06).
002000 03  FILLER REDEFINES TKT-TS-VALUE.
002100     05  TKT-TS-AS-X                  PIC X(14).
002200 03  FILLER                          PIC X(02).
