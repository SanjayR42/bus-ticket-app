000100*----------------------------------------------------------------*
000200*    MEMBER......: TKTRES03                                      *
000300*    TITLE.......: ROUTE MASTER RECORD LAYOUT                    *
000400*    USED BY.....: BKTB0001, BKTB0004                            *
000500*----------------------------------------------------------------*
000600 03  ROUTE-ID                        PIC 9(09).
000700 03  ROUTE-SOURCE                    PIC X(20).
000800 03  ROUTE-DEST                      PIC X(20).
000900 03  ROUTE-DISTANCE                  PIC 9(05).
001000 03  ROUTE-DURATION                  PIC 9(04).
001100 03  FILLER                          PIC X(06).
