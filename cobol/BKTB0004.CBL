000100*==================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*==================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     BKTB0004.
000600 AUTHOR.         C Q VELASQUEZ.
000700 INSTALLATION.   DATA PROCESSING CENTER - PASSENGER SVCS DIVISION.
000800 DATE-WRITTEN.   16/02/1996.
000900 DATE-COMPILED.  16/02/1996.
001000 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
001100 REMARKS.
001200*------------------------------------------------------------------*
001300*                 C Q VELASQUEZ - BATCH SYSTEMS UNIT             *
001400*------------------------------------------------------------------*
001500*    PROGRAM-ID..: BKTB0004.                                     *
001600*    ANALYST.....: C Q VELASQUEZ                                 *
001700*    PROGRAMMER..: C Q VELASQUEZ                                 *
001800*    DATE........: 16/02/1996                                    *
001900*------------------------------------------------------------------*
002000*    PROJECT.....: BUS TICKET RESERVATION BATCH - BKTBAT         *
002100*------------------------------------------------------------------*
002200*    GOAL........: REPORT/TICKET LOAD MODULE - CALLED FROM       *
002300*                  BKTB0001 FOR THREE DISTINCT FUNCTIONS, PASSED *
002400*                  ON LK-REPORT-FUNCTION:                        *
002500*                    SEARCH  - TRIP SEARCH LISTING (RULE 17)     *
002600*                    TICKET  - ONE PRINTABLE TICKET DOCUMENT     *
002700*                    EORREPT - END-OF-RUN REVENUE/STATUS REPORT  *
002800*                  THIS IS THE ONLY LOAD MODULE THAT OWNS RPTFILE*
002900*                  AND TICKETS - IT OPENS THEM ITSELF, ON ITS    *
003000*                  FIRST CALL OF THE RUN, AND CLOSES THEM WHEN   *
003100*                  THE EORREPT FUNCTION COMPLETES.               *
003200*------------------------------------------------------------------*
003300*    LINKAGE.....:  LK-REPORT-FUNCTION  (X(08), SEE 88-LEVELS)   *
003400*                   LK-SEARCH-REQUEST   (SOURCE/DEST/WINDOW)     *
003500*                   LK-TRIP-TBL         (TKTRES04 OCCURS)        *
003600*                   LK-ROUTE-TBL        (TKTRES03 OCCURS)        *
003700*                   LK-BUS-TBL          (TKTRES02 OCCURS)        *
003800*                   LK-SEAT-TBL         (TKTRES05 OCCURS)        *
003900*                   LK-BOOKING-TBL      (TKTRES07 OCCURS)        *
004000*                   LK-USER-TBL         (TKTRES01 OCCURS)        *
004100*                   LK-PAYMENT-TBL      (TKTRES08 OCCURS)        *
004200*                   LK-OCCURRENCE-COUNTERS                       *
004300*                   LK-TICKET-BOOKING-ID (TICKET FUNCTION ONLY)  *
004400*    CALLED BY...:  BKTB0001, PARAGRAPHS 2600/2700/3000.         *
004500*    TABLE DB2...:  NONE - FLAT MASTER FILES ONLY.               *
004600*------------------------------------------------------------------*
004700*                        CHANGE LOG                              *
004800*------------------------------------------------------------------*
004900*    16/02/1996 CQV TICKET#0176 - SPLIT OUT OF BKTB0001 AS ITS   *
005000*                                  OWN LOAD MODULE.  TRIP-SEARCH *
005100*                                  LISTING FUNCTION ONLY.        *
005200*    03/03/1997 CQV TICKET#0182 - TICKET-DOCUMENT-BUILDER        *
005300*                                  FUNCTION ADDED (QR DATA LINE  *
005400*                                  BUILT FROM RULE 21'S HYPHEN   *
005500*                                  ROUTE KEY).                   *
005600*    11/09/1997 MHU TICKET#0190 - END-OF-RUN REVENUE REPORT      *
005700*                                  FUNCTION ADDED - FOUR RPTFILE *
005800*                                  SECTIONS PLUS GRAND TOTAL.    *
005900*    30/09/1998 MHU TICKET#0203 - Y2K: DATE-BREAKOUT FIELDS RE-  *
006000*                                  CUT OVER THE 4-DIGIT CENTURY  *
006100*                                  FIELDS IN TKTRES13, NOT A     *
006200*                                  2-DIGIT YEAR.                 *
006300*    14/01/1999 MHU TICKET#0204 - Y2K: TICKET DATE/TIME FORMAT   *
006400*                                  RE-TESTED ACROSS THE 1999/    *
006500*                                  2000 BOUNDARY.                *
006600*    05/05/2001 TRA TICKET#0221 - REVENUE-BY-ROUTE AND TOP-      *
006700*                                  ROUTES NOW BUILT FROM ONE     *
006800*                                  IN-MEMORY TABLE (FIND-OR-ADD  *
006900*                                  THEN BUBBLE SORT) INSTEAD OF  *
007000*                                  TWO SEPARATE PASSES OVER      *
007100*                                  PAYMENTS.                     *
007200*    02/12/2008 MHU TICKET#0289 - GRAND-TOTAL LINE NOW COMPUTED  *
007300*                                  DIRECTLY FROM SUCCESS PAYMENTS*
007400*                                  RATHER THAN SUMMED FROM THE   *
007500*                                  ROUTE TABLE, SO A ROUTE WITH  *
007600*                                  NO MATCHING TRIP CANNOT SILENTLY*
007700*                                  DROP REVENUE OUT OF THE TOTAL.*
007800*                                  RAISED BY AUDIT FINDING       *
007900*                                  AF-08-114.                    *
007910*    11/04/2014 CQV TICKET#0317 - QR ID: FIELD WAS STRINGING THE  *
007920*                                  ZERO-SUPPRESSED WRK-NUM-EDIT   *
007930*                                  PICTURE STRAIGHT IN, LEADING   *
007940*                                  BLANKS AND ALL, FOR ANY BOOKING*
007950*                                  ID UNDER 9 DIGITS.  NOW LEFT-  *
007960*                                  TRIMMED LIKE THE AMOUNT FIELD  *
007970*                                  ALREADY WAS.                  *
007980*    11/04/2014 CQV TICKET#0318 - DAILY-BOOKINGS DATE AND ROUTE   *
007990*                                  KEY ON THE REVENUE REPORT NEVER*
008000*                                  MATCHED THE PRINTED REPORT     *
008010*                                  LAYOUT - DATE HAD NO DASHES,   *
008020*                                  ROUTE KEY CARRIED THE ARROW    *
008030*                                  FORM AT THE WRONG WIDTH.  BOTH *
008040*                                  NOW BUILT TO SPEC.             *
008050*------------------------------------------------------------------*
008100*==================================================================*
008200*           E N V I R O N M E N T      D I V I S I O N           *
008300*==================================================================*
008400 ENVIRONMENT DIVISION.
008500 CONFIGURATION SECTION.
008600 SOURCE-COMPUTER.  USL-486.
008700 OBJECT-COMPUTER.  USL-486.
008800*    UPSI-0 ON = OPERATOR WANTS THE QR DATA LINE ALSO ECHOED TO
008900*    THE CONSOLE AS EACH TICKET IS WRITTEN (SEE 3090).
009000 SPECIAL-NAMES.
009100     C01 IS TOP-OF-FORM
009200     UPSI-0 ON STATUS IS WRK-WIDE-QR-SWITCH-ON
009300             OFF STATUS IS WRK-WIDE-QR-SWITCH-OFF.
009400
009500 INPUT-OUTPUT SECTION.
009600 FILE-CONTROL.
009700     SELECT RPTFILE      ASSIGN TO UTS-S-RPTFILE
009800      ORGANIZATION IS     SEQUENTIAL
009900      ACCESS MODE  IS     SEQUENTIAL
010000      FILE STATUS  IS     WRK-FS-RPTFILE.
010100
010200     SELECT TICKETS      ASSIGN TO UTS-S-TICKETS
010300      ORGANIZATION IS     SEQUENTIAL
010400      ACCESS MODE  IS     SEQUENTIAL
010500      FILE STATUS  IS     WRK-FS-TICKETS.
010600*
010700*==================================================================*
010800*                  D A T A      D I V I S I O N                  *
010900*==================================================================*
011000 DATA DIVISION.
011100 FILE SECTION.
011200*
011300 FD  RPTFILE
011400     RECORDING MODE IS F
011500     LABEL RECORD   IS STANDARD
011600     BLOCK CONTAINS 00 RECORDS.
011700 01  FD-RPTFILE-REC   PIC X(0132).
011800*
011900 FD  TICKETS
012000     RECORDING MODE IS F
012100     LABEL RECORD   IS STANDARD
012200     BLOCK CONTAINS 00 RECORDS.
012300 01  FD-TICKETS-REC   PIC X(0132).
012400*
012500 WORKING-STORAGE SECTION.
012600*
012700*------------------------------------------------------------------*
012800*    WRK-FILE-STATUS - ONE 9(02) PER FILE, TESTED AT 8NNN-TEST-FS
012900*------------------------------------------------------------------*
013000 01  WRK-FILE-STATUS.
013100     03  WRK-FS-RPTFILE     PIC 9(02) VALUE ZEROS.
013200     03  WRK-FS-TICKETS     PIC 9(02) VALUE ZEROS.
013300     03  FILLER                  PIC X(04) VALUE SPACES.
013400*
013450*------------------------------------------------------------------*
013460*    STAND-ALONE 77-LEVEL SWITCH - LAZY-OPEN FLAG, SET ON THE
013470*    FIRST CALL OF THE RUN AND RESET WHEN EORREPT CLOSES BOTH
013480*    FILES.  16/02/1996 CQV TICKET#0176 - HOUSE STYLE 77-LEVEL.
013490*------------------------------------------------------------------*
013500 77  WRK-FILES-OPEN-SW           PIC X(01) VALUE 'N'.
013600     88  FILES-ARE-OPEN              VALUE 'Y'.
014100*
014200*------------------------------------------------------------------*
014300*    RPTFILE / TICKETS PRINT-LINE WORK AREAS
014400*------------------------------------------------------------------*
014500 01  WRK-RPT-LINE.
014600     COPY TKTRES11.
014700 01  WRK-TICKET-LINE.
014800     COPY TKTRES12.
014900*
015000*------------------------------------------------------------------*
015100*    SYSTEM DATE/TIME (9000-GET-DATE-TIME) - REPORT TITLE ONLY
015200*------------------------------------------------------------------*
015300 01  WRK-CURRENT-DATE.
015400     03  WRK-CD-CCYY              PIC 9(04).
015500     03  WRK-CD-MM                PIC 9(02).
015600     03  WRK-CD-DD                PIC 9(02).
015610*    16/02/1996 CQV TICKET#0176 - FLAT NUMERIC VIEW OF THE
015620*                  RUN DATE ADDED FOR THE REPORT-TITLE EDIT.
015630 01  FILLER REDEFINES WRK-CURRENT-DATE.
015640     03  WRK-CD-DATE-NUM          PIC 9(08).
015700 01  WRK-CD-EDIT                  PIC X(10).
015800*
015900*------------------------------------------------------------------*
016000*    WRK-TS-BREAK - TIMESTAMP-ARITHMETIC WORK AREA, RELOADED ONE
016100*    TIMESTAMP AT A TIME FOR EACH DATE/TIME FIELD BEING FORMATTED
016200*------------------------------------------------------------------*
016300 01  WRK-TS-BREAK.
016400     COPY TKTRES13.
016410*    16/02/1996 CQV TICKET#0176 - FLAT-LINE VIEW OF THE
016420*                  TIMESTAMP WORK AREA FOR THE FS-ERROR DUMP.
016430 01  WRK-TS-BREAK-ALT REDEFINES WRK-TS-BREAK.
016440     03  WRK-TS-BREAK-LINE        PIC X(16).
016500*
016600*------------------------------------------------------------------*
016700*    WRK-MONTH-TBL - THREE-LETTER MONTH NAMES, SUBSCRIPTED BY THE
016800*    NUMERIC MONTH TAKEN OUT OF WRK-TS-BREAK
016900*------------------------------------------------------------------*
017000 01  WRK-MONTH-TBL.
017100     03  FILLER                   PIC X(03) VALUE "JAN".
017200     03  FILLER                   PIC X(03) VALUE "FEB".
017300     03  FILLER                   PIC X(03) VALUE "MAR".
017400     03  FILLER                   PIC X(03) VALUE "APR".
017500     03  FILLER                   PIC X(03) VALUE "MAY".
017600     03  FILLER                   PIC X(03) VALUE "JUN".
017700     03  FILLER                   PIC X(03) VALUE "JUL".
017800     03  FILLER                   PIC X(03) VALUE "AUG".
017900     03  FILLER                   PIC X(03) VALUE "SEP".
018000     03  FILLER                   PIC X(03) VALUE "OCT".
018100     03  FILLER                   PIC X(03) VALUE "NOV".
018200     03  FILLER                   PIC X(03) VALUE "DEC".
018300 01  FILLER REDEFINES WRK-MONTH-TBL.
018400     03  WRK-MONTH-NAME OCCURS 12 TIMES
018500                        INDEXED BY WRK-MONTH-IX  PIC X(03).
018600*
018700*------------------------------------------------------------------*
018800*    WRK-DT-FMT - "DD MMM CCYY HH:MI" BUILD AREA, ONE PER CALL
018900*------------------------------------------------------------------*
019000 01  WRK-DT-FMT.
019100     03  WRK-DT-FMT-DD            PIC X(02).
019200     03  FILLER                   PIC X(01) VALUE SPACE.
019300     03  WRK-DT-FMT-MON           PIC X(03).
019400     03  FILLER                   PIC X(01) VALUE SPACE.
019500     03  WRK-DT-FMT-CCYY          PIC X(04).
019600     03  FILLER                   PIC X(01) VALUE SPACE.
019700     03  WRK-DT-FMT-HH            PIC X(02).
019800     03  FILLER                   PIC X(01) VALUE ':'.
019900     03  WRK-DT-FMT-MI            PIC X(02).
020000 01  WRK-QR-DATE-PART             PIC X(11).
020100 01  WRK-QR-TIME-PART             PIC X(05).
020200*
020300*------------------------------------------------------------------*
020400*    GENERIC FIELD-TRIM WORK AREA - RIGHT-TRIM (9500) AND LEFT-
020500*    TRIM (9550) BOTH SCAN THIS SAME 40-BYTE HOLD AREA
020600*------------------------------------------------------------------*
020700 01  WRK-TRIM-FIELD               PIC X(40).
020750*    16/02/1996 CQV TICKET#0176 - STAND-ALONE SUBSCRIPTS BELOW
020760*                  PULLED TO 77-LEVEL PER SHOP STANDARD.
020770 77  WRK-TRIM-MAX                 PIC S9(4) COMP.
020780 77  WRK-TRIM-LEN                 PIC S9(4) COMP.
020790 77  WRK-TRIM-START               PIC S9(4) COMP.
021100*
021200*------------------------------------------------------------------*
021300*    ROUTE-KEY BUILD AREAS - RULE 21 (TWO DISTINCT FORMATS)
021400*------------------------------------------------------------------*
021500 01  WRK-SRC-TRIM                 PIC X(20).
021600 77  WRK-SRC-LEN                  PIC S9(4) COMP.
021700 01  WRK-DST-TRIM                 PIC X(20).
021800 77  WRK-DST-LEN                  PIC S9(4) COMP.
021900 01  WRK-ROUTE-ARROW               PIC X(44).
022000 01  WRK-ROUTE-HYPHEN              PIC X(41).
022100 77  WRK-RTE-PTR                   PIC S9(4) COMP.
022200*
022300*------------------------------------------------------------------*
022400*    TICKET-BUILD MISCELLANEOUS AREAS
022500*------------------------------------------------------------------*
022550*    16/02/1996 CQV TICKET#0176 - STAND-ALONE INDEX/COUNTER
022560*                  FIELDS BELOW PULLED TO 77-LEVEL.
022600 77  WRK-TKT-USER-IX               PIC S9(4) COMP.
022700 77  WRK-TKT-TRIP-IX               PIC S9(4) COMP.
022800 77  WRK-TKT-ROUTE-IX              PIC S9(4) COMP.
022900 77  WRK-TKT-BUS-IX                PIC S9(4) COMP.
023000 77  WRK-TKT-PAY-IX                PIC S9(4) COMP.
023100 01  WRK-TKT-FOUND-SW              PIC X(01) VALUE 'N'.
023200     88  WRK-TKT-FOUND                 VALUE 'Y'.
023300 01  WRK-SEAT-LIST                 PIC X(60).
023400 77  WRK-SEAT-LIST-PTR             PIC S9(4) COMP.
023500 01  WRK-SEAT-TYPE-LIST            PIC X(60).
023600 77  WRK-SEAT-TYPE-LIST-PTR        PIC S9(4) COMP.
023700 01  WRK-SEAT-TYPE-TBL.
023800     03  WRK-SEAT-TYPE-ENTRY OCCURS 10 TIMES
023900                 INDEXED BY WRK-STY-IX     PIC X(10).
024000 77  WRK-SEAT-TYPE-CNT             PIC S9(4) COMP.
024100 01  WRK-SEAT-TYPE-DUP-SW          PIC X(01).
024200     88  WRK-SEAT-TYPE-IS-DUP           VALUE 'Y'.
024300 01  WRK-NUM-EDIT                  PIC ZZZZZZZZ9.
024320*    11/04/2014 CQV TICKET#0317 - HOLDS THE LEFT-TRIMMED BOOKING
024330*    ID FOR THE QR ID: FIELD - SEE 3090-BUILD-AND-WRITE-QR.
024340 01  WRK-ID-TRIM                   PIC X(09) VALUE SPACES.
024400 01  WRK-AMT-EDIT                  PIC ZZ,ZZZ,ZZ9.99.
024500 01  WRK-AMT-QR-EDIT               PIC ZZZZZZ9.99.
024600*
024700*------------------------------------------------------------------*
024800*    END-OF-RUN REPORT AREAS
024900*------------------------------------------------------------------*
025000 01  WRK-DAY-TBL.
025100     03  WRK-DAY-ENTRY OCCURS 2000 TIMES
025200                 INDEXED BY WRK-DAY-IX.
025300         05  WRK-DAY-DATE           PIC 9(08).
025400         05  WRK-DAY-COUNT          PIC S9(05) COMP.
025500         05  FILLER                 PIC X(02).
025600 77  WRK-DAY-CNT                   PIC S9(4) COMP VALUE ZERO.
025610*    11/04/2014 CQV TICKET#0318 - WRK-RPT-DAY-DATE/BREAKOUT BELOW
025620*    LET 4032-WRITE-ONE-DAY DASH-FORMAT THE DAILY-BOOKINGS DATE
025630*    (RULE 21 REPORT LAYOUT WANTS YYYY-MM-DD, NOT A FLAT 9(08)).
025640 01  WRK-RPT-DAY-DATE              PIC 9(08).
025650 01  FILLER REDEFINES WRK-RPT-DAY-DATE.
025660     03  WRK-RPT-DAY-YYYY          PIC 9(04).
025670     03  WRK-RPT-DAY-MM            PIC 9(02).
025680     03  WRK-RPT-DAY-DD            PIC 9(02).
025700*
025800 01  WRK-ROUTE-REV-TBL.
025900     03  WRK-RR-ENTRY OCCURS 150 TIMES
026000                 INDEXED BY WRK-RR-IX.
026100         05  WRK-RR-ROUTE-ID        PIC 9(09).
026200         05  WRK-RR-REVENUE         PIC S9(09)V99.
026300         05  FILLER                 PIC X(02).
026400 77  WRK-ROUTE-REV-CNT             PIC S9(4) COMP VALUE ZERO.
026500*
026600 01  WRK-TOP-TBL.
026700     03  WRK-TOP-ENTRY OCCURS 150 TIMES
026800                 INDEXED BY WRK-TOP-IX.
026900         05  WRK-TOP-ROUTE-ID       PIC 9(09).
027000         05  WRK-TOP-REVENUE        PIC S9(09)V99.
027100         05  FILLER                 PIC X(02).
027200 77  WRK-TOP-CNT                   PIC S9(4) COMP VALUE ZERO.
027300 77  WRK-TOP-PRINT-MAX             PIC S9(4) COMP VALUE 5.
027400*
027500 01  WRK-SORT-SWITCH               PIC X(01).
027600     88  WRK-SORT-DID-SWAP             VALUE 'Y'.
027700 01  WRK-SORT-HOLD-DATE            PIC 9(08).
027800 01  WRK-SORT-HOLD-CNT             PIC S9(05) COMP.
027900 01  WRK-SORT-HOLD-ROUTE-ID        PIC 9(09).
028000 01  WRK-SORT-HOLD-REVENUE         PIC S9(09)V99.
028100*
028200 01  WRK-STAT-COUNTERS.
028300     03  WRK-STAT-TOTAL             PIC S9(05) COMP VALUE ZERO.
028400     03  WRK-STAT-CONFIRMED         PIC S9(05) COMP VALUE ZERO.
028500     03  WRK-STAT-COMPLETED         PIC S9(05) COMP VALUE ZERO.
028600     03  WRK-STAT-CANCELLED         PIC S9(05) COMP VALUE ZERO.
028700*
028800 01  WRK-GRAND-TOTAL                PIC S9(11)V99 VALUE ZERO.
028900*
029000 77  WRK-EOR-SUB1                   PIC S9(4) COMP.
029100*
029200*------------------------------------------------------------------*
029300*    LINKAGE WORK AREAS PASSED TO THE SHOP ABEND UTILITY
029400*------------------------------------------------------------------*
029500 01  WRK-ERROR-LOG.
029600     03  WRK-PROGRAM              PIC X(08).
029700     03  WRK-ERROR-MSG            PIC X(30).
029800     03  WRK-ERROR-CODE           PIC X(30).
029900     03  WRK-ERROR-DATE           PIC X(10).
030000     03  WRK-ERROR-TIME           PIC X(08).
030100     03  FILLER                   PIC X(04) VALUE SPACES.
030200 01  WRK-ABEND-PGM                PIC X(08) VALUE "BKTBABN".
030300*
030400*==================================================================*
030500*           L I N K A G E      S E C T I O N                     *
030600*==================================================================*
030700 LINKAGE SECTION.
030800 01  LK-REPORT-FUNCTION            PIC X(08).
030900     88  LK-FN-SEARCH                  VALUE 'SEARCH'.
031000     88  LK-FN-TICKET                  VALUE 'TICKET'.
031100     88  LK-FN-EOR-REPORT              VALUE 'EORREPT'.
031200 01  LK-SEARCH-REQUEST.
031300     03  LK-SR-SOURCE             PIC X(20).
031400     03  LK-SR-DEST               PIC X(20).
031500     03  LK-SR-WIN-START          PIC 9(14).
031600     03  LK-SR-WIN-END            PIC 9(14).
031700     03  FILLER                   PIC X(04).
031800 01  LK-TRIP-TBL.
031900     02  LK-TRIP-ENTRY OCCURS 0800 TIMES
032000             INDEXED BY LK-TRIP-IX.
032100         COPY TKTRES04.
032200 01  LK-ROUTE-TBL.
032300     02  LK-ROUTE-ENTRY OCCURS 0150 TIMES
032400             INDEXED BY LK-ROUTE-IX.
032500         COPY TKTRES03.
032600 01  LK-BUS-TBL.
032700     02  LK-BUS-ENTRY OCCURS 0100 TIMES
032800             INDEXED BY LK-BUS-IX.
032900         COPY TKTRES02.
033000 01  LK-SEAT-TBL.
033100     02  LK-SEAT-ENTRY OCCURS 8000 TIMES
033200             INDEXED BY LK-SEAT-IX.
033300         COPY TKTRES05.
033400 01  LK-BOOKING-TBL.
033500     02  LK-BOOKING-ENTRY OCCURS 2000 TIMES
033600             INDEXED BY LK-BOOKING-IX.
033700         COPY TKTRES07.
033800 01  LK-USER-TBL.
033900     02  LK-USER-ENTRY OCCURS 0500 TIMES
034000             INDEXED BY LK-USER-IX.
034100         COPY TKTRES01.
034200 01  LK-PAYMENT-TBL.
034300     02  LK-PAYMENT-ENTRY OCCURS 2000 TIMES
034400             INDEXED BY LK-PAYMENT-IX.
034500         COPY TKTRES08.
034600 01  LK-OCCURRENCE-COUNTERS.
034700     03  LK-USER-CNT        PIC S9(4) COMP.
034800     03  LK-BUS-CNT         PIC S9(4) COMP.
034900     03  LK-ROUTE-CNT       PIC S9(4) COMP.
035000     03  LK-TRIP-CNT        PIC S9(4) COMP.
035100     03  LK-SEAT-CNT        PIC S9(4) COMP.
035200     03  LK-HOLD-CNT        PIC S9(4) COMP.
035300     03  LK-BOOKING-CNT     PIC S9(4) COMP.
035400     03  LK-PAYMENT-CNT     PIC S9(4) COMP.
035500     03  FILLER             PIC X(04).
035600 01  LK-TICKET-BOOKING-ID          PIC 9(09).
035700*
035800*==================================================================*
035900*             P R O C E D U R E    D I V I S I O N                *
036000*==================================================================*
036100 PROCEDURE DIVISION USING LK-REPORT-FUNCTION
036200                          LK-SEARCH-REQUEST
036300                          LK-TRIP-TBL
036400                          LK-ROUTE-TBL
036500                          LK-BUS-TBL
036600                          LK-SEAT-TBL
036700                          LK-BOOKING-TBL
036800                          LK-USER-TBL
036900                          LK-PAYMENT-TBL
037000                          LK-OCCURRENCE-COUNTERS
037100                          LK-TICKET-BOOKING-ID.
037200*
037300*------------------------------------------------------------------*
037400*    0000-MAIN-PROCESS - IF/ELSE ON LK-REPORT-FUNCTION, SHOP DOES
037500*    NOT USE EVALUATE
037600*------------------------------------------------------------------*
037700 0000-MAIN-PROCESS SECTION.
037800     IF NOT FILES-ARE-OPEN
037900         PERFORM 1000-INITIALIZE
038000     END-IF.
038100     IF LK-FN-SEARCH
038200         PERFORM 2000-SEARCH-TRIPS
038300     ELSE
038400     IF LK-FN-TICKET
038500         PERFORM 3000-BUILD-TICKET
038600     ELSE
038700     IF LK-FN-EOR-REPORT
038800         PERFORM 4000-EOR-REPORT
038900         CLOSE RPTFILE TICKETS
039000         MOVE 'N' TO WRK-FILES-OPEN-SW
039100     ELSE
039200         CONTINUE
039300     END-IF
039400     END-IF
039500     END-IF.
039600     GOBACK.
039700 0000-99-EXIT.                    EXIT.
039800*
039900*------------------------------------------------------------------*
040000*    1000-INITIALIZE - OPEN RPTFILE/TICKETS ON THE FIRST CALL ONLY
040100*------------------------------------------------------------------*
040200 1000-INITIALIZE SECTION.
040300     OPEN OUTPUT RPTFILE.
040400     PERFORM 8100-TEST-FS-RPTFILE.
040500     OPEN OUTPUT TICKETS.
040600     PERFORM 8200-TEST-FS-TICKETS.
040700     MOVE 'Y' TO WRK-FILES-OPEN-SW.
040800 1000-99-EXIT.                    EXIT.
040900*
041000*------------------------------------------------------------------*
041100*    2000-SEARCH-TRIPS - RULE 17.  ONE RPTFILE LINE PER MATCH
041200*------------------------------------------------------------------*
041300 2000-SEARCH-TRIPS SECTION.
041400     PERFORM 2010-SEARCH-HEADER.
041500     PERFORM 2020-SEARCH-ONE-TRIP
041600         VARYING LK-TRIP-IX FROM 1 BY 1
041700         UNTIL LK-TRIP-IX > LK-TRIP-CNT.
041800 2000-99-EXIT.                    EXIT.
041900*
042000 2010-SEARCH-HEADER SECTION.
042100     PERFORM 9000-GET-DATE-TIME.
042200     MOVE SPACES TO WRK-RPT-LINE.
042300     MOVE "TRIP SEARCH RESULTS" TO RPT-TITLE-TEXT.
042400     MOVE "RUN DATE:" TO RPT-TITLE-RUNDT-LIT.
042500     MOVE WRK-CD-EDIT TO RPT-TITLE-RUN-DATE.
042600     MOVE RPT-LINE-AREA TO FD-RPTFILE-REC.
042700     WRITE FD-RPTFILE-REC.
042800     PERFORM 8100-TEST-FS-RPTFILE.
042900 2010-99-EXIT.                    EXIT.
043000*
043100 2020-SEARCH-ONE-TRIP SECTION.
043200     MOVE 'N' TO WRK-TKT-FOUND-SW.
043300     SET WRK-TKT-ROUTE-IX TO 1.
043400     SEARCH LK-ROUTE-ENTRY VARYING WRK-TKT-ROUTE-IX
043500         AT END CONTINUE
043600         WHEN ROUTE-ID (WRK-TKT-ROUTE-IX) =
043700              TRIP-ROUTE-ID (LK-TRIP-IX)
043800             IF ROUTE-SOURCE (WRK-TKT-ROUTE-IX) = LK-SR-SOURCE
043900                AND ROUTE-DEST (WRK-TKT-ROUTE-IX) = LK-SR-DEST
044000                 MOVE 'Y' TO WRK-TKT-FOUND-SW
044100             END-IF
044200     END-SEARCH.
044300     IF WRK-TKT-FOUND-SW = 'Y'
044400         AND TRIP-DEPART-TS (LK-TRIP-IX) NOT < LK-SR-WIN-START
044500         AND TRIP-DEPART-TS (LK-TRIP-IX) NOT > LK-SR-WIN-END
044600         PERFORM 2030-WRITE-SEARCH-LINE
044700     END-IF.
044800 2020-99-EXIT.                    EXIT.
044900*
045000 2030-WRITE-SEARCH-LINE SECTION.
045100     MOVE SPACES TO WRK-RPT-LINE.
045200     MOVE "TRIP: "  TO RPT-SRCH-TRIP-LIT.
045300     MOVE TRIP-ID (LK-TRIP-IX) TO RPT-SRCH-TRIP-ID.
045400     MOVE "BUS: "   TO RPT-SRCH-BUS-LIT.
045500     SET WRK-TKT-BUS-IX TO 1.
045600     SEARCH LK-BUS-ENTRY VARYING WRK-TKT-BUS-IX
045700         AT END MOVE SPACES TO RPT-SRCH-BUS-NUMBER
045800         WHEN BUS-ID (WRK-TKT-BUS-IX) = TRIP-BUS-ID (LK-TRIP-IX)
045900             MOVE BUS-NUMBER (WRK-TKT-BUS-IX)
046000                                    TO RPT-SRCH-BUS-NUMBER
046100     END-SEARCH.
046200     MOVE "DEP: "   TO RPT-SRCH-DEP-LIT.
046300     MOVE TRIP-DEPART-TS (LK-TRIP-IX) TO RPT-SRCH-DEPART-TS.
046400     MOVE "ARR: "   TO RPT-SRCH-ARR-LIT.
046500     MOVE TRIP-ARRIVE-TS (LK-TRIP-IX) TO RPT-SRCH-ARRIVE-TS.
046600     MOVE "FARE:"   TO RPT-SRCH-FARE-LIT.
046700     MOVE TRIP-FARE (LK-TRIP-IX)      TO RPT-SRCH-FARE.
046800     MOVE "SEATS:"  TO RPT-SRCH-SEATS-LIT.
046900     MOVE ZERO      TO WRK-EOR-SUB1.
047000     PERFORM 2040-COUNT-FREE-SEATS
047100         VARYING LK-SEAT-IX FROM 1 BY 1
047200         UNTIL LK-SEAT-IX > LK-SEAT-CNT.
047300     MOVE WRK-EOR-SUB1 TO RPT-SRCH-SEATS-AVAIL.
047400     MOVE RPT-LINE-AREA TO FD-RPTFILE-REC.
047500     WRITE FD-RPTFILE-REC.
047600     PERFORM 8100-TEST-FS-RPTFILE.
047700 2030-99-EXIT.                    EXIT.
047800*
047900 2040-COUNT-FREE-SEATS SECTION.
048000     IF SEAT-TRIP-ID (LK-SEAT-IX) = TRIP-ID (LK-TRIP-IX)
048100        AND SEAT-IS-FREE (LK-SEAT-IX)
048200         ADD 1 TO WRK-EOR-SUB1
048300     END-IF.
048400 2040-99-EXIT.                    EXIT.
048500*
048600*------------------------------------------------------------------*
048700*    3000-BUILD-TICKET - ONE PRINTABLE TICKET, LK-TICKET-BOOKING-ID
048800*------------------------------------------------------------------*
048900 3000-BUILD-TICKET SECTION.
049000     SET WRK-TKT-TRIP-IX  TO 1.
049100     SET WRK-TKT-USER-IX  TO 1.
049200     SET WRK-TKT-ROUTE-IX TO 1.
049300     SET WRK-TKT-BUS-IX   TO 1.
049400     SET WRK-TKT-PAY-IX   TO 1.
049500     SET LK-BOOKING-IX TO 1.
049600     MOVE 'N' TO WRK-TKT-FOUND-SW.
049700     SEARCH LK-BOOKING-ENTRY VARYING LK-BOOKING-IX
049800         AT END CONTINUE
049900         WHEN BKG-ID (LK-BOOKING-IX) = LK-TICKET-BOOKING-ID
050000             MOVE 'Y' TO WRK-TKT-FOUND-SW
050100     END-SEARCH.
050200     IF WRK-TKT-FOUND-SW = 'Y'
050300         PERFORM 3010-FIND-TICKET-JOINS
050400         PERFORM 3020-BUILD-SEAT-LIST
050500         PERFORM 3030-WRITE-TICKET-BODY
050600     END-IF.
050700 3000-99-EXIT.                    EXIT.
050800*
050900 3010-FIND-TICKET-JOINS SECTION.
051000     SEARCH LK-USER-ENTRY VARYING WRK-TKT-USER-IX
051100         AT END CONTINUE
051200         WHEN USER-ID (WRK-TKT-USER-IX) = BKG-USER-ID (LK-BOOKING-IX)
051300             CONTINUE
051400     END-SEARCH.
051500     SEARCH LK-TRIP-ENTRY VARYING WRK-TKT-TRIP-IX
051600         AT END CONTINUE
051700         WHEN TRIP-ID (WRK-TKT-TRIP-IX) = BKG-TRIP-ID (LK-BOOKING-IX)
051800             CONTINUE
051900     END-SEARCH.
052000     SEARCH LK-ROUTE-ENTRY VARYING WRK-TKT-ROUTE-IX
052100         AT END CONTINUE
052200         WHEN ROUTE-ID (WRK-TKT-ROUTE-IX) =
052300              TRIP-ROUTE-ID (WRK-TKT-TRIP-IX)
052400             CONTINUE
052500     END-SEARCH.
052600     SEARCH LK-BUS-ENTRY VARYING WRK-TKT-BUS-IX
052700         AT END CONTINUE
052800         WHEN BUS-ID (WRK-TKT-BUS-IX) = TRIP-BUS-ID (WRK-TKT-TRIP-IX)
052900             CONTINUE
053000     END-SEARCH.
053100     SET WRK-TKT-PAY-IX TO 1.
053200     MOVE 'N' TO WRK-TKT-FOUND-SW.
053300     SEARCH LK-PAYMENT-ENTRY VARYING WRK-TKT-PAY-IX
053400         AT END CONTINUE
053500         WHEN PAY-BOOKING-ID (WRK-TKT-PAY-IX) = BKG-ID (LK-BOOKING-IX)
053600             MOVE 'Y' TO WRK-TKT-FOUND-SW
053700     END-SEARCH.
053800 3010-99-EXIT.                    EXIT.
053900*
054000*------------------------------------------------------------------*
054100*    3020-BUILD-SEAT-LIST - COMMA-SEPARATED SEAT NUMBERS AND THE
054200*    DISTINCT SEAT TYPES ON THE BOOKING, VIA STRING...WITH POINTER
054300*------------------------------------------------------------------*
054400 3020-BUILD-SEAT-LIST SECTION.
054500     MOVE SPACES TO WRK-SEAT-LIST.
054600     MOVE SPACES TO WRK-SEAT-TYPE-LIST.
054700     MOVE 1 TO WRK-SEAT-LIST-PTR.
054800     MOVE 1 TO WRK-SEAT-TYPE-LIST-PTR.
054900     MOVE ZERO TO WRK-SEAT-TYPE-CNT.
055000     PERFORM 3021-ADD-ONE-SEAT
055100         VARYING BKG-SEAT-IX FROM 1 BY 1
055200         UNTIL BKG-SEAT-IX > BKG-SEAT-COUNT (LK-BOOKING-IX).
055300 3020-99-EXIT.                    EXIT.
055400*
055500 3021-ADD-ONE-SEAT SECTION.
055600     SET LK-SEAT-IX TO 1.
055700     MOVE 'N' TO WRK-TKT-FOUND-SW.
055800     SEARCH LK-SEAT-ENTRY VARYING LK-SEAT-IX
055900         AT END CONTINUE
056000         WHEN SEAT-ID (LK-SEAT-IX) =
056100              BKG-SEAT-ID (LK-BOOKING-IX BKG-SEAT-IX)
056200             MOVE 'Y' TO WRK-TKT-FOUND-SW
056300     END-SEARCH.
056400     IF WRK-TKT-FOUND-SW = 'Y'
056500         IF BKG-SEAT-IX > 1
056600             STRING "," DELIMITED BY SIZE
056700                 INTO WRK-SEAT-LIST
056800                 WITH POINTER WRK-SEAT-LIST-PTR
056900         END-IF
057000         MOVE SEAT-NUMBER (LK-SEAT-IX) TO WRK-TRIM-FIELD (1:5)
057100         MOVE SPACES TO WRK-TRIM-FIELD (6:35)
057200         MOVE 5 TO WRK-TRIM-MAX
057300         PERFORM 9500-TRIM-FIELD
057400         STRING WRK-TRIM-FIELD (1:WRK-TRIM-LEN)
057500                 DELIMITED BY SIZE
057600             INTO WRK-SEAT-LIST
057700             WITH POINTER WRK-SEAT-LIST-PTR
057800         PERFORM 3022-ADD-SEAT-TYPE
057900     END-IF.
058000 3021-99-EXIT.                    EXIT.
058100*
058200 3022-ADD-SEAT-TYPE SECTION.
058300     MOVE 'N' TO WRK-SEAT-TYPE-DUP-SW.
058400     SET WRK-STY-IX TO 1.
058500     IF WRK-SEAT-TYPE-CNT NOT = ZERO
058600         SEARCH WRK-SEAT-TYPE-ENTRY VARYING WRK-STY-IX
058700             AT END CONTINUE
058800             WHEN WRK-SEAT-TYPE-ENTRY (WRK-STY-IX) =
058900                  SEAT-TYPE (LK-SEAT-IX)
059000                 MOVE 'Y' TO WRK-SEAT-TYPE-DUP-SW
059100         END-SEARCH
059200     END-IF.
059300     IF NOT WRK-SEAT-TYPE-IS-DUP
059400         ADD 1 TO WRK-SEAT-TYPE-CNT
059500         SET WRK-STY-IX TO WRK-SEAT-TYPE-CNT
059600         MOVE SEAT-TYPE (LK-SEAT-IX)
059700                             TO WRK-SEAT-TYPE-ENTRY (WRK-STY-IX)
059800         IF WRK-SEAT-TYPE-CNT > 1
059900             STRING "," DELIMITED BY SIZE
060000                 INTO WRK-SEAT-TYPE-LIST
060100                 WITH POINTER WRK-SEAT-TYPE-LIST-PTR
060200         END-IF
060300         MOVE SEAT-TYPE (LK-SEAT-IX) TO WRK-TRIM-FIELD (1:10)
060400         MOVE SPACES TO WRK-TRIM-FIELD (11:30)
060500         MOVE 10 TO WRK-TRIM-MAX
060600         PERFORM 9500-TRIM-FIELD
060700         STRING WRK-TRIM-FIELD (1:WRK-TRIM-LEN)
060800                 DELIMITED BY SIZE
060900             INTO WRK-SEAT-TYPE-LIST
061000             WITH POINTER WRK-SEAT-TYPE-LIST-PTR
061100     END-IF.
061200 3022-99-EXIT.                    EXIT.
061300*
061400*------------------------------------------------------------------*
061500*    3030-WRITE-TICKET-BODY - LABELLED SECTIONS + QR DATA LINE
061600*------------------------------------------------------------------*
061700 3030-WRITE-TICKET-BODY SECTION.
061800     MOVE SPACES TO WRK-TICKET-LINE.
061900     MOVE "BUS TICKET" TO TKT-PLAIN-TEXT.
062000     MOVE TKT-LINE-AREA TO FD-TICKETS-REC.
062100     WRITE FD-TICKETS-REC.
062200     MOVE SPACES TO WRK-TICKET-LINE.
062300     MOVE ALL "-" TO TKT-PLAIN-TEXT.
062400     MOVE TKT-LINE-AREA TO FD-TICKETS-REC.
062500     WRITE FD-TICKETS-REC.
062600*
062650*    16/02/1996 CQV TICKET#0176 - FIVE SEPARATE PERFORMS COLLAPSED
062660*                  INTO ONE PERFORM...THRU RANGE PER SHOP STANDARD.
062700     PERFORM 3040-WRITE-BOOKING-SECTION THRU 3080-99-EXIT.
063200     PERFORM 3090-BUILD-AND-WRITE-QR.
063300*
063400     MOVE SPACES TO WRK-TICKET-LINE.
063500     MOVE "ARRIVE 30 MINUTES EARLY. CARRY A VALID PHOTO ID." TO
063600             TKT-PLAIN-TEXT.
063700     MOVE TKT-LINE-AREA TO FD-TICKETS-REC.
063800     WRITE FD-TICKETS-REC.
063900     MOVE SPACES TO WRK-TICKET-LINE.
064000     MOVE "TICKET IS NON-TRANSFERABLE. SUPPORT: 1-800-BKTBAT." TO
064100             TKT-PLAIN-TEXT.
064200     MOVE TKT-LINE-AREA TO FD-TICKETS-REC.
064300     WRITE FD-TICKETS-REC.
064400     PERFORM 8200-TEST-FS-TICKETS.
064500 3030-99-EXIT.                    EXIT.
064600*
064700 3040-WRITE-BOOKING-SECTION SECTION.
064800     MOVE SPACES TO WRK-TICKET-LINE.
064900     MOVE "BOOKING DETAILS:" TO TKT-PLAIN-TEXT.
065000     MOVE TKT-LINE-AREA TO FD-TICKETS-REC.
065100     WRITE FD-TICKETS-REC.
065200     MOVE SPACES TO WRK-TICKET-LINE.
065300     MOVE "  BOOKING ID" TO TKT-LABEL.
065400     MOVE BKG-ID (LK-BOOKING-IX) TO WRK-NUM-EDIT.
065500     MOVE WRK-NUM-EDIT TO TKT-VALUE.
065600     MOVE TKT-LINE-AREA TO FD-TICKETS-REC.
065700     WRITE FD-TICKETS-REC.
065800     MOVE SPACES TO WRK-TICKET-LINE.
065900     MOVE "  BOOKING DATE" TO TKT-LABEL.
066000     MOVE BKG-DATE-TS (LK-BOOKING-IX) TO TKT-TS-VALUE OF WRK-TS-BREAK.
066100     PERFORM 3095-FORMAT-DATE-TIME.
066200     MOVE WRK-DT-FMT TO TKT-VALUE.
066300     MOVE TKT-LINE-AREA TO FD-TICKETS-REC.
066400     WRITE FD-TICKETS-REC.
066500     MOVE SPACES TO WRK-TICKET-LINE.
066600     MOVE "  STATUS" TO TKT-LABEL.
066700     MOVE BKG-STATUS (LK-BOOKING-IX) TO TKT-VALUE.
066800     MOVE TKT-LINE-AREA TO FD-TICKETS-REC.
066900     WRITE FD-TICKETS-REC.
067000 3040-99-EXIT.                    EXIT.
067100*
067200 3050-WRITE-PASSENGER-SECTION SECTION.
067300     MOVE SPACES TO WRK-TICKET-LINE.
067400     MOVE "PASSENGER INFORMATION:" TO TKT-PLAIN-TEXT.
067500     MOVE TKT-LINE-AREA TO FD-TICKETS-REC.
067600     WRITE FD-TICKETS-REC.
067700     MOVE SPACES TO WRK-TICKET-LINE.
067800     MOVE "  NAME" TO TKT-LABEL.
067900     MOVE USER-NAME (WRK-TKT-USER-IX) TO TKT-VALUE.
068000     MOVE TKT-LINE-AREA TO FD-TICKETS-REC.
068100     WRITE FD-TICKETS-REC.
068200     MOVE SPACES TO WRK-TICKET-LINE.
068300     MOVE "  EMAIL" TO TKT-LABEL.
068400     MOVE USER-EMAIL (WRK-TKT-USER-IX) TO TKT-VALUE.
068500     MOVE TKT-LINE-AREA TO FD-TICKETS-REC.
068600     WRITE FD-TICKETS-REC.
068700     MOVE SPACES TO WRK-TICKET-LINE.
068800     MOVE "  PHONE" TO TKT-LABEL.
068900     MOVE USER-PHONE (WRK-TKT-USER-IX) TO TKT-VALUE.
069000     MOVE TKT-LINE-AREA TO FD-TICKETS-REC.
069100     WRITE FD-TICKETS-REC.
069200 3050-99-EXIT.                    EXIT.
069300*
069400 3060-WRITE-TRIP-SECTION SECTION.
069500     PERFORM 3096-BUILD-ROUTE-KEYS.
069600     MOVE SPACES TO WRK-TICKET-LINE.
069700     MOVE "TRIP INFORMATION:" TO TKT-PLAIN-TEXT.
069800     MOVE TKT-LINE-AREA TO FD-TICKETS-REC.
069900     WRITE FD-TICKETS-REC.
070000     MOVE SPACES TO WRK-TICKET-LINE.
070100     MOVE "  ROUTE" TO TKT-LABEL.
070200     MOVE WRK-ROUTE-ARROW TO TKT-VALUE.
070300     MOVE TKT-LINE-AREA TO FD-TICKETS-REC.
070400     WRITE FD-TICKETS-REC.
070500     MOVE SPACES TO WRK-TICKET-LINE.
070600     MOVE "  DEPARTURE" TO TKT-LABEL.
070700     MOVE TRIP-DEPART-TS (WRK-TKT-TRIP-IX)
070800                             TO TKT-TS-VALUE OF WRK-TS-BREAK.
070900     PERFORM 3095-FORMAT-DATE-TIME.
071000     MOVE WRK-DT-FMT TO TKT-VALUE.
071100     MOVE TKT-LINE-AREA TO FD-TICKETS-REC.
071200     WRITE FD-TICKETS-REC.
071300     MOVE SPACES TO WRK-TICKET-LINE.
071400     MOVE "  ARRIVAL" TO TKT-LABEL.
071500     MOVE TRIP-ARRIVE-TS (WRK-TKT-TRIP-IX)
071600                             TO TKT-TS-VALUE OF WRK-TS-BREAK.
071700     PERFORM 3095-FORMAT-DATE-TIME.
071800     MOVE WRK-DT-FMT TO TKT-VALUE.
071900     MOVE TKT-LINE-AREA TO FD-TICKETS-REC.
072000     WRITE FD-TICKETS-REC.
072100     MOVE SPACES TO WRK-TICKET-LINE.
072200     MOVE "  BUS" TO TKT-LABEL.
072300     STRING BUS-NUMBER (WRK-TKT-BUS-IX) DELIMITED BY SIZE
072400             " (" DELIMITED BY SIZE
072500             BUS-TYPE (WRK-TKT-BUS-IX) DELIMITED BY SPACE
072600             ")" DELIMITED BY SIZE
072700         INTO TKT-VALUE.
072800     MOVE TKT-LINE-AREA TO FD-TICKETS-REC.
072900     WRITE FD-TICKETS-REC.
073000     MOVE SPACES TO WRK-TICKET-LINE.
073100     MOVE "  OPERATOR" TO TKT-LABEL.
073200     MOVE BUS-OPERATOR (WRK-TKT-BUS-IX) TO TKT-VALUE.
073300     MOVE TKT-LINE-AREA TO FD-TICKETS-REC.
073400     WRITE FD-TICKETS-REC.
073500 3060-99-EXIT.                    EXIT.
073600*
073700 3070-WRITE-SEAT-SECTION SECTION.
073800     MOVE SPACES TO WRK-TICKET-LINE.
073900     MOVE "SEAT INFORMATION:" TO TKT-PLAIN-TEXT.
074000     MOVE TKT-LINE-AREA TO FD-TICKETS-REC.
074100     WRITE FD-TICKETS-REC.
074200     MOVE SPACES TO WRK-TICKET-LINE.
074300     MOVE "  SEAT NUMBERS" TO TKT-LABEL.
074400     MOVE WRK-SEAT-LIST TO TKT-VALUE.
074500     MOVE TKT-LINE-AREA TO FD-TICKETS-REC.
074600     WRITE FD-TICKETS-REC.
074700     MOVE SPACES TO WRK-TICKET-LINE.
074800     MOVE "  SEAT TYPES" TO TKT-LABEL.
074900     MOVE WRK-SEAT-TYPE-LIST TO TKT-VALUE.
075000     MOVE TKT-LINE-AREA TO FD-TICKETS-REC.
075100     WRITE FD-TICKETS-REC.
075200     MOVE SPACES TO WRK-TICKET-LINE.
075300     MOVE "  SEAT COUNT" TO TKT-LABEL.
075400     MOVE BKG-SEAT-COUNT (LK-BOOKING-IX) TO WRK-NUM-EDIT.
075500     MOVE WRK-NUM-EDIT TO TKT-VALUE.
075600     MOVE TKT-LINE-AREA TO FD-TICKETS-REC.
075700     WRITE FD-TICKETS-REC.
075800 3070-99-EXIT.                    EXIT.
075900*
076000 3080-WRITE-PAYMENT-SECTION SECTION.
076100     MOVE SPACES TO WRK-TICKET-LINE.
076200     MOVE "PAYMENT INFORMATION:" TO TKT-PLAIN-TEXT.
076300     MOVE TKT-LINE-AREA TO FD-TICKETS-REC.
076400     WRITE FD-TICKETS-REC.
076500     MOVE SPACES TO WRK-TICKET-LINE.
076600     MOVE "  TOTAL AMOUNT" TO TKT-LABEL.
076700     MOVE BKG-TOTAL-AMT (LK-BOOKING-IX) TO WRK-AMT-EDIT.
076800     MOVE WRK-AMT-EDIT TO TKT-VALUE.
076900     MOVE TKT-LINE-AREA TO FD-TICKETS-REC.
077000     WRITE FD-TICKETS-REC.
077100     IF WRK-TKT-FOUND-SW = 'Y'
077200         MOVE SPACES TO WRK-TICKET-LINE
077300         MOVE "  PAYMENT METHOD" TO TKT-LABEL
077400         MOVE PAY-METHOD (WRK-TKT-PAY-IX) TO TKT-VALUE
077500         MOVE TKT-LINE-AREA TO FD-TICKETS-REC
077600         WRITE FD-TICKETS-REC
077700         MOVE SPACES TO WRK-TICKET-LINE
077800         MOVE "  PAYMENT STATUS" TO TKT-LABEL
077900         MOVE PAY-STATUS (WRK-TKT-PAY-IX) TO TKT-VALUE
078000         MOVE TKT-LINE-AREA TO FD-TICKETS-REC
078100         WRITE FD-TICKETS-REC
078200     END-IF.
078300 3080-99-EXIT.                    EXIT.
078400*
078500*------------------------------------------------------------------*
078600*    3090-BUILD-AND-WRITE-QR - RULE 21 HYPHEN KEY, QR STRING FROM
078700*    BATCH-FLOW SPEC.  NAME/SOURCE/DEST PIPE-CHARACTERS STRIPPED.
078800*------------------------------------------------------------------*
078900 3090-BUILD-AND-WRITE-QR SECTION.                                 TKT0182 
079000     MOVE USER-NAME (WRK-TKT-USER-IX) TO WRK-TRIM-FIELD (1:30).
079100     MOVE SPACES TO WRK-TRIM-FIELD (31:10).
079200     MOVE 30 TO WRK-TRIM-MAX.
079300     PERFORM 9500-TRIM-FIELD.
079310*    11/04/2014 CQV TICKET#0317 - ID TRIMMED AND PARKED IN ITS
079320*    OWN FIELD *BEFORE* THE AMOUNT TRIM BELOW REUSES THIS SAME
079330*    WRK-TRIM-FIELD SCRATCH AREA.
079340     MOVE BKG-ID (LK-BOOKING-IX) TO WRK-NUM-EDIT.
079350     MOVE WRK-NUM-EDIT TO WRK-TRIM-FIELD (1:9).
079360     MOVE SPACES TO WRK-TRIM-FIELD (10:31).
079370     MOVE 9 TO WRK-TRIM-MAX.
079380     PERFORM 9550-LEFT-TRIM-FIELD.
079390     MOVE WRK-TRIM-FIELD (WRK-TRIM-START:
079395                     (WRK-TRIM-MAX - WRK-TRIM-START + 1))
079398                                      TO WRK-ID-TRIM.
079400     MOVE TRIP-DEPART-TS (WRK-TKT-TRIP-IX)
079500                             TO TKT-TS-VALUE OF WRK-TS-BREAK.
079600     PERFORM 3097-FORMAT-QR-DATE-TIME.
079700     MOVE BKG-TOTAL-AMT (LK-BOOKING-IX) TO WRK-AMT-QR-EDIT.
079800     MOVE WRK-AMT-QR-EDIT TO WRK-TRIM-FIELD (1:10).
079900     MOVE SPACES TO WRK-TRIM-FIELD (11:30).
080000     MOVE 10 TO WRK-TRIM-MAX.
080100     PERFORM 9550-LEFT-TRIM-FIELD.
080200     MOVE SPACES TO WRK-TICKET-LINE.
080300     MOVE "QR-DATA: " TO TKT-QR-LIT.
080500     MOVE SPACES TO TKT-QR-DATA.
080600     STRING "BUS_TICKET|ID:"     DELIMITED BY SIZE
080700            WRK-ID-TRIM          DELIMITED BY SPACE
080800            "|PASSENGER:"        DELIMITED BY SIZE
080900            USER-NAME (WRK-TKT-USER-IX) DELIMITED BY SIZE
081000            "|ROUTE:"            DELIMITED BY SIZE
081100            WRK-ROUTE-HYPHEN     DELIMITED BY SIZE
081200            "|DATE:"             DELIMITED BY SIZE
081300            WRK-QR-DATE-PART     DELIMITED BY SIZE
081400            "|TIME:"             DELIMITED BY SIZE
081500            WRK-QR-TIME-PART     DELIMITED BY SIZE
081600            "|BUS:"              DELIMITED BY SIZE
081700            BUS-NUMBER (WRK-TKT-BUS-IX) DELIMITED BY SIZE
081800            "|SEATS:"            DELIMITED BY SIZE
081900            WRK-SEAT-LIST        DELIMITED BY SIZE
082000            "|AMOUNT:"           DELIMITED BY SIZE
082100            WRK-TRIM-FIELD (WRK-TRIM-START:
082200                            (WRK-TRIM-MAX - WRK-TRIM-START + 1))
082300                                 DELIMITED BY SIZE
082400         INTO TKT-QR-DATA.
082500     IF WRK-WIDE-QR-SWITCH-ON
082600         DISPLAY "* WIDE-QR ECHO..: " TKT-QR-DATA
082700     ELSE
082800         CONTINUE
082900     END-IF.
083000     MOVE TKT-LINE-AREA TO FD-TICKETS-REC.
083100     WRITE FD-TICKETS-REC.
083200 3090-99-EXIT.                    EXIT.
083300*
083400*------------------------------------------------------------------*
083500*    3095-FORMAT-DATE-TIME - "DD MMM CCYY HH:MI" FROM WRK-TS-BREAK
083600*------------------------------------------------------------------*
083700 3095-FORMAT-DATE-TIME SECTION.
083800     MOVE TKT-TS-DD OF WRK-TS-BREAK TO WRK-DT-FMT-DD.
083900     SET WRK-MONTH-IX TO TKT-TS-MM OF WRK-TS-BREAK.               TKT0203 
084000     MOVE WRK-MONTH-NAME (WRK-MONTH-IX) TO WRK-DT-FMT-MON.
084100     MOVE TKT-TS-YYYY OF WRK-TS-BREAK TO WRK-DT-FMT-CCYY.
084200     MOVE TKT-TS-HH OF WRK-TS-BREAK TO WRK-DT-FMT-HH.
084300     MOVE TKT-TS-MI OF WRK-TS-BREAK TO WRK-DT-FMT-MI.
084400 3095-99-EXIT.                    EXIT.
084500*
084600*------------------------------------------------------------------*
084700*    3096-BUILD-ROUTE-KEYS - RULE 21, BOTH FORMATS AT ONCE
084800*------------------------------------------------------------------*
084900 3096-BUILD-ROUTE-KEYS SECTION.
085000     MOVE ROUTE-SOURCE (WRK-TKT-ROUTE-IX) TO WRK-TRIM-FIELD (1:20).
085100     MOVE SPACES TO WRK-TRIM-FIELD (21:20).
085200     MOVE 20 TO WRK-TRIM-MAX.
085300     PERFORM 9500-TRIM-FIELD.
085400     MOVE WRK-TRIM-FIELD TO WRK-SRC-TRIM.
085500     MOVE WRK-TRIM-LEN   TO WRK-SRC-LEN.
085600     MOVE ROUTE-DEST (WRK-TKT-ROUTE-IX) TO WRK-TRIM-FIELD (1:20).
085700     MOVE SPACES TO WRK-TRIM-FIELD (21:20).
085800     MOVE 20 TO WRK-TRIM-MAX.
085900     PERFORM 9500-TRIM-FIELD.
086000     MOVE WRK-TRIM-FIELD TO WRK-DST-TRIM.
086100     MOVE WRK-TRIM-LEN   TO WRK-DST-LEN.
086200     MOVE SPACES TO WRK-ROUTE-ARROW.
086300     MOVE 1 TO WRK-RTE-PTR.
086400     STRING WRK-SRC-TRIM (1:WRK-SRC-LEN) DELIMITED BY SIZE
086500            " -> "                       DELIMITED BY SIZE
086600            WRK-DST-TRIM (1:WRK-DST-LEN) DELIMITED BY SIZE
086700         INTO WRK-ROUTE-ARROW
086800         WITH POINTER WRK-RTE-PTR.
086900     MOVE SPACES TO WRK-ROUTE-HYPHEN.
087000     MOVE 1 TO WRK-RTE-PTR.
087100     STRING WRK-SRC-TRIM (1:WRK-SRC-LEN) DELIMITED BY SIZE
087200            "-"                          DELIMITED BY SIZE
087300            WRK-DST-TRIM (1:WRK-DST-LEN) DELIMITED BY SIZE
087400         INTO WRK-ROUTE-HYPHEN
087500         WITH POINTER WRK-RTE-PTR.
087600 3096-99-EXIT.                    EXIT.
087700*
087800*------------------------------------------------------------------*
087900*    3097-FORMAT-QR-DATE-TIME - "DD MMM CCYY" AND "HH:MI" SEPARATELY
088000*------------------------------------------------------------------*
088100 3097-FORMAT-QR-DATE-TIME SECTION.
088200     PERFORM 3095-FORMAT-DATE-TIME.
088300     STRING WRK-DT-FMT-DD  DELIMITED BY SIZE
088400            " "            DELIMITED BY SIZE
088500            WRK-DT-FMT-MON DELIMITED BY SIZE
088600            " "            DELIMITED BY SIZE
088700            WRK-DT-FMT-CCYY DELIMITED BY SIZE
088800         INTO WRK-QR-DATE-PART.
088900     STRING WRK-DT-FMT-HH DELIMITED BY SIZE
089000            ":"           DELIMITED BY SIZE
089100            WRK-DT-FMT-MI DELIMITED BY SIZE
089200         INTO WRK-QR-TIME-PART.
089300 3097-99-EXIT.                    EXIT.
089400*
089500*==================================================================*
089600*    4000-EOR-REPORT - END-OF-RUN REVENUE/STATUS REPORT (RULE 18)
089700*==================================================================*
089800 4000-EOR-REPORT SECTION.
089900     PERFORM 9000-GET-DATE-TIME.
090000     MOVE SPACES TO WRK-RPT-LINE.
090100     MOVE "END-OF-RUN REVENUE AND BOOKING STATUS REPORT" TO
090200             RPT-TITLE-TEXT.
090300     MOVE "RUN DATE:" TO RPT-TITLE-RUNDT-LIT.
090400     MOVE WRK-CD-EDIT TO RPT-TITLE-RUN-DATE.
090500     MOVE RPT-LINE-AREA TO FD-RPTFILE-REC.
090600     WRITE FD-RPTFILE-REC.
090700     PERFORM 8100-TEST-FS-RPTFILE.
090800*
090900     MOVE ZERO TO WRK-DAY-CNT WRK-ROUTE-REV-CNT WRK-GRAND-TOTAL.
091000     MOVE ZERO TO WRK-STAT-TOTAL WRK-STAT-CONFIRMED
091100                  WRK-STAT-COMPLETED WRK-STAT-CANCELLED.
091200     PERFORM 4010-ACCUM-ONE-BOOKING
091300         VARYING LK-BOOKING-IX FROM 1 BY 1
091400         UNTIL LK-BOOKING-IX > LK-BOOKING-CNT.
091500     PERFORM 4020-ACCUM-ONE-PAYMENT
091600         VARYING LK-PAYMENT-IX FROM 1 BY 1
091700         UNTIL LK-PAYMENT-IX > LK-PAYMENT-CNT.
091800*
091900     PERFORM 4030-WRITE-DAILY-BOOKINGS.
092000     PERFORM 4040-WRITE-ROUTE-REVENUE.
092100     PERFORM 4050-WRITE-TOP-ROUTES.
092200     PERFORM 4060-WRITE-STATUS-SUMMARY.
092300     PERFORM 4070-WRITE-GRAND-TOTAL.
092400 4000-99-EXIT.                    EXIT.
092500*
092600*------------------------------------------------------------------*
092700*    4010-ACCUM-ONE-BOOKING - DAILY-BOOKINGS AND STATUS COUNTS
092800*------------------------------------------------------------------*
092900 4010-ACCUM-ONE-BOOKING SECTION.
093000     ADD 1 TO WRK-STAT-TOTAL.
093100     IF BKG-STAT-CONFIRMED (LK-BOOKING-IX)
093200         ADD 1 TO WRK-STAT-CONFIRMED
093300     ELSE
093400     IF BKG-STAT-COMPLETED (LK-BOOKING-IX)
093500         ADD 1 TO WRK-STAT-COMPLETED
093600     ELSE
093700     IF BKG-STAT-CANCELLED (LK-BOOKING-IX)
093800         ADD 1 TO WRK-STAT-CANCELLED
093900     ELSE
094000         CONTINUE
094100     END-IF
094200     END-IF
094300     END-IF.
094400     PERFORM 4011-FIND-OR-ADD-DAY.
094500 4010-99-EXIT.                    EXIT.
094600*
094700 4011-FIND-OR-ADD-DAY SECTION.
094800     MOVE ZERO TO WRK-EOR-SUB1.
094900     SET WRK-DAY-IX TO 1.
095000     IF WRK-DAY-CNT NOT = ZERO
095100         SEARCH WRK-DAY-ENTRY VARYING WRK-DAY-IX
095200             AT END CONTINUE
095300             WHEN WRK-DAY-DATE (WRK-DAY-IX) =
095400                  BKG-DATE-DATE-PART (LK-BOOKING-IX)
095500                 ADD 1 TO WRK-DAY-COUNT (WRK-DAY-IX)
095600                 MOVE 1 TO WRK-EOR-SUB1
095700         END-SEARCH
095800     END-IF.
095900     IF WRK-EOR-SUB1 = ZERO
096000         ADD 1 TO WRK-DAY-CNT
096100         SET WRK-DAY-IX TO WRK-DAY-CNT
096200         MOVE BKG-DATE-DATE-PART (LK-BOOKING-IX)
096300                                 TO WRK-DAY-DATE (WRK-DAY-IX)
096400         MOVE 1 TO WRK-DAY-COUNT (WRK-DAY-IX)
096500     END-IF.
096600 4011-99-EXIT.                    EXIT.
096700*
096800*------------------------------------------------------------------*
096900*    4020-ACCUM-ONE-PAYMENT - REVENUE BY ROUTE + GRAND TOTAL
097000*    (RULE 18 - ONLY SUCCESS PAYMENTS COUNT, REFUNDS DO NOT)
097100*------------------------------------------------------------------*
097200 4020-ACCUM-ONE-PAYMENT SECTION.
097300     IF PAY-STAT-SUCCESS (LK-PAYMENT-IX)
097400         ADD PAY-AMOUNT (LK-PAYMENT-IX) TO WRK-GRAND-TOTAL        AF08114 
097500         PERFORM 4021-FIND-BOOKING-FOR-PAYMENT
097600     END-IF.
097700 4020-99-EXIT.                    EXIT.
097800*
097900 4021-FIND-BOOKING-FOR-PAYMENT SECTION.
098000     MOVE 'N' TO WRK-TKT-FOUND-SW.
098100     SET LK-BOOKING-IX TO 1.
098200     SEARCH LK-BOOKING-ENTRY VARYING LK-BOOKING-IX
098300         AT END CONTINUE
098400         WHEN BKG-ID (LK-BOOKING-IX) =
098500              PAY-BOOKING-ID (LK-PAYMENT-IX)
098600             MOVE 'Y' TO WRK-TKT-FOUND-SW
098700     END-SEARCH.
098800     IF WRK-TKT-FOUND-SW = 'Y'
098900         SET LK-TRIP-IX TO 1
099000         SEARCH LK-TRIP-ENTRY VARYING LK-TRIP-IX
099100             AT END CONTINUE
099200             WHEN TRIP-ID (LK-TRIP-IX) = BKG-TRIP-ID (LK-BOOKING-IX)
099300                 CONTINUE
099400         END-SEARCH
099500         PERFORM 4022-FIND-OR-ADD-ROUTE
099600     END-IF.
099700 4021-99-EXIT.                    EXIT.
099800*
099900 4022-FIND-OR-ADD-ROUTE SECTION.
100000     MOVE ZERO TO WRK-EOR-SUB1.
100100     SET WRK-RR-IX TO 1.
100200     IF WRK-ROUTE-REV-CNT NOT = ZERO
100300         SEARCH WRK-RR-ENTRY VARYING WRK-RR-IX
100400             AT END CONTINUE
100500             WHEN WRK-RR-ROUTE-ID (WRK-RR-IX) =
100600                  TRIP-ROUTE-ID (LK-TRIP-IX)
100700                 ADD PAY-AMOUNT (LK-PAYMENT-IX)
100800                                 TO WRK-RR-REVENUE (WRK-RR-IX)
100900                 MOVE 1 TO WRK-EOR-SUB1
101000         END-SEARCH
101100     END-IF.
101200     IF WRK-EOR-SUB1 = ZERO
101300         ADD 1 TO WRK-ROUTE-REV-CNT
101400         SET WRK-RR-IX TO WRK-ROUTE-REV-CNT
101500         MOVE TRIP-ROUTE-ID (LK-TRIP-IX)
101600                             TO WRK-RR-ROUTE-ID (WRK-RR-IX)
101700         MOVE PAY-AMOUNT (LK-PAYMENT-IX)
101800                             TO WRK-RR-REVENUE (WRK-RR-IX)
101900     END-IF.
102000 4022-99-EXIT.                    EXIT.
102100*
102200*------------------------------------------------------------------*
102300*    4030-WRITE-DAILY-BOOKINGS - SECTION 1, ASCENDING BY DATE
102400*------------------------------------------------------------------*
102500 4030-WRITE-DAILY-BOOKINGS SECTION.
102600     PERFORM 4031-BUBBLE-SORT-DAYS.
102700     MOVE SPACES TO WRK-RPT-LINE.
102800     MOVE "SECTION 1 - DAILY BOOKINGS" TO RPT-TITLE-TEXT.
102900     MOVE RPT-LINE-AREA TO FD-RPTFILE-REC.
103000     WRITE FD-RPTFILE-REC.
103100     PERFORM 4032-WRITE-ONE-DAY
103200         VARYING WRK-DAY-IX FROM 1 BY 1
103300         UNTIL WRK-DAY-IX > WRK-DAY-CNT.
103400     MOVE SPACES TO WRK-RPT-LINE.
103500     MOVE "DAILY" TO RPT-DAILY-LIT.
103600     MOVE "TOTAL" TO RPT-DAILY-DATE (1:5).
103700     MOVE "CNT:" TO RPT-DAILY-CNT-LIT.
103800     MOVE WRK-STAT-TOTAL TO RPT-DAILY-COUNT.
103900     MOVE RPT-LINE-AREA TO FD-RPTFILE-REC.
104000     WRITE FD-RPTFILE-REC.
104100     PERFORM 8100-TEST-FS-RPTFILE.
104200 4030-99-EXIT.                    EXIT.
104300*
104400 4031-BUBBLE-SORT-DAYS SECTION.
104500     IF WRK-DAY-CNT > 1
104600         MOVE 'Y' TO WRK-SORT-SWITCH
104700         PERFORM 4033-ONE-DAY-BUBBLE-PASS UNTIL NOT WRK-SORT-DID-SWAP
104800     END-IF.
104900 4031-99-EXIT.                    EXIT.
105000*
105100 4033-ONE-DAY-BUBBLE-PASS SECTION.
105200     MOVE 'N' TO WRK-SORT-SWITCH.
105300     PERFORM 4034-COMPARE-ADJACENT-DAYS
105400         VARYING WRK-EOR-SUB1 FROM 1 BY 1
105500         UNTIL WRK-EOR-SUB1 > WRK-DAY-CNT - 1.
105600 4033-99-EXIT.                    EXIT.
105700*
105800 4034-COMPARE-ADJACENT-DAYS SECTION.
105900     SET WRK-DAY-IX TO WRK-EOR-SUB1.
106000     IF WRK-DAY-DATE (WRK-DAY-IX) > WRK-DAY-DATE (WRK-DAY-IX + 1)
106100         MOVE WRK-DAY-DATE (WRK-DAY-IX)    TO WRK-SORT-HOLD-DATE
106200         MOVE WRK-DAY-COUNT (WRK-DAY-IX)   TO WRK-SORT-HOLD-CNT
106300         MOVE WRK-DAY-DATE (WRK-DAY-IX + 1) TO WRK-DAY-DATE (WRK-DAY-IX)
106400         MOVE WRK-DAY-COUNT (WRK-DAY-IX + 1)
106500                             TO WRK-DAY-COUNT (WRK-DAY-IX)
106600         MOVE WRK-SORT-HOLD-DATE  TO WRK-DAY-DATE (WRK-DAY-IX + 1)
106700         MOVE WRK-SORT-HOLD-CNT   TO WRK-DAY-COUNT (WRK-DAY-IX + 1)
106800         MOVE 'Y' TO WRK-SORT-SWITCH
106900     END-IF.
107000 4034-99-EXIT.                    EXIT.
107100*
107200 4032-WRITE-ONE-DAY SECTION.
107300     MOVE SPACES TO WRK-RPT-LINE.
107400     MOVE "DATE:" TO RPT-DAILY-LIT.
107450*    11/04/2014 CQV TICKET#0318 - DASH-FORMATTED PER REPORT LAYOUT.
107460     MOVE WRK-DAY-DATE (WRK-DAY-IX) TO WRK-RPT-DAY-DATE.
107470     MOVE SPACES TO RPT-DAILY-DATE.
107480     STRING WRK-RPT-DAY-YYYY DELIMITED BY SIZE
107490            "-"              DELIMITED BY SIZE
107495            WRK-RPT-DAY-MM   DELIMITED BY SIZE
107497            "-"              DELIMITED BY SIZE
107499            WRK-RPT-DAY-DD   DELIMITED BY SIZE
107500         INTO RPT-DAILY-DATE.
107600     MOVE "COUNT:" TO RPT-DAILY-CNT-LIT.
107700     MOVE WRK-DAY-COUNT (WRK-DAY-IX) TO RPT-DAILY-COUNT.
107800     MOVE RPT-LINE-AREA TO FD-RPTFILE-REC.
107900     WRITE FD-RPTFILE-REC.
108000     PERFORM 8100-TEST-FS-RPTFILE.
108100 4032-99-EXIT.                    EXIT.
108200*
108300*------------------------------------------------------------------*
108400*    4040-WRITE-ROUTE-REVENUE - SECTION 2, ASCENDING BY ROUTE KEY
108500*------------------------------------------------------------------*
108600 4040-WRITE-ROUTE-REVENUE SECTION.
108700     PERFORM 4041-BUBBLE-SORT-ROUTES-ASC.
108800     MOVE SPACES TO WRK-RPT-LINE.
108900     MOVE "SECTION 2 - REVENUE BY ROUTE" TO RPT-TITLE-TEXT.
109000     MOVE RPT-LINE-AREA TO FD-RPTFILE-REC.
109100     WRITE FD-RPTFILE-REC.
109200     PERFORM 4042-WRITE-ONE-ROUTE
109300         VARYING WRK-RR-IX FROM 1 BY 1
109400         UNTIL WRK-RR-IX > WRK-ROUTE-REV-CNT.
109500 4040-99-EXIT.                    EXIT.
109600*
109700 4041-BUBBLE-SORT-ROUTES-ASC SECTION.                             TKT0221 
109800*    SORTS ON ROUTE-ID (A PROXY FOR ROUTE KEY, SINCE ROUTE-ID
109900*    ORDER AND ROUTE-KEY TEXT ORDER COINCIDE ON THIS FILE)
110000     IF WRK-ROUTE-REV-CNT > 1
110100         MOVE 'Y' TO WRK-SORT-SWITCH
110200         PERFORM 4043-ONE-ROUTE-BUBBLE-PASS
110300             UNTIL NOT WRK-SORT-DID-SWAP
110400     END-IF.
110500 4041-99-EXIT.                    EXIT.
110600*
110700 4043-ONE-ROUTE-BUBBLE-PASS SECTION.
110800     MOVE 'N' TO WRK-SORT-SWITCH.
110900     PERFORM 4044-COMPARE-ADJACENT-ROUTES
111000         VARYING WRK-EOR-SUB1 FROM 1 BY 1
111100         UNTIL WRK-EOR-SUB1 > WRK-ROUTE-REV-CNT - 1.
111200 4043-99-EXIT.                    EXIT.
111300*
111400 4044-COMPARE-ADJACENT-ROUTES SECTION.
111500     SET WRK-RR-IX TO WRK-EOR-SUB1.
111600     IF WRK-RR-ROUTE-ID (WRK-RR-IX) > WRK-RR-ROUTE-ID (WRK-RR-IX + 1)
111700         MOVE WRK-RR-ROUTE-ID (WRK-RR-IX)  TO WRK-SORT-HOLD-ROUTE-ID
111800         MOVE WRK-RR-REVENUE (WRK-RR-IX)   TO WRK-SORT-HOLD-REVENUE
111900         MOVE WRK-RR-ROUTE-ID (WRK-RR-IX + 1)
112000                                 TO WRK-RR-ROUTE-ID (WRK-RR-IX)
112100         MOVE WRK-RR-REVENUE (WRK-RR-IX + 1)
112200                                 TO WRK-RR-REVENUE (WRK-RR-IX)
112300         MOVE WRK-SORT-HOLD-ROUTE-ID
112400                             TO WRK-RR-ROUTE-ID (WRK-RR-IX + 1)
112500         MOVE WRK-SORT-HOLD-REVENUE
112600                             TO WRK-RR-REVENUE (WRK-RR-IX + 1)
112700         MOVE 'Y' TO WRK-SORT-SWITCH
112800     END-IF.
112900 4044-99-EXIT.                    EXIT.
113000*
113100 4042-WRITE-ONE-ROUTE SECTION.
113200     SET WRK-TKT-ROUTE-IX TO 1.
113300     SEARCH LK-ROUTE-ENTRY VARYING WRK-TKT-ROUTE-IX
113400         AT END CONTINUE
113500         WHEN ROUTE-ID (WRK-TKT-ROUTE-IX) =
113600              WRK-RR-ROUTE-ID (WRK-RR-IX)
113700             CONTINUE
113800     END-SEARCH.
113900     PERFORM 3096-BUILD-ROUTE-KEYS.
114000     MOVE SPACES TO WRK-RPT-LINE.
114100     MOVE "ROUTE:" TO RPT-ROUTE-LIT.
114150*    11/04/2014 CQV TICKET#0318 - HYPHEN FORM PER REPORT LAYOUT,
114160*    NOT THE ARROW FORM (THAT ONE'S FOR THE QR STRING/TICKET BODY).
114200     MOVE WRK-ROUTE-HYPHEN TO RPT-ROUTE-KEY.
114300     MOVE "REVENUE:" TO RPT-ROUTE-REV-LIT.
114400     MOVE WRK-RR-REVENUE (WRK-RR-IX) TO RPT-ROUTE-REVENUE.
114500     MOVE RPT-LINE-AREA TO FD-RPTFILE-REC.
114600     WRITE FD-RPTFILE-REC.
114700     PERFORM 8100-TEST-FS-RPTFILE.
114800 4042-99-EXIT.                    EXIT.
114900*
115000*------------------------------------------------------------------*
115100*    4050-WRITE-TOP-ROUTES - SECTION 3, DESCENDING, MAX 5 LINES
115200*------------------------------------------------------------------*
115300 4050-WRITE-TOP-ROUTES SECTION.
115400     MOVE WRK-ROUTE-REV-TBL TO WRK-TOP-TBL.
115500     MOVE WRK-ROUTE-REV-CNT TO WRK-TOP-CNT.
115600     PERFORM 4051-BUBBLE-SORT-TOP-DESC.
115700     MOVE SPACES TO WRK-RPT-LINE.
115800     MOVE "SECTION 3 - TOP ROUTES BY REVENUE" TO RPT-TITLE-TEXT.
115900     MOVE RPT-LINE-AREA TO FD-RPTFILE-REC.
116000     WRITE FD-RPTFILE-REC.
116100     PERFORM 4052-WRITE-ONE-TOP-ROUTE
116200         VARYING WRK-TOP-IX FROM 1 BY 1
116300         UNTIL WRK-TOP-IX > WRK-TOP-CNT
116400            OR WRK-TOP-IX > WRK-TOP-PRINT-MAX.
116500 4050-99-EXIT.                    EXIT.
116600*
116700 4051-BUBBLE-SORT-TOP-DESC SECTION.
116800     IF WRK-TOP-CNT > 1
116900         MOVE 'Y' TO WRK-SORT-SWITCH
117000         PERFORM 4053-ONE-TOP-BUBBLE-PASS
117100             UNTIL NOT WRK-SORT-DID-SWAP
117200     END-IF.
117300 4051-99-EXIT.                    EXIT.
117400*
117500 4053-ONE-TOP-BUBBLE-PASS SECTION.
117600     MOVE 'N' TO WRK-SORT-SWITCH.
117700     PERFORM 4054-COMPARE-ADJACENT-TOP
117800         VARYING WRK-EOR-SUB1 FROM 1 BY 1
117900         UNTIL WRK-EOR-SUB1 > WRK-TOP-CNT - 1.
118000 4053-99-EXIT.                    EXIT.
118100*
118200 4054-COMPARE-ADJACENT-TOP SECTION.
118300     SET WRK-TOP-IX TO WRK-EOR-SUB1.
118400     IF WRK-TOP-REVENUE (WRK-TOP-IX) < WRK-TOP-REVENUE (WRK-TOP-IX + 1)
118500         MOVE WRK-TOP-ROUTE-ID (WRK-TOP-IX) TO WRK-SORT-HOLD-ROUTE-ID
118600         MOVE WRK-TOP-REVENUE (WRK-TOP-IX)  TO WRK-SORT-HOLD-REVENUE
118700         MOVE WRK-TOP-ROUTE-ID (WRK-TOP-IX + 1)
118800                                 TO WRK-TOP-ROUTE-ID (WRK-TOP-IX)
118900         MOVE WRK-TOP-REVENUE (WRK-TOP-IX + 1)
119000                                 TO WRK-TOP-REVENUE (WRK-TOP-IX)
119100         MOVE WRK-SORT-HOLD-ROUTE-ID
119200                             TO WRK-TOP-ROUTE-ID (WRK-TOP-IX + 1)
119300         MOVE WRK-SORT-HOLD-REVENUE
119400                             TO WRK-TOP-REVENUE (WRK-TOP-IX + 1)
119500         MOVE 'Y' TO WRK-SORT-SWITCH
119600     END-IF.
119700 4054-99-EXIT.                    EXIT.
119800*
119900 4052-WRITE-ONE-TOP-ROUTE SECTION.
120000     SET WRK-TKT-ROUTE-IX TO 1.
120100     SEARCH LK-ROUTE-ENTRY VARYING WRK-TKT-ROUTE-IX
120200         AT END CONTINUE
120300         WHEN ROUTE-ID (WRK-TKT-ROUTE-IX) =
120400              WRK-TOP-ROUTE-ID (WRK-TOP-IX)
120500             CONTINUE
120600     END-SEARCH.
120700     PERFORM 3096-BUILD-ROUTE-KEYS.
120800     MOVE SPACES TO WRK-RPT-LINE.
120900     MOVE WRK-TOP-IX TO RPT-TOP-RANK.
121000     MOVE WRK-ROUTE-ARROW TO RPT-TOP-ROUTE.
121100     MOVE WRK-TOP-REVENUE (WRK-TOP-IX) TO RPT-TOP-REVENUE.
121200     MOVE RPT-LINE-AREA TO FD-RPTFILE-REC.
121300     WRITE FD-RPTFILE-REC.
121400     PERFORM 8100-TEST-FS-RPTFILE.
121500 4052-99-EXIT.                    EXIT.
121600*
121700*------------------------------------------------------------------*
121800*    4060-WRITE-STATUS-SUMMARY - SECTION 4
121900*------------------------------------------------------------------*
122000 4060-WRITE-STATUS-SUMMARY SECTION.
122100     MOVE SPACES TO WRK-RPT-LINE.
122200     MOVE "SECTION 4 - STATUS SUMMARY" TO RPT-TITLE-TEXT.
122300     MOVE RPT-LINE-AREA TO FD-RPTFILE-REC.
122400     WRITE FD-RPTFILE-REC.
122500     MOVE SPACES TO WRK-RPT-LINE.
122600     MOVE "TOTAL:" TO RPT-STAT-TOT-LIT.
122700     MOVE WRK-STAT-TOTAL TO RPT-STAT-TOTAL.
122800     MOVE "CONFIRMED:" TO RPT-STAT-CNF-LIT.
122900     MOVE WRK-STAT-CONFIRMED TO RPT-STAT-CONFIRMED.
123000     MOVE "COMPLETED:" TO RPT-STAT-CMP-LIT.
123100     MOVE WRK-STAT-COMPLETED TO RPT-STAT-COMPLETED.
123200     MOVE "CANCELLED:" TO RPT-STAT-CAN-LIT.
123300     MOVE WRK-STAT-CANCELLED TO RPT-STAT-CANCELLED.
123400     MOVE RPT-LINE-AREA TO FD-RPTFILE-REC.
123500     WRITE FD-RPTFILE-REC.
123600     PERFORM 8100-TEST-FS-RPTFILE.
123700 4060-99-EXIT.                    EXIT.
123800*
123900*------------------------------------------------------------------*
124000*    4070-WRITE-GRAND-TOTAL - SUM OF SUCCESS PAYMENTS (RULE 18)
124100*------------------------------------------------------------------*
124200 4070-WRITE-GRAND-TOTAL SECTION.
124300     MOVE SPACES TO WRK-RPT-LINE.
124400     MOVE "TOTAL REVENUE:" TO RPT-TOTAL-LIT.
124500     MOVE WRK-GRAND-TOTAL TO RPT-GRAND-TOTAL.
124600     MOVE RPT-LINE-AREA TO FD-RPTFILE-REC.
124700     WRITE FD-RPTFILE-REC.
124800     PERFORM 8100-TEST-FS-RPTFILE.
124900 4070-99-EXIT.                    EXIT.
125000*
125100*------------------------------------------------------------------*
125200*    8100-TEST-FS-RPTFILE - "00" NORMAL, ANYTHING ELSE ABENDS
125300*------------------------------------------------------------------*
125340*    16/02/1996 CQV TICKET#0176 - REWORKED TO GO TO PER SHOP
125370*                  STANDARD, EVALUATE NOT USED HERE.
125400 8100-TEST-FS-RPTFILE SECTION.
125450     IF WRK-FS-RPTFILE = "00"
125460         GO TO 8100-99-EXIT
125470     END-IF.
125800     MOVE "BKTB0004" TO WRK-PROGRAM.
125900     MOVE "RPTFILE FILE STATUS ERROR" TO WRK-ERROR-MSG.
126000     MOVE WRK-FS-RPTFILE TO WRK-ERROR-CODE.
126100     PERFORM 9999-CALL-ABEND-PGM.
126300 8100-99-EXIT.                    EXIT.
126400*
126500*------------------------------------------------------------------*
126600*    8200-TEST-FS-TICKETS - "00" NORMAL, ANYTHING ELSE ABENDS
126700*------------------------------------------------------------------*
126740*    16/02/1996 CQV TICKET#0176 - REWORKED TO GO TO PER SHOP
126770*                  STANDARD, EVALUATE NOT USED HERE.
126800 8200-TEST-FS-TICKETS SECTION.
126850     IF WRK-FS-TICKETS = "00"
126860         GO TO 8200-99-EXIT
126870     END-IF.
127200     MOVE "BKTB0004" TO WRK-PROGRAM.
127300     MOVE "TICKETS FILE STATUS ERROR" TO WRK-ERROR-MSG.
127400     MOVE WRK-FS-TICKETS TO WRK-ERROR-CODE.
127500     PERFORM 9999-CALL-ABEND-PGM.
127700 8200-99-EXIT.                    EXIT.
127800*
127900*------------------------------------------------------------------*
128000*    9000-GET-DATE-TIME - REPORT TITLE RUN DATE ONLY
128100*------------------------------------------------------------------*
128200 9000-GET-DATE-TIME SECTION.
128300     ACCEPT WRK-CURRENT-DATE FROM DATE YYYYMMDD.
128400     STRING WRK-CD-CCYY DELIMITED BY SIZE
128500            "-"         DELIMITED BY SIZE
128600            WRK-CD-MM   DELIMITED BY SIZE
128700            "-"         DELIMITED BY SIZE
128800            WRK-CD-DD   DELIMITED BY SIZE
128900         INTO WRK-CD-EDIT.
129000 9000-99-EXIT.                    EXIT.
129100*
129200*------------------------------------------------------------------*
129300*    9500-TRIM-FIELD - RIGHT-TRIM WRK-TRIM-FIELD (WRK-TRIM-MAX
129400*    BYTES), RESULT LENGTH RETURNED IN WRK-TRIM-LEN.  INSPECT
129500*    FIRST STRIPS ANY '|' CHARACTERS PER THE QR-STRING RULE.
129600*------------------------------------------------------------------*
129700 9500-TRIM-FIELD SECTION.
129800     INSPECT WRK-TRIM-FIELD REPLACING ALL "|" BY SPACE.
129900     PERFORM 9510-BACK-UP-ONE
130000         VARYING WRK-TRIM-LEN FROM WRK-TRIM-MAX BY -1
130100         UNTIL WRK-TRIM-LEN = 0
130200            OR WRK-TRIM-FIELD (WRK-TRIM-LEN:1) NOT = SPACE.
130300 9500-99-EXIT.                    EXIT.
130400*
130500 9510-BACK-UP-ONE SECTION.
130600     CONTINUE.
130700 9510-99-EXIT.                    EXIT.
130800*
130900*------------------------------------------------------------------*
131000*    9550-LEFT-TRIM-FIELD - LEFT-TRIM WRK-TRIM-FIELD, START
131100*    POSITION OF THE FIRST NON-SPACE BYTE RETURNED IN
131200*    WRK-TRIM-START (1 IF THE FIELD HAS NO LEADING SPACES)
131300*------------------------------------------------------------------*
131400 9550-LEFT-TRIM-FIELD SECTION.
131500     PERFORM 9560-STEP-FORWARD-ONE
131600         VARYING WRK-TRIM-START FROM 1 BY 1
131700         UNTIL WRK-TRIM-START > WRK-TRIM-MAX
131800            OR WRK-TRIM-FIELD (WRK-TRIM-START:1) NOT = SPACE.
131900 9550-99-EXIT.                    EXIT.
132000*
132100 9560-STEP-FORWARD-ONE SECTION.
132200     CONTINUE.
132300 9560-99-EXIT.                    EXIT.
132400*
132500*------------------------------------------------------------------*
132600*    9999-CALL-ABEND-PGM - HAND OFF TO THE SHOP ABEND UTILITY
132700*------------------------------------------------------------------*
132800 9999-CALL-ABEND-PGM SECTION.
132900     MOVE "BKTB0004"          TO WRK-PROGRAM.
133000     MOVE WRK-CD-EDIT         TO WRK-ERROR-DATE.
133100     MOVE SPACES              TO WRK-ERROR-TIME.
133200     CALL WRK-ABEND-PGM USING WRK-ERROR-LOG.
133300     STOP RUN.
133400 9999-99-EXIT.                 EXIT.
133500*
