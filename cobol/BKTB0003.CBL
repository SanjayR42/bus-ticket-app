000100*==================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*==================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     BKTB0003.
000600 AUTHOR.         T R AGARWAL.
000700 INSTALLATION.   DATA PROCESSING CENTER - PASSENGER SVCS DIVISION.
000800 DATE-WRITTEN.   19/07/1989.
000900 DATE-COMPILED.  19/07/1989.
001000 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
001100 REMARKS.
001200*------------------------------------------------------------------*
001300*                  T R AGARWAL - BATCH SYSTEMS UNIT              *
001400*------------------------------------------------------------------*
001500*    PROGRAM-ID..: BKTB0003.                                     *
001600*    ANALYST.....: T R AGARWAL                                   *
001700*    PROGRAMMER..: T R AGARWAL                                   *
001800*    DATE........: 19/07/1989                                    *
001900*------------------------------------------------------------------*
002000*    PROJECT.....: BUS TICKET RESERVATION BATCH - BKTBAT         *
002100*------------------------------------------------------------------*
002200*    GOAL........: HOUSEKEEPING SWEEP ENGINE - LOAD MODULE       *
002300*                  CALLED FROM BKTB0001 ON EVERY SWEEP TRANSACT. *
002400*                  FOUR PASSES OVER THE IN-MEMORY MASTERS:       *
002500*                  EXPIRE HOLDS, AUTO-CANCEL UNPAID BOOKINGS,    *
002600*                  COMPLETE DEPARTED BOOKINGS, ARCHIVE OLD ONES. *
002700*------------------------------------------------------------------*
002800*    LINKAGE.....:  LK-AS-OF-TS           (9(14) AS-OF STAMP)    *
002900*                   LK-SEAT-TBL          (TKTRES05 OCCURS)       *
003000*                   LK-HOLD-TBL          (TKTRES06 OCCURS)       *
003100*                   LK-BOOKING-TBL       (TKTRES07 OCCURS)       *
003200*                   LK-TRIP-TBL          (TKTRES04 OCCURS)       *
003300*                   LK-OCCURRENCE-COUNTERS                       *
003400*                   LK-CAPACITY-TABLE                            *
003500*                   LK-AUDIT-REC          (TKTRES10)             *
003600*    CALLED BY...:  BKTB0001, PARAGRAPH 2500-CALL-SWEEP-ENGINE   *
003700*    TABLE DB2...:  NONE - FLAT MASTER FILES ONLY.               *
003800*------------------------------------------------------------------*
003900*                        CHANGE LOG                              *
004000*------------------------------------------------------------------*
004100*    19/07/1989 TRA TICKET#0058 - SPLIT OUT OF BKTB0001 AS ITS   *
004200*                                  OWN LOAD MODULE.  EXPIRE-HOLD *
004300*                                  AND AUTO-CANCEL PASSES ONLY.  *
004400*    03/03/1991 CQV TICKET#0091 - COMPLETE-DEPARTED AND          *
004500*                                  ARCHIVE-OLD PASSES ADDED.     *
004600*    30/09/1998 MHU TICKET#0203 - Y2K: CUTOFF ARITHMETIC RE-CUT  *
004700*                                  OVER THE 4-DIGIT CENTURY      *
004800*                                  FIELDS, NOT A 2-DIGIT YEAR.   *
004900*    14/01/1999 MHU TICKET#0204 - Y2K: RE-TESTED ACROSS THE      *
005000*                                  1999/2000 BOUNDARY.           *
005100*    12/06/2003 TRA TICKET#0244 - EXPIRE-HOLDS NOW LEAVES THE    *
005200*                                  SEAT-ID/SESSION-ID FIELDS OF A *
005300*                                  DELETED HOLD UNTOUCHED - ONLY *
005400*                                  HOLD-ID IS ZEROED.  MATCHES   *
005500*                                  THE HOLD-SCAN FIX MADE IN     *
005600*                                  BKTB0001 THE SAME CYCLE.      *
005700*    02/12/2008 MHU TICKET#0289 - AUDIT REASON NOW SHOWS ALL     *
005800*                                  FOUR PASS COUNTS, NOT JUST    *
005900*                                  "ACCEPTED", PER AUDIT FINDING *
006000*                                  AF-08-114.                    *
006020*    11/04/2014 CQV TICKET#0316 - 30-DAY CUTOFF IN 2000-COMPUTE- *
006040*                                  CUTOFFS WAS SUBTRACTING 30    *
006050*                                  FROM THE UNSIGNED DAY FIELD   *
006060*                                  BEFORE TESTING FOR A BORROW,  *
006070*                                  SO IT NEVER BORROWED (UNSIGNED*
006080*                                  FIELD JUST WENT ABSOLUTE) ON  *
006090*                                  ANY AS-OF DAY UNDER 31.  NOW  *
006095*                                  TESTS FIRST, LIKE THE 30-MIN  *
006098*                                  BLOCK ABOVE IT ALWAYS HAS.    *
006100*------------------------------------------------------------------*
006200*==================================================================*
006300*           E N V I R O N M E N T      D I V I S I O N           *
006400*==================================================================*
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SOURCE-COMPUTER.  USL-486.
006800 OBJECT-COMPUTER.  USL-486.
006900 SPECIAL-NAMES.
007000     C01 IS TOP-OF-FORM
007100     UPSI-0 ON STATUS IS RERUN-REQUESTED
007200            OFF STATUS IS NORMAL-CYCLE.
007300
007400*==================================================================*
007500*             D A T A      D I V I S I O N                       *
007600*==================================================================*
007700 DATA DIVISION.
007800 WORKING-STORAGE SECTION.
007900*
008000*------------------------------------------------------------------*
008050*    STAND-ALONE 77-LEVEL PASS COUNTERS PER SHOP STANDARD
008070*    03/03/1991 CQV TICKET#0091 - PULLED OUT OF 01-GROUP TO
008080*                  MATCH THE CSRG-FAMILY HOUSE STYLE.
008100*------------------------------------------------------------------*
008120 77  WRK-EXPIRE-CNT           PIC S9(5) COMP VALUE ZERO.
008140 77  WRK-CANCEL-CNT           PIC S9(5) COMP VALUE ZERO.
008160 77  WRK-COMPLETE-CNT         PIC S9(5) COMP VALUE ZERO.
008180 77  WRK-ARCHIVE-CNT          PIC S9(5) COMP VALUE ZERO.
008200 77  WRK-SUB1                 PIC S9(4) COMP VALUE ZERO.
009000*
009100*------------------------------------------------------------------*
009200*    CUTOFF-TIMESTAMP WORK AREAS - TWO INSTANCES OF TKTRES13
009300*------------------------------------------------------------------*
009400 01  WRK-30MIN-TS.
009500     COPY TKTRES13.
009600 01  WRK-30DAY-TS.
009700     COPY TKTRES13.
009800 01  WRK-30MIN-CUTOFF             PIC 9(14) VALUE ZERO.
009820*    12/06/2003 TRA TICKET#0244 - BROKEN-OUT VIEW ADDED FOR
009840*                  FUTURE DIAGNOSTIC DISPLAY OF THE CUTOFF.
009860 01  FILLER REDEFINES WRK-30MIN-CUTOFF.
009870     03  WRK-30MIN-CO-CCYY        PIC 9(04).
009880     03  WRK-30MIN-CO-MM          PIC 9(02).
009890     03  WRK-30MIN-CO-DD          PIC 9(02).
009900     03  WRK-30MIN-CO-HH          PIC 9(02).
009910     03  WRK-30MIN-CO-MI          PIC 9(02).
009920     03  WRK-30MIN-CO-SS          PIC 9(02).
009930 01  WRK-30DAY-CUTOFF             PIC 9(14) VALUE ZERO.
009940 01  FILLER REDEFINES WRK-30DAY-CUTOFF.
009950     03  WRK-30DAY-CO-CCYY        PIC 9(04).
009960     03  WRK-30DAY-CO-MM          PIC 9(02).
009970     03  WRK-30DAY-CO-DD          PIC 9(02).
009980     03  WRK-30DAY-CO-HH          PIC 9(02).
009990     03  WRK-30DAY-CO-MI          PIC 9(02).
009995     03  WRK-30DAY-CO-SS          PIC 9(02).
010000*
010100*------------------------------------------------------------------*
010200*    AUDIT-REASON BUILD AREA - FOUR PASS COUNTS INTO ONE X(40) LINE
010300*------------------------------------------------------------------*
010400 01  WRK-SWEEP-REASON-BUILD.
010500     03  FILLER                   PIC X(04)  VALUE "EXP=".
010600     03  WRK-SR-EXPIRE            PIC 9(05).
010700     03  FILLER                   PIC X(01)  VALUE SPACE.
010800     03  FILLER                   PIC X(04)  VALUE "CAN=".
010900     03  WRK-SR-CANCEL            PIC 9(05).
011000     03  FILLER                   PIC X(01)  VALUE SPACE.
011100     03  FILLER                   PIC X(04)  VALUE "CMP=".
011200     03  WRK-SR-COMPLETE          PIC 9(05).
011300     03  FILLER                   PIC X(01)  VALUE SPACE.
011400     03  FILLER                   PIC X(04)  VALUE "ARC=".
011500     03  WRK-SR-ARCHIVE           PIC 9(05).
011600     03  FILLER                   PIC X(01)  VALUE SPACE.
011700 01  FILLER REDEFINES WRK-SWEEP-REASON-BUILD.
011800     03  WRK-SWEEP-REASON-AS-X    PIC X(40).
011900*
012000*==================================================================*
012100*           L I N K A G E      S E C T I O N                     *
012200*==================================================================*
012300 LINKAGE SECTION.
012400 01  LK-AS-OF-TS                  PIC 9(14).
012500 01  LK-SEAT-TBL.
012600     02  LK-SEAT-ENTRY OCCURS 8000 TIMES
012700             INDEXED BY LK-SEAT-IX.
012800         COPY TKTRES05.
012900 01  LK-HOLD-TBL.
013000     02  LK-HOLD-ENTRY OCCURS 1000 TIMES
013100             INDEXED BY LK-HOLD-IX.
013200         COPY TKTRES06.
013300 01  LK-BOOKING-TBL.
013400     02  LK-BOOKING-ENTRY OCCURS 2000 TIMES
013500             INDEXED BY LK-BOOKING-IX.
013600         COPY TKTRES07.
013700 01  LK-TRIP-TBL.
013800     02  LK-TRIP-ENTRY OCCURS 0800 TIMES
013900             INDEXED BY LK-TRIP-IX.
014000         COPY TKTRES04.
014100 01  LK-OCCURRENCE-COUNTERS.
014200     03  LK-USER-CNT        PIC S9(4) COMP.
014300     03  LK-BUS-CNT         PIC S9(4) COMP.
014400     03  LK-ROUTE-CNT       PIC S9(4) COMP.
014500     03  LK-TRIP-CNT        PIC S9(4) COMP.
014600     03  LK-SEAT-CNT        PIC S9(4) COMP.
014700     03  LK-HOLD-CNT        PIC S9(4) COMP.
014800     03  LK-BOOKING-CNT     PIC S9(4) COMP.
014900     03  LK-PAYMENT-CNT     PIC S9(4) COMP.
015000     03  FILLER             PIC X(04).
015100 01  LK-CAPACITY-TABLE.
015200     03  LK-MAX-USERS       PIC S9(4) COMP.
015300     03  LK-MAX-BUSES       PIC S9(4) COMP.
015400     03  LK-MAX-ROUTES      PIC S9(4) COMP.
015500     03  LK-MAX-TRIPS       PIC S9(4) COMP.
015600     03  LK-MAX-SEATS       PIC S9(4) COMP.
015700     03  LK-MAX-HOLDS       PIC S9(4) COMP.
015800     03  LK-MAX-BOOKINGS    PIC S9(4) COMP.
015900     03  LK-MAX-PAYMENTS    PIC S9(4) COMP.
016000     03  FILLER             PIC X(04).
016100 01  LK-AUDIT-REC.
016200     COPY TKTRES10.
016300*
016400*==================================================================*
016500*             P R O C E D U R E    D I V I S I O N                *
016600*==================================================================*
016700 PROCEDURE DIVISION USING LK-AS-OF-TS
016800                          LK-SEAT-TBL
016900                          LK-HOLD-TBL
017000                          LK-BOOKING-TBL
017100                          LK-TRIP-TBL
017200                          LK-OCCURRENCE-COUNTERS
017300                          LK-CAPACITY-TABLE
017400                          LK-AUDIT-REC.
017500*
017600*------------------------------------------------------------------*
017700*    0000-MAIN-PROCESS - RUN THE FOUR SWEEP PASSES IN ORDER
017800*------------------------------------------------------------------*
017900 0000-MAIN-PROCESS SECTION.
018000     PERFORM 2000-COMPUTE-CUTOFFS.
018050*    12/06/2003 TRA TICKET#0244 - EXPIRE/CANCEL PASSES NOW SCAN
018060*                  THEIR OWN TABLES INTERNALLY, SEE THE GO TO
018070*                  LOOP IN EACH PARAGRAPH; ONE PERFORM...THRU
018080*                  RUNS BOTH PASSES PER SHOP STANDARD.
018090     PERFORM 2100-EXPIRE-HOLDS THRU 2200-99-EXIT.
018700     PERFORM 2300-COMPLETE-DEPARTED
018800         VARYING LK-BOOKING-IX FROM 1 BY 1
018900         UNTIL LK-BOOKING-IX > LK-BOOKING-CNT.
019000     PERFORM 2400-ARCHIVE-OLD
019100         VARYING LK-BOOKING-IX FROM 1 BY 1
019200         UNTIL LK-BOOKING-IX > LK-BOOKING-CNT.
019300     PERFORM 2900-POST-SWEEP-AUDIT.
019400     GOBACK.
019500 0000-99-EXIT.                    EXIT.
019600*
019700*------------------------------------------------------------------*
019800*    2000-COMPUTE-CUTOFFS - T MINUS 30 MINUTES, T MINUS 30 DAYS
019900*------------------------------------------------------------------*
020000*    SAME FIELD-LEVEL BORROW STYLE AS THE 2-HOUR CANCEL DEADLINE
020100*    IN BKTB0001 - GOOD ENOUGH FOR THE SPACING THIS SHOP RUNS ITS
020200*    SWEEPS AT AND CHEAPER THAN A FULL CALENDAR ROUTINE.
020300 2000-COMPUTE-CUTOFFS SECTION.
020400     MOVE LK-AS-OF-TS TO TKT-TS-VALUE OF WRK-30MIN-TS.
020500     IF TKT-TS-MI OF WRK-30MIN-TS < 30
020600         ADD 30 TO TKT-TS-MI OF WRK-30MIN-TS
020700         IF TKT-TS-HH OF WRK-30MIN-TS < 1
020800             ADD 23 TO TKT-TS-HH OF WRK-30MIN-TS
020900             SUBTRACT 1 FROM TKT-TS-DD OF WRK-30MIN-TS
021000         ELSE
021100             SUBTRACT 1 FROM TKT-TS-HH OF WRK-30MIN-TS
021200         END-IF
021300     ELSE
021400         SUBTRACT 30 FROM TKT-TS-MI OF WRK-30MIN-TS
021500     END-IF.
021600     MOVE TKT-TS-VALUE OF WRK-30MIN-TS TO WRK-30MIN-CUTOFF.
021700     MOVE LK-AS-OF-TS TO TKT-TS-VALUE OF WRK-30DAY-TS.
021710*    11/04/2014 CQV TICKET#0316 - TEST BEFORE SUBTRACTING, LIKE
021720*                  THE 30-MIN BLOCK ABOVE - TKT-TS-DD IS UNSIGNED
021730*                  SO SUBTRACTING PAST ZERO NEVER GOES NEGATIVE.
021740     IF TKT-TS-DD OF WRK-30DAY-TS < 30
021750         ADD 30 TO TKT-TS-DD OF WRK-30DAY-TS
021760         SUBTRACT 1 FROM TKT-TS-MM OF WRK-30DAY-TS
021770         IF TKT-TS-MM OF WRK-30DAY-TS < 1
021780             ADD 12 TO TKT-TS-MM OF WRK-30DAY-TS
021790             SUBTRACT 1 FROM TKT-TS-YYYY OF WRK-30DAY-TS
021800         END-IF
021900     ELSE
022000         SUBTRACT 30 FROM TKT-TS-DD OF WRK-30DAY-TS
022200     END-IF.
022300     MOVE TKT-TS-VALUE OF WRK-30DAY-TS TO WRK-30DAY-CUTOFF.
022400 2000-99-EXIT.                 EXIT.
022500*
022600*------------------------------------------------------------------*
022700*    2100-EXPIRE-HOLDS - RULE 16.  HOLD-ID = ZERO IS THE DELETE FLAG
022800*------------------------------------------------------------------*
022850*    12/06/2003 TRA TICKET#0244 - REWORKED TO SCAN THE HOLD TABLE
022860*                  ITSELF VIA GO TO, INDEX NO LONGER OWNED BY
022870*                  THE CALLER'S PERFORM VARYING.
022900 2100-EXPIRE-HOLDS SECTION.
022910     SET LK-HOLD-IX TO 1.
022920 2100-SCAN-LOOP.
022930     IF LK-HOLD-IX > LK-HOLD-CNT
022940         GO TO 2100-99-EXIT
022950     END-IF.
023000     IF HOLD-ID (LK-HOLD-IX) NOT = ZERO
023100         AND HOLD-UNTIL-TS (LK-HOLD-IX) < LK-AS-OF-TS
023200             MOVE ZERO TO HOLD-ID (LK-HOLD-IX)
023300             ADD 1 TO WRK-EXPIRE-CNT
023400     END-IF.
023450     SET LK-HOLD-IX UP BY 1.
023480     GO TO 2100-SCAN-LOOP.
023500 2100-99-EXIT.                 EXIT.
023600*
023700*------------------------------------------------------------------*
023800*    2200-AUTO-CANCEL-UNPAID - RULE 13.  PENDING_PAYMENT OLDER THAN 30 MIN
023900*------------------------------------------------------------------*
023950*    12/06/2003 TRA TICKET#0244 - REWORKED TO SCAN THE BOOKING
023960*                  TABLE ITSELF VIA GO TO PER SHOP STANDARD.
024000 2200-AUTO-CANCEL-UNPAID SECTION.
024010     SET LK-BOOKING-IX TO 1.
024020 2200-SCAN-LOOP.
024030     IF LK-BOOKING-IX > LK-BOOKING-CNT
024040         GO TO 2200-99-EXIT
024050     END-IF.
024100     IF BKG-STAT-PENDING-PAYMENT (LK-BOOKING-IX)
024200         AND BKG-DATE-TS (LK-BOOKING-IX) < WRK-30MIN-CUTOFF
024300             PERFORM 2210-FREE-ONE-SEAT
024400                 VARYING WRK-SUB1 FROM 1 BY 1
024500                 UNTIL WRK-SUB1 > BKG-SEAT-COUNT (LK-BOOKING-IX)
024600             SET BKG-STAT-CANCELLED (LK-BOOKING-IX) TO TRUE
024700             ADD 1 TO WRK-CANCEL-CNT
024800     END-IF.
024850     SET LK-BOOKING-IX UP BY 1.
024880     GO TO 2200-SCAN-LOOP.
024900 2200-99-EXIT.                 EXIT.
025000*
025100 2210-FREE-ONE-SEAT SECTION.
025200     SET LK-SEAT-IX TO 1.
025300     SEARCH LK-SEAT-ENTRY
025400         AT END CONTINUE
025500         WHEN SEAT-ID (LK-SEAT-IX) =
025600              BKG-SEAT-ID (LK-BOOKING-IX WRK-SUB1)
025700             SET SEAT-IS-FREE (LK-SEAT-IX) TO TRUE
025800     END-SEARCH.
025900 2210-99-EXIT.                 EXIT.
026000*
026100*------------------------------------------------------------------*
026200*    2300-COMPLETE-DEPARTED - RULE 14.  CONFIRMED PAST DEPARTURE
026300*------------------------------------------------------------------*
026400 2300-COMPLETE-DEPARTED SECTION.
026500     IF BKG-STAT-CONFIRMED (LK-BOOKING-IX)
026600         PERFORM 2310-FIND-TRIP-FOR-BOOKING
026700         IF TRIP-DEPART-TS (LK-TRIP-IX) < LK-AS-OF-TS
026800             SET BKG-STAT-COMPLETED (LK-BOOKING-IX) TO TRUE
026900             ADD 1 TO WRK-COMPLETE-CNT
027000         END-IF
027100     END-IF.
027200 2300-99-EXIT.                 EXIT.
027300*
027400 2310-FIND-TRIP-FOR-BOOKING SECTION.
027500     SET LK-TRIP-IX TO 1.
027600     SEARCH LK-TRIP-ENTRY
027700         AT END SET LK-TRIP-IX TO LK-TRIP-CNT
027800                SET LK-TRIP-IX UP BY 1
027900         WHEN TRIP-ID (LK-TRIP-IX) = BKG-TRIP-ID (LK-BOOKING-IX)
028000             CONTINUE
028100     END-SEARCH.
028200 2310-99-EXIT.                 EXIT.
028300*
028400*------------------------------------------------------------------*
028500*    2400-ARCHIVE-OLD - RULE 15.  COMPLETED OLDER THAN 30 DAYS
028600*------------------------------------------------------------------*
028700 2400-ARCHIVE-OLD SECTION.
028800     IF BKG-STAT-COMPLETED (LK-BOOKING-IX)
028900         AND BKG-DATE-TS (LK-BOOKING-IX) < WRK-30DAY-CUTOFF
029000             SET BKG-STAT-ARCHIVED (LK-BOOKING-IX) TO TRUE
029100             ADD 1 TO WRK-ARCHIVE-CNT
029200     END-IF.
029300 2400-99-EXIT.                 EXIT.
029400*
029500*------------------------------------------------------------------*
029600*    2900-POST-SWEEP-AUDIT - ROLL THE FOUR COUNTS INTO ONE AUDIT LINE
029700*------------------------------------------------------------------*
029800 2900-POST-SWEEP-AUDIT SECTION.
029900     MOVE WRK-EXPIRE-CNT   TO WRK-SR-EXPIRE.
030000     MOVE WRK-CANCEL-CNT   TO WRK-SR-CANCEL.
030100     MOVE WRK-COMPLETE-CNT TO WRK-SR-COMPLETE.
030200     MOVE WRK-ARCHIVE-CNT  TO WRK-SR-ARCHIVE.
030300     MOVE "ACCEPTED" TO AUD-RESULT OF LK-AUDIT-REC.               AF08114 
030400     MOVE WRK-SWEEP-REASON-AS-X TO AUD-REASON OF LK-AUDIT-REC.
030500 2900-99-EXIT.                 EXIT.
030600*
