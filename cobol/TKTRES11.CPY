000100*----------------------------------------------------------------*
000200*    MEMBER......: TKTRES11                                      *
000300*    TITLE.......: RPTFILE PRINT-LINE LAYOUTS (132-COL)          *
000400*    USED BY.....: BKTB0004                                      *
000500*    NOTE........: ONE PHYSICAL BUFFER, SEVEN PRINTED SHAPES.    *
000600*                  CALLER MOVES SPACES TO RPT-LINE-AREA, THEN    *
000700*                  BUILDS THE SHAPE NEEDED FOR THE SECTION.      *
000800*    92/04/17 TRA - ADDED THE TRIP-SEARCH LISTING SHAPE (RULE 17)*
000900*    94/11/02 MHU - WIDENED THE ROUTE-KEY FIELDS TO 44 CHARACTERS*
001000*                   TO CARRY THE " -> " ARROW FORM (RULE 21).    *
001050*    11/04/2014 CQV TICKET#0318 - RPT-ROUTE-KEY NARROWED BACK TO *
001060*                   41 CHARACTERS - SECTION 2 NOW PRINTS THE     *
001070*                   HYPHEN FORM, NOT THE ARROW FORM.  RPT-TOP-   *
001080*                   ROUTE (SECTION 3) IS UNCHANGED AT 44.        *
001100*----------------------------------------------------------------*
001200 03  RPT-LINE-AREA                   PIC X(132).
001300 03  FILLER REDEFINES RPT-LINE-AREA.
001400     05  RPT-TITLE-TEXT               PIC X(58).
001500     05  FILLER                       PIC X(10) VALUE SPACES.
001600     05  RPT-TITLE-RUNDT-LIT          PIC X(09).
001700     05  RPT-TITLE-RUN-DATE           PIC X(10).
001800     05  FILLER                       PIC X(45).
001900 03  FILLER REDEFINES RPT-LINE-AREA.
002000     05  RPT-DAILY-LIT                PIC X(05).
002100     05  RPT-DAILY-DATE               PIC X(10).
002200     05  FILLER                       PIC X(02) VALUE SPACES.
002300     05  RPT-DAILY-CNT-LIT            PIC X(06).
002400     05  RPT-DAILY-COUNT              PIC ZZZ9.
002500     05  FILLER                       PIC X(105).
002600 03  FILLER REDEFINES RPT-LINE-AREA.
002700     05  RPT-ROUTE-LIT                PIC X(06).
002750*    11/04/2014 CQV TICKET#0318 - NARROWED FROM 44 TO 41 TO MATCH
002760*    THE HYPHEN-FORM ROUTE KEY (RULE 21 REPORT FORMAT).
002800     05  RPT-ROUTE-KEY                PIC X(41).
002900     05  FILLER                       PIC X(04) VALUE SPACES.
003000     05  RPT-ROUTE-REV-LIT            PIC X(08).
003100     05  RPT-ROUTE-REVENUE            PIC ZZ,ZZZ,ZZ9.99.
003200     05  FILLER                       PIC X(62).
003300 03  FILLER REDEFINES RPT-LINE-AREA.
003400     05  RPT-TOP-RANK                 PIC 9.
003500     05  FILLER                       PIC X(01) VALUE SPACES.
003600     05  RPT-TOP-ROUTE                PIC X(44).
003700     05  FILLER                       PIC X(01) VALUE SPACES.
003800     05  RPT-TOP-REVENUE              PIC ZZ,ZZZ,ZZ9.99.
003900     05  FILLER                       PIC X(74).
004000 03  FILLER REDEFINES RPT-LINE-AREA.
004100     05  RPT-STAT-TOT-LIT             PIC X(06).
004200     05  RPT-STAT-TOTAL               PIC ZZZ9.
004300     05  RPT-STAT-CNF-LIT             PIC X(11).
004400     05  RPT-STAT-CONFIRMED           PIC ZZZ9.
004500     05  RPT-STAT-CMP-LIT             PIC X(11).
004600     05  RPT-STAT-COMPLETED           PIC ZZZ9.
004700     05  RPT-STAT-CAN-LIT             PIC X(11).
004800     05  RPT-STAT-CANCELLED           PIC ZZZ9.
004900     05  FILLER                       PIC X(77).
005000 03  FILLER REDEFINES RPT-LINE-AREA.
005100     05  RPT-TOTAL-LIT                PIC X(15).
005200     05  RPT-GRAND-TOTAL              PIC ZZ,ZZZ,ZZ9.99.
005300     05  FILLER                       PIC X(106).
005400 03  FILLER REDEFINES RPT-LINE-AREA.
005500     05  RPT-SRCH-TRIP-LIT            PIC X(06).
005600     05  RPT-SRCH-TRIP-ID             PIC 9(09).
005700     05  FILLER                       PIC X(01) VALUE SPACES.
005800     05  RPT-SRCH-BUS-LIT             PIC X(05).
005900     05  RPT-SRCH-BUS-NUMBER          PIC X(10).
006000     05  FILLER                       PIC X(01) VALUE SPACES.
006100     05  RPT-SRCH-DEP-LIT             PIC X(07).
006200     05  RPT-SRCH-DEPART-TS           PIC 9(14).
006300     05  FILLER                       PIC X(01) VALUE SPACES.
006400     05  RPT-SRCH-ARR-LIT             PIC X(07).
006500     05  RPT-SRCH-ARRIVE-TS           PIC 9(14).
006600     05  FILLER                       PIC X(01) VALUE SPACES.
006700     05  RPT-SRCH-FARE-LIT            PIC X(05).
006800     05  RPT-SRCH-FARE                PIC ZZ,ZZZ,ZZ9.99.
006900     05  FILLER                       PIC X(01) VALUE SPACES.
007000     05  RPT-SRCH-SEATS-LIT           PIC X(06).
007100     05  RPT-SRCH-SEATS-AVAIL         PIC ZZZ9.
007200     05  FILLER                       PIC X(29).
