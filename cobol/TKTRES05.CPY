000100*----------------------------------------------------------------*
000200*    MEMBER......: TKTRES05                                      *
000300*    TITLE.......: SEAT MASTER RECORD LAYOUT                     *
000400*    USED BY.....: BKTB0001, BKTB0003, BKTB0004                  *
000500*----------------------------------------------------------------*
000600 03  SEAT-ID                         PIC 9(09).
000700 03  SEAT-TRIP-ID                    PIC 9(09).
000800 03  SEAT-NUMBER                     PIC X(05).
000900 03  SEAT-TYPE                       PIC X(10).
001000 03  SEAT-BOOKED-FLAG                PIC X(01).
001100     88  SEAT-IS-BOOKED                  VALUE 'Y'.
001200     88  SEAT-IS-FREE                    VALUE 'N'.
001300 03  FILLER                          PIC X(06).
