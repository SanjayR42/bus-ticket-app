000100*==================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*==================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     BKTBABN.
000600 AUTHOR.         T R ALDANA.
000700 INSTALLATION.   DATA PROCESSING CENTER - PASSENGER SVCS DIVISION.
000800 DATE-WRITTEN.   14/06/1987.
000900 DATE-COMPILED.  14/06/1987.
001000 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
001100 REMARKS.
001200*------------------------------------------------------------------*
001300*                T R ALDANA - BATCH SYSTEMS UNIT                 *
001400*------------------------------------------------------------------*
001500*    PROGRAM-ID..: BKTBABN.                                      *
001600*    ANALYST.....: T R ALDANA                                    *
001700*    PROGRAMMER..: T R ALDANA                                    *
001800*    DATE........: 14/06/1987                                    *
001900*------------------------------------------------------------------*
002000*    PROJECT.....: BUS TICKET RESERVATION BATCH - BKTBAT         *
002100*------------------------------------------------------------------*
002200*    GOAL........: ABNORMAL-END UTILITY.  COMMON LOAD MODULE     *
002300*                  CALLED BY EVERY BKTBAT PROGRAM ON A BAD FILE  *
002400*                  STATUS OR A MISSING/FAILED CALL TO ANOTHER    *
002500*                  LOAD MODULE.  DISPLAYS THE CALLER, THE ERROR  *
002600*                  CODE/MESSAGE AND THE RUN DATE/TIME, THEN ENDS *
002700*                  THE JOB STEP.  IT NEVER RETURNS TO ITS CALLER.*
002800*------------------------------------------------------------------*
002900*    LINKAGE.....:  WRK-ERROR-LOG (CALLER-BUILT, SEE THE CALLER'S*
003000*                  OWN WRK-ERROR-LOG GROUP)                      *
003100*    CALLED BY...:  BKTB0001, BKTB0002, BKTB0003, BKTB0004.      *TKT0176 
003200*    TABLE DB2...:  NONE.                                        *
003300*------------------------------------------------------------------*
003400*                        CHANGE LOG                              *
003500*------------------------------------------------------------------*
003600*    14/06/1987 TRA TICKET#0001 - ORIGINAL ABEND DISPLAY, WRITTEN*
003700*                                  ALONGSIDE BKTB0001 SO THE FIRST*
003800*                                  CYCLE HAD AN ABEND PATH TO CALL.*
003900*    21/01/1988 MHU TICKET#0037 - CALLER LIST WIDENED TO COVER   *
004000*                                  THE NEW BKTB0002 LOAD MODULE. *
004100*    19/07/1989 TRA TICKET#0058 - CALLER LIST WIDENED TO COVER   *
004200*                                  BKTB0003.                     *
004300*    16/02/1996 CQV TICKET#0176 - CALLER LIST WIDENED TO COVER   *
004400*                                  BKTB0004.                     *
004500*    30/09/1998 MHU TICKET#0203 - Y2K: ERROR-DATE DISPLAY WIDTH  *
004600*                                  RE-CONFIRMED FOR A 4-DIGIT    *
004700*                                  CENTURY, NO CODE CHANGE NEEDED.*
004800*    02/12/2008 MHU TICKET#0289 - DISPLAY BANNER NOW SHOWS THE   *
004900*                                  ERROR CODE FIELD EVEN WHEN IT *
005000*                                  ARRIVES BLANK, SO A REJECTED- *
005100*                                  CALL ABEND (NO FILE STATUS)   *
005200*                                  DOES NOT LOOK LIKE A MISSING  *
005300*                                  DISPLAY LINE ON THE CONSOLE   *
005400*                                  LOG.  RAISED BY AUDIT FINDING *
005500*                                  AF-08-114 REVIEW.             *
005600*------------------------------------------------------------------*
005700*==================================================================*
005800*           E N V I R O N M E N T      D I V I S I O N           *
005900*==================================================================*
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER.  USL-486.
006300 OBJECT-COMPUTER.  USL-486.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM
006600     UPSI-0 ON STATUS IS WRK-DUMP-SWITCH-ON
006700             OFF STATUS IS WRK-DUMP-SWITCH-OFF.
006800
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100*
007200*==================================================================*
007300*             D A T A      D I V I S I O N                       *
007400*==================================================================*
007500 DATA DIVISION.
007600 FILE SECTION.
007700*
007800 WORKING-STORAGE SECTION.
007900*
008000*------------------------------------------------------------------*
008100*    WRK-ABEND-CALL-CNT - COMP, KEPT ONLY SO THIS PROGRAM HAS AT   *
008200*    LEAST ONE COUNTER OF ITS OWN INSTEAD OF LINKAGE FIELDS ALONE  *
008250*    02/12/2008 MHU TICKET#0289 - PULLED TO 77-LEVEL PER SHOP     *
008260*                  STANDARD DURING THE AF-08-114 REWORK.          *
008300*------------------------------------------------------------------*
008400 77  WRK-ABEND-CALL-CNT           PIC S9(4) COMP VALUE ZERO.
008700*
008800*------------------------------------------------------------------*
008900*    WRK-EDIT-DATE / WRK-EDIT-TIME - HOLD A REDISPLAY-ABLE COPY   *
009000*    OF THE CALLER'S DATE/TIME SO THE BANNER CAN SHOW THE PARTS   *
009100*    (UPSI-0 ON = OPERATOR ASKED FOR THE LONG-FORM DUMP LINE).    *
009200*------------------------------------------------------------------*
009300 01  WRK-EDIT-DATE                PIC X(10) VALUE SPACES.
009400 01  FILLER REDEFINES WRK-EDIT-DATE.
009500     03  WRK-EDIT-DATE-DD         PIC X(02).
009600     03  FILLER                   PIC X(01).
009700     03  WRK-EDIT-DATE-MM         PIC X(02).
009800     03  FILLER                   PIC X(01).
009900     03  WRK-EDIT-DATE-CCYY       PIC X(04).
010000*
010100 01  WRK-EDIT-TIME                PIC X(08) VALUE SPACES.
010200 01  FILLER REDEFINES WRK-EDIT-TIME.
010300     03  WRK-EDIT-TIME-HH         PIC X(02).
010400     03  FILLER                   PIC X(01).
010500     03  WRK-EDIT-TIME-MI         PIC X(02).
010600     03  FILLER                   PIC X(01).
010700     03  WRK-EDIT-TIME-SS         PIC X(02).
010800*
010900*==================================================================*
011000*           L I N K A G E      S E C T I O N                     *
011100*==================================================================*
011200 LINKAGE SECTION.
011300 01  WRK-ERROR-LOG.
011400     03  WRK-PROGRAM              PIC X(08).
011500     03  WRK-ERROR-MSG            PIC X(30).
011600     03  WRK-ERROR-CODE           PIC X(30).
011700     03  WRK-ERROR-DATE           PIC X(10).
011800     03  WRK-ERROR-TIME           PIC X(08).
011900     03  FILLER                   PIC X(04).
012000*
012100 01  FILLER REDEFINES WRK-ERROR-LOG.
012200     03  WRK-ERROR-LOG-FLAT       PIC X(90).
012300*
012400*==================================================================*
012500*             P R O C E D U R E    D I V I S I O N                *
012600*==================================================================*
012700 PROCEDURE DIVISION USING WRK-ERROR-LOG.
012800*
012900*------------------------------------------------------------------*
013000*    0000-MAIN-PROCESS - DISPLAY THE ABEND BANNER, END THE STEP   *
013050*    02/12/2008 MHU TICKET#0289 - SPLIT INTO 0010/0020 SO THE     *
013060*                  RAW-DUMP LINE HAS ITS OWN PARAGRAPH RANGE.     *
013100*------------------------------------------------------------------*
013200 0000-MAIN-PROCESS SECTION.
013210     ADD 1 TO WRK-ABEND-CALL-CNT.
013220     PERFORM 0010-DISPLAY-BANNER THRU 0020-99-EXIT.
013230     STOP RUN.
013240 0000-99-EXIT.                    EXIT.
013250*
013260*------------------------------------------------------------------*
013270*    0010-DISPLAY-BANNER - CALLER/ERROR-CODE/ERROR-MESSAGE LINES  *
013280*------------------------------------------------------------------*
013290 0010-DISPLAY-BANNER SECTION.
013300     MOVE WRK-ERROR-DATE TO WRK-EDIT-DATE.
013400     MOVE WRK-ERROR-TIME TO WRK-EDIT-TIME.
013600     DISPLAY "****************************************************".
013700     DISPLAY "*         B K T B A T   A B E N D   C A L L E D    *".
013800     DISPLAY "****************************************************".
013900     DISPLAY "* DATE: " WRK-EDIT-DATE-DD "/" WRK-EDIT-DATE-MM "/"
014000              WRK-EDIT-DATE-CCYY "   TIME: " WRK-EDIT-TIME-HH ":"
014100              WRK-EDIT-TIME-MI ":" WRK-EDIT-TIME-SS.
014200     DISPLAY "****************************************************".
014300     DISPLAY "* CALLER PROGRAM.....: " WRK-PROGRAM.
014400     DISPLAY "* ERROR CODE.........: " WRK-ERROR-CODE.
014500     DISPLAY "* ERROR MESSAGE......: " WRK-ERROR-MSG.
014600     DISPLAY "****************************************************".
014650 0010-99-EXIT.                    EXIT.
014660*
014670*------------------------------------------------------------------*
014680*    0020-DISPLAY-RAW-DUMP - LONG-FORM DUMP, UPSI-0 ON ONLY        *
014690*------------------------------------------------------------------*
014700 0020-DISPLAY-RAW-DUMP SECTION.
014710     IF WRK-DUMP-SWITCH-OFF
014720         GO TO 0020-99-EXIT
014730     END-IF.
014800     DISPLAY "* RAW ERROR-LOG DUMP.: " WRK-ERROR-LOG-FLAT.    AF08114
015300 0020-99-EXIT.                    EXIT.
015400*
