000100*----------------------------------------------------------------*
000200*    MEMBER......: TKTRES02                                      *
000300*    TITLE.......: BUS MASTER RECORD LAYOUT                      *
000400*    USED BY.....: BKTB0001, BKTB0004                            *
000500*----------------------------------------------------------------*
000600 03  BUS-ID                          PIC 9(09).
000700 03  BUS-NUMBER                      PIC X(10).
000800 03  BUS-TYPE                        PIC X(12).
000900 03  BUS-OPERATOR                    PIC X(30).
001000 03  BUS-TOTAL-SEATS                 PIC 9(03).
001100 03  FILLER                          PIC X(05).
