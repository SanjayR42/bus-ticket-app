000100*----------------------------------------------------------------*
000200*    MEMBER......: TKTRES12                                      *
000300*    TITLE.......: TICKETS PRINT-IMAGE LINE LAYOUT                *
000400*    USED BY.....: BKTB0004                                      *
000500*----------------------------------------------------------------*
000600 03  TKT-LINE-AREA                   PIC X(132).
000700 03  FILLER REDEFINES TKT-LINE-AREA.
000800     05  TKT-PLAIN-TEXT               PIC X(132).
000900 03  FILLER REDEFINES TKT-LINE-AREA.
001000     05  TKT-LABEL                    PIC X(24).
001100     05  TKT-VALUE                    PIC X(108).
001200 03  FILLER REDEFINES TKT-LINE-AREA.
001300     05  TKT-QR-LIT                   PIC X(09).
001400     05  TKT-QR-DATA                  PIC X(123).
