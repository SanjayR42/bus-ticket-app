000100*----------------------------------------------------------------*
000200*    MEMBER......: TKTRES08                                      *
000300*    TITLE.......: PAYMENT MASTER RECORD LAYOUT                  *
000400*    USED BY.....: BKTB0001, BKTB0002, BKTB0003, BKTB0004        *
000500*----------------------------------------------------------------*
000600 03  PAY-ID                          PIC 9(09).
000700 03  PAY-BOOKING-ID                  PIC 9(09).
000800 03  PAY-AMOUNT                      PIC S9(09)V99.
000900 03  PAY-METHOD                      PIC X(10).
001000     88  PAY-METH-CARD                    VALUE 'CARD      '.
001100     88  PAY-METH-UPI                     VALUE 'UPI       '.
001200     88  PAY-METH-NETBANKING              VALUE 'NETBANKING'.
001300     88  PAY-METH-WALLET                  VALUE 'WALLET    '.
001400 03  PAY-STATUS                      PIC X(10).
001500     88  PAY-STAT-PENDING                 VALUE 'PENDING   '.
001600     88  PAY-STAT-SUCCESS                 VALUE 'SUCCESS   '.
001700     88  PAY-STAT-FAILED                  VALUE 'FAILED    '.
001800     88  PAY-STAT-REFUNDED                VALUE 'REFUNDED  '.
001900 03  PAY-GATEWAY-ID                  PIC X(20).
002000 03  PAY-TXN-ID                      PIC X(20).
002100 03  PAY-GW-RESPONSE                 PIC X(40).
002200 03  PAY-DATE-TS                     PIC 9(14).
002300 03  PAY-REFUND-TS                   PIC 9(14).
002400 03  FILLER                          PIC X(06).
