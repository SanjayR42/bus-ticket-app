000100*----------------------------------------------------------------*
000200*    MEMBER......: TKTRES09                                      *
000300*    TITLE.......: TRANSACTION COMMAND RECORD LAYOUT (TRANSACTS) *
000400*    USED BY.....: BKTB0001                                      *
000500*    NOTE........: OPERAND FIELDS SIT AT FIXED POSITIONS IN      *
000600*                  EVERY RECORD; WHICH ONES ARE MEANINGFUL       *
000700*                  DEPENDS ON TXN-CODE (SEE 2050-DISPATCH-TXN    *
000800*                  IN BKTB0001).  UNUSED OPERANDS ARRIVE BLANK   *
000900*                  OR ZERO ON THE INPUT FILE.                    *
001000*----------------------------------------------------------------*
001100 03  TXN-CODE                        PIC X(08).
001200     88  TXN-IS-HOLD                     VALUE 'HOLD    '.
001300     88  TXN-IS-CONFIRM                  VALUE 'CONFIRM '.
001400     88  TXN-IS-CANCEL                   VALUE 'CANCEL  '.
001500     88  TXN-IS-PAYMENT                  VALUE 'PAYMENT '.
001600     88  TXN-IS-RETRY                    VALUE 'RETRY   '.
001700     88  TXN-IS-REFUND                   VALUE 'REFUND  '.
001800     88  TXN-IS-SWEEP                    VALUE 'SWEEP   '.
001900     88  TXN-IS-SEARCH                   VALUE 'SEARCH  '.
002000     88  TXN-IS-TICKET                   VALUE 'TICKET  '.
002100     88  TXN-IS-REGISTER                 VALUE 'REGISTER'.
002200 03  TXN-AS-OF                       PIC 9(14).
002300 03  FILLER REDEFINES TXN-AS-OF.
002400     05  TXN-AS-OF-DATE               PIC 9(08).
002500     05  TXN-AS-OF-TIME               PIC 9(06).
002600 03  TXN-TRIP-ID                     PIC 9(09).
002700 03  TXN-USER-ID                     PIC 9(09).
002800 03  TXN-BOOKING-ID                  PIC 9(09).
002900 03  TXN-PAYMENT-ID                  PIC 9(09).
003000 03  TXN-SESSION-ID                  PIC X(36).
003100 03  TXN-METHOD                      PIC X(10).
003200 03  TXN-AMOUNT                      PIC S9(09)V99.
003300 03  TXN-SEAT-COUNT                  PIC 9(02).
003400 03  TXN-SEAT-TBL.
003500     05  TXN-SEAT-ID  OCCURS 10 TIMES
003600                      INDEXED BY TXN-SEAT-IX
003700                                 PIC 9(09).
003800 03  TXN-USER-NAME                   PIC X(30).
003900 03  TXN-USER-EMAIL                  PIC X(40).
004000 03  TXN-USER-PHONE                  PIC X(15).
004100 03  TXN-USER-ROLE                   PIC X(08).
004200 03  TXN-SOURCE                      PIC X(20).
004300 03  TXN-DEST                        PIC X(20).
004400 03  TXN-WINDOW-START                PIC 9(14).
004500 03  TXN-WINDOW-END                  PIC 9(14).
004600 03  FILLER                          PIC X(10).
