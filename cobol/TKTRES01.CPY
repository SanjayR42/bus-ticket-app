000100*----------------------------------------------------------------*
000200*    MEMBER......: TKTRES01                                      *
000300*    TITLE.......: USER MASTER RECORD LAYOUT                     *
000400*    USED BY.....: BKTB0001                                      *
000500*    NOTE........: CALLER SUPPLIES THE 01-LEVEL, e.g.            *
000600*                    01 WRK-USER-REC.  COPY TKTRES01.            *
000700*----------------------------------------------------------------*
000800 03  USER-ID                         PIC 9(09).
000900 03  USER-NAME                       PIC X(30).
001000 03  USER-EMAIL                      PIC X(40).
001100 03  USER-PHONE                      PIC X(15).
001200 03  USER-ROLE                       PIC X(08).
001300     88  USER-ROLE-IS-ADMIN              VALUE 'ADMIN   '.
001400     88  USER-ROLE-IS-CUSTOMER           VALUE 'CUSTOMER'.
001500 03  FILLER                          PIC X(08).
