000100*==================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*==================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     BKTB0002.
000600 AUTHOR.         M H UDANI.
000700 INSTALLATION.   DATA PROCESSING CENTER - PASSENGER SVCS DIVISION.
000800 DATE-WRITTEN.   21/01/1988.
000900 DATE-COMPILED.  21/01/1988.
001000 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
001100 REMARKS.
001200*------------------------------------------------------------------*
001300*                  M H UDANI - BATCH SYSTEMS UNIT                *
001400*------------------------------------------------------------------*
001500*    PROGRAM-ID..: BKTB0002.                                     *
001600*    ANALYST.....: M H UDANI                                     *
001700*    PROGRAMMER..: M H UDANI                                     *
001800*    DATE........: 21/01/1988                                    *
001900*------------------------------------------------------------------*
002000*    PROJECT.....: BUS TICKET RESERVATION BATCH - BKTBAT         *
002100*------------------------------------------------------------------*
002200*    GOAL........: PAYMENT POSTING ENGINE - LOAD MODULE CALLED   *
002300*                  FROM BKTB0001 FOR PAYMENT/RETRY/REFUND        *
002400*                  TRANSACTS.  DRIVES THE MOCK GATEWAY RULE AND  *
002500*                  MAINTAINS THE BOOKING/PAYMENT STATUS MACHINE. *
002600*------------------------------------------------------------------*
002700*    LINKAGE.....:  LK-TRANSACT-REC        (TKTRES09)            *
002800*                   LK-BOOKING-TBL         (TKTRES07 OCCURS)     *
002900*                   LK-OCCURRENCE-COUNTERS                       *
003000*                   LK-PAYMENT-TBL         (TKTRES08 OCCURS)     *
003100*                   LK-CAPACITY-TABLE                            *
003200*                   LK-AUDIT-REC           (TKTRES10)            *
003300*    CALLED BY...:  BKTB0001, PARAGRAPH 2400-CALL-PAYMENT-ENGINE *
003400*    TABLE DB2...:  NONE - FLAT MASTER FILES ONLY.               *
003500*------------------------------------------------------------------*
003600*                        CHANGE LOG                              *
003700*------------------------------------------------------------------*
003800*    21/01/1988 MHU TICKET#0037 - SPLIT OUT OF BKTB0001 AS ITS   *
003900*                                  OWN LOAD MODULE.              *
004000*    14/08/1988 MHU TICKET#0044 - REFUND PATH ADDED.             *
004100*    19/07/1989 TRA TICKET#0058 - BOOKING-STATUS TRANSITION TABLE*
004200*                                  ALIGNED WITH THE NEW SWEEP    *
004300*                                  PASSES IN BKTB0003.           *
004400*    03/03/1991 CQV TICKET#0091 - RETRY NOW LEAVES A FAILED      *
004500*                                  BOOKING STATUS ALONE INSTEAD  *
004600*                                  OF FORCING PAYMENT_FAILED.    *
004700*    08/08/2001 CQV TICKET#0231 - GATEWAY DECLINE RULE MADE      *
004800*                                  DETERMINISTIC (DIVISIBLE-BY-13*
004900*                                  ON THE INTEGER RUPEE PART) SO *
005000*                                  RERUNS OF A BATCH REPRODUCE   *
005100*                                  IDENTICAL RESULTS.            *
005200*    30/09/1998 MHU TICKET#0203 - Y2K: SEQUENCE-BASED GATEWAY IDS*
005300*                                  NO LONGER DERIVED FROM A      *
005400*                                  2-DIGIT YEAR STAMP.           *
005500*    14/01/1999 MHU TICKET#0204 - Y2K: RE-TESTED ACROSS THE      *
005600*                                  1999/2000 BOUNDARY.           *
005700*    02/12/2008 MHU TICKET#0289 - REFUND-ONLY-SUCCESS GUARD -    *
005800*                                  REFUND OF A NON-SUCCESS       *
005900*                                  PAYMENT NOW REJECTED, NOT     *
006000*                                  SILENTLY IGNORED, PER AUDIT   *
006100*                                  FINDING AF-08-114.            *
006200*------------------------------------------------------------------*
006300*==================================================================*
006400*           E N V I R O N M E N T      D I V I S I O N           *
006500*==================================================================*
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800 SOURCE-COMPUTER.  USL-486.
006900 OBJECT-COMPUTER.  USL-486.
007000 SPECIAL-NAMES.
007100     C01 IS TOP-OF-FORM
007200     UPSI-0 ON STATUS IS RERUN-REQUESTED
007300            OFF STATUS IS NORMAL-CYCLE.
007400
007500*==================================================================*
007600*             D A T A      D I V I S I O N                       *
007700*==================================================================*
007800 DATA DIVISION.
007900 WORKING-STORAGE SECTION.
008000*
008100*------------------------------------------------------------------*
008150*    STAND-ALONE 77-LEVEL SWITCHES AND COUNTERS PER SHOP STANDARD
008170*    03/03/1991 CQV TICKET#0091 - PULLED OUT OF 01-GROUPS TO
008180*                  MATCH THE CSRG-FAMILY HOUSE STYLE.
008200*------------------------------------------------------------------*
008210 77  WRK-BKG-FOUND-SW         PIC X(01) VALUE "N".
008220     88  BKG-FOUND                VALUE "Y".
008230 77  WRK-PAY-FOUND-SW         PIC X(01) VALUE "N".
008240     88  PAY-FOUND                VALUE "Y".
008250 77  WRK-PROCESS-CNT          PIC S9(7) COMP VALUE ZERO.
008260 77  WRK-RETRY-CNT            PIC S9(7) COMP VALUE ZERO.
008270 77  WRK-REFUND-CNT           PIC S9(7) COMP VALUE ZERO.
008280 77  WRK-DECLINE-CNT          PIC S9(7) COMP VALUE ZERO.
008290 77  WRK-GW-SEQ               PIC S9(7) COMP VALUE ZERO.
008300 77  WRK-RUPEE-PART           PIC S9(9) COMP VALUE ZERO.
008310 77  WRK-RUPEE-QUOTIENT       PIC S9(9) COMP VALUE ZERO.
008320 77  WRK-RUPEE-REMAINDER      PIC S9(4) COMP VALUE ZERO.
010000*
010100*------------------------------------------------------------------*
010200*    GATEWAY ID-STRING WORK AREAS - REDEFINED FOR THE X(20)/X(20) MOVE
010300*------------------------------------------------------------------*
010400 01  WRK-GW-ID-BUILD.
010500     03  WRK-GW-ID-LIT            PIC X(04)  VALUE "pay_".
010600     03  WRK-GW-ID-SEQ            PIC 9(09).
010700     03  FILLER                   PIC X(07)  VALUE SPACES.
010800 01  FILLER REDEFINES WRK-GW-ID-BUILD.
010900     03  WRK-GW-ID-AS-X           PIC X(20).
011000 01  WRK-GW-TXN-BUILD.
011100     03  WRK-GW-TXN-LIT           PIC X(04)  VALUE "txn_".
011200     03  WRK-GW-TXN-SEQ           PIC 9(09).
011300     03  FILLER                   PIC X(07)  VALUE SPACES.
011400 01  FILLER REDEFINES WRK-GW-TXN-BUILD.
011500     03  WRK-GW-TXN-AS-X          PIC X(20).
011600 01  WRK-GW-REFUND-ID-BUILD.
011700     03  WRK-GW-REFUND-ID-LIT     PIC X(07)  VALUE "refund_".
011800     03  WRK-GW-REFUND-ID-SEQ     PIC 9(09).
011900     03  FILLER                   PIC X(04)  VALUE SPACES.
012000 01  FILLER REDEFINES WRK-GW-REFUND-ID-BUILD.
012100     03  WRK-GW-REFUND-ID-AS-X    PIC X(20).
012200 01  WRK-GW-REFUND-TXN-BUILD.
012300     03  WRK-GW-REFUND-TXN-LIT    PIC X(11)  VALUE "refund_txn_".
012400     03  WRK-GW-REFUND-TXN-SEQ    PIC 9(09).
012500     03  FILLER                   PIC X(01)  VALUE SPACE.
012600 01  FILLER REDEFINES WRK-GW-REFUND-TXN-BUILD.
012700     03  WRK-GW-REFUND-TXN-AS-X   PIC X(20).
012800*
012900*------------------------------------------------------------------*
013000*    LINKAGE WORK AREAS PASSED BACK FROM 0000-MAIN-PROCESS
013100*------------------------------------------------------------------*
013200 01  WRK-NEW-PAY-IX                PIC S9(4) COMP VALUE ZERO.
013300*
013400*==================================================================*
013500*           L I N K A G E      S E C T I O N                     *
013600*==================================================================*
013700 LINKAGE SECTION.
013800 01  LK-TRANSACT-REC.
013900     COPY TKTRES09.
014000 01  LK-BOOKING-TBL.
014100     02  LK-BOOKING-ENTRY OCCURS 2000 TIMES
014200             INDEXED BY LK-BOOKING-IX.
014300         COPY TKTRES07.
014400 01  LK-OCCURRENCE-COUNTERS.
014500     03  LK-USER-CNT        PIC S9(4) COMP.
014600     03  LK-BUS-CNT         PIC S9(4) COMP.
014700     03  LK-ROUTE-CNT       PIC S9(4) COMP.
014800     03  LK-TRIP-CNT        PIC S9(4) COMP.
014900     03  LK-SEAT-CNT        PIC S9(4) COMP.
015000     03  LK-HOLD-CNT        PIC S9(4) COMP.
015100     03  LK-BOOKING-CNT     PIC S9(4) COMP.
015200     03  LK-PAYMENT-CNT     PIC S9(4) COMP.
015300     03  FILLER             PIC X(04).
015400 01  LK-PAYMENT-TBL.
015500     02  LK-PAYMENT-ENTRY OCCURS 2000 TIMES
015600             INDEXED BY LK-PAYMENT-IX.
015700         COPY TKTRES08.
015800 01  LK-CAPACITY-TABLE.
015900     03  LK-MAX-USERS       PIC S9(4) COMP.
016000     03  LK-MAX-BUSES       PIC S9(4) COMP.
016100     03  LK-MAX-ROUTES      PIC S9(4) COMP.
016200     03  LK-MAX-TRIPS       PIC S9(4) COMP.
016300     03  LK-MAX-SEATS       PIC S9(4) COMP.
016400     03  LK-MAX-HOLDS       PIC S9(4) COMP.
016500     03  LK-MAX-BOOKINGS    PIC S9(4) COMP.
016600     03  LK-MAX-PAYMENTS    PIC S9(4) COMP.
016700     03  FILLER             PIC X(04).
016800 01  LK-AUDIT-REC.
016900     COPY TKTRES10.
017000*
017100*==================================================================*
017200*             P R O C E D U R E    D I V I S I O N                *
017300*==================================================================*
017400 PROCEDURE DIVISION USING LK-TRANSACT-REC
017500                          LK-BOOKING-TBL
017600                          LK-OCCURRENCE-COUNTERS
017700                          LK-PAYMENT-TBL
017800                          LK-CAPACITY-TABLE
017900                          LK-AUDIT-REC.
018000*
018100*------------------------------------------------------------------*
018200*    0000-MAIN-PROCESS - DISPATCH ON THE INCOMING TXN-CODE
018300*------------------------------------------------------------------*
018400 0000-MAIN-PROCESS SECTION.
018500     IF TXN-IS-PAYMENT
018600         ADD 1 TO WRK-PROCESS-CNT
018700         PERFORM 2000-PROCESS-PAYMENT
018800     ELSE
018900     IF TXN-IS-RETRY
019000         ADD 1 TO WRK-RETRY-CNT
019100         PERFORM 2100-RETRY-PAYMENT
019200     ELSE
019300     IF TXN-IS-REFUND
019400         ADD 1 TO WRK-REFUND-CNT
019500         PERFORM 2200-REFUND-PAYMENT
019600     END-IF END-IF END-IF.
019700     GOBACK.
019800 0000-99-EXIT.                    EXIT.
019900*
020000*------------------------------------------------------------------*
020100*    2000-PROCESS-PAYMENT - RULE 9.  BOOKING MUST EXIST
020200*------------------------------------------------------------------*
020210*    03/03/1991 CQV TICKET#0091 - REWORKED TO GO TO/EXIT PER SHOP
020220*                  STANDARD, NESTED IF-ELSE RETIRED.
020300 2000-PROCESS-PAYMENT SECTION.
020400     PERFORM 2010-FIND-BOOKING.
020500     IF NOT BKG-FOUND
020600         MOVE "REJECTED" TO AUD-RESULT OF LK-AUDIT-REC
020700         MOVE "BOOKING NOT FOUND FOR PAYMENT"
020800                         TO AUD-REASON OF LK-AUDIT-REC
020820         GO TO 2000-99-EXIT
020840     END-IF.
021000     ADD 1 TO LK-PAYMENT-CNT.
021100     SET LK-PAYMENT-IX TO LK-PAYMENT-CNT.
021200     MOVE TXN-PAYMENT-ID OF LK-TRANSACT-REC
021300                     TO PAY-ID (LK-PAYMENT-IX).
021400     MOVE BKG-ID (LK-BOOKING-IX)
021500                     TO PAY-BOOKING-ID (LK-PAYMENT-IX).
021600     MOVE TXN-AMOUNT OF LK-TRANSACT-REC
021700                     TO PAY-AMOUNT (LK-PAYMENT-IX).
021800     MOVE TXN-METHOD OF LK-TRANSACT-REC
021900                     TO PAY-METHOD (LK-PAYMENT-IX).
022000     PERFORM 2500-CALL-GATEWAY THRU 2600-99-EXIT.
022200     SET WRK-NEW-PAY-IX TO LK-PAYMENT-IX.
022300     PERFORM 2700-SET-BOOKING-FROM-PAYMENT.
022400     MOVE "ACCEPTED" TO AUD-RESULT OF LK-AUDIT-REC.
022500     MOVE SPACES     TO AUD-REASON OF LK-AUDIT-REC.
022700 2000-99-EXIT.                    EXIT.
022800*
022900 2010-FIND-BOOKING SECTION.
023000     SET LK-BOOKING-IX TO 1.
023100     MOVE "N" TO WRK-BKG-FOUND-SW.
023200     SEARCH LK-BOOKING-ENTRY
023300         AT END CONTINUE
023400         WHEN BKG-ID (LK-BOOKING-IX) = TXN-BOOKING-ID OF LK-TRANSACT-REC
023500             MOVE "Y" TO WRK-BKG-FOUND-SW
023600     END-SEARCH.
023700 2010-99-EXIT.                 EXIT.
023800*
023900*------------------------------------------------------------------*
024000*    2100-RETRY-PAYMENT - RULE 10.  ONLY A FAILED PAYMENT MAY RETRY
024100*------------------------------------------------------------------*
024110*    03/03/1991 CQV TICKET#0091 - REWORKED TO GO TO/EXIT PER SHOP
024120*                  STANDARD, NESTED IF-ELSE RETIRED.
024200 2100-RETRY-PAYMENT SECTION.
024300     PERFORM 2110-FIND-PAYMENT.
024400     IF NOT PAY-FOUND
024500         MOVE "REJECTED" TO AUD-RESULT OF LK-AUDIT-REC
024600         MOVE "PAYMENT NOT FOUND FOR RETRY"
024700                         TO AUD-REASON OF LK-AUDIT-REC
024750         GO TO 2100-99-EXIT
024760     END-IF.
024800     IF NOT PAY-STAT-FAILED (LK-PAYMENT-IX)
024900         MOVE "REJECTED" TO AUD-RESULT OF LK-AUDIT-REC
025000         MOVE "ONLY FAILED PAYMENTS CAN BE RETRIED"
025100                         TO AUD-REASON OF LK-AUDIT-REC
025150         GO TO 2100-99-EXIT
025180     END-IF.
025300     MOVE PAY-BOOKING-ID (LK-PAYMENT-IX) TO TXN-BOOKING-ID
025400                                             OF LK-TRANSACT-REC.
025500     PERFORM 2010-FIND-BOOKING.
025600     MOVE PAY-AMOUNT (LK-PAYMENT-IX) TO TXN-AMOUNT OF LK-TRANSACT-REC.
025700     MOVE PAY-METHOD (LK-PAYMENT-IX) TO TXN-METHOD OF LK-TRANSACT-REC.
025800     PERFORM 2500-CALL-GATEWAY THRU 2600-99-EXIT.
026000     SET WRK-NEW-PAY-IX TO LK-PAYMENT-IX.
026100     IF NOT PAY-STAT-FAILED (WRK-NEW-PAY-IX)
026200         PERFORM 2700-SET-BOOKING-FROM-PAYMENT
026300     END-IF.
026400     MOVE "ACCEPTED" TO AUD-RESULT OF LK-AUDIT-REC.
026500     MOVE SPACES     TO AUD-REASON OF LK-AUDIT-REC.
026700 2100-99-EXIT.                    EXIT.
026800*
026900 2110-FIND-PAYMENT SECTION.
027000     SET LK-PAYMENT-IX TO 1.
027100     MOVE "N" TO WRK-PAY-FOUND-SW.
027200     SEARCH LK-PAYMENT-ENTRY
027300         AT END CONTINUE
027400         WHEN PAY-ID (LK-PAYMENT-IX) = TXN-PAYMENT-ID OF LK-TRANSACT-REC
027500             MOVE "Y" TO WRK-PAY-FOUND-SW
027600     END-SEARCH.
027700 2110-99-EXIT.                 EXIT.
027800*
027900*------------------------------------------------------------------*
028000*    2200-REFUND-PAYMENT - RULE 11.  ONLY A SUCCESSFUL PAYMENT REFUNDS
028100*------------------------------------------------------------------*
028110*    03/03/1991 CQV TICKET#0091 - REWORKED TO GO TO/EXIT PER SHOP
028120*                  STANDARD, NESTED IF-ELSE RETIRED.
028200 2200-REFUND-PAYMENT SECTION.
028300     PERFORM 2110-FIND-PAYMENT.
028400     IF NOT PAY-FOUND
028500         MOVE "REJECTED" TO AUD-RESULT OF LK-AUDIT-REC
028600         MOVE "PAYMENT NOT FOUND FOR REFUND"
028700                         TO AUD-REASON OF LK-AUDIT-REC
028750         GO TO 2200-99-EXIT
028760     END-IF.
028800     IF NOT PAY-STAT-SUCCESS (LK-PAYMENT-IX)                     AF08114
028900         MOVE "REJECTED" TO AUD-RESULT OF LK-AUDIT-REC
029000         MOVE "ONLY SUCCESSFUL PAYMENTS CAN BE REFUNDED"
029100                         TO AUD-REASON OF LK-AUDIT-REC
029150         GO TO 2200-99-EXIT
029180     END-IF.
029300     ADD 1 TO WRK-GW-SEQ.
029400     MOVE WRK-GW-SEQ             TO WRK-GW-REFUND-ID-SEQ.
029500     MOVE WRK-GW-REFUND-ID-AS-X  TO PAY-GATEWAY-ID (LK-PAYMENT-IX).
029600     MOVE WRK-GW-SEQ             TO WRK-GW-REFUND-TXN-SEQ.
029700     MOVE WRK-GW-REFUND-TXN-AS-X TO PAY-TXN-ID (LK-PAYMENT-IX).
029800     SET PAY-STAT-REFUNDED (LK-PAYMENT-IX) TO TRUE.
029900     MOVE TXN-AS-OF OF LK-TRANSACT-REC
030000                         TO PAY-REFUND-TS (LK-PAYMENT-IX).
030100     MOVE "REFUND PROCESSED" TO PAY-GW-RESPONSE (LK-PAYMENT-IX).
030200     SET LK-BOOKING-IX TO 1.
030300     SEARCH LK-BOOKING-ENTRY
030400         AT END CONTINUE
030500         WHEN BKG-ID (LK-BOOKING-IX) = PAY-BOOKING-ID (LK-PAYMENT-IX)
030600             SET BKG-STAT-REFUNDED (LK-BOOKING-IX) TO TRUE
030700     END-SEARCH.
030800     MOVE "ACCEPTED" TO AUD-RESULT OF LK-AUDIT-REC.
030900     MOVE SPACES     TO AUD-REASON OF LK-AUDIT-REC.
031100 2200-99-EXIT.                    EXIT.
031200*
031300*------------------------------------------------------------------*
031400*    2500-CALL-GATEWAY - RULE 12.  DIVISIBLE-BY-13 RUPEES = DECLINED
031500*------------------------------------------------------------------*
031600*    THIS IS THE BATCH REGIONS DETERMINISTIC STAND-IN FOR THE
031700*    ON-LINE GATEWAY, WHICH APPROVES NINE CHARGES IN TEN AT RANDOM.
031800*    A RERUN OF THE SAME TRANSACTS FILE MUST POST THE SAME RESULT,
031900*    SO THE INTEGER RUPEE PART OF THE AMOUNT DRIVES THE OUTCOME
032000*    INSTEAD OF A RANDOM DRAW.
032100 2500-CALL-GATEWAY SECTION.
032200     MOVE TXN-AMOUNT OF LK-TRANSACT-REC TO WRK-RUPEE-PART.
032300     DIVIDE WRK-RUPEE-PART BY 13 GIVING WRK-RUPEE-QUOTIENT
032400                                  REMAINDER WRK-RUPEE-REMAINDER.
032500     IF WRK-RUPEE-REMAINDER = ZERO
032600         ADD 1 TO WRK-DECLINE-CNT
032700         SET PAY-STAT-FAILED (LK-PAYMENT-IX) TO TRUE
032800         MOVE SPACES  TO PAY-GATEWAY-ID (LK-PAYMENT-IX)
032900         MOVE SPACES  TO PAY-TXN-ID (LK-PAYMENT-IX)
033000         MOVE "PAYMENT DECLINED BY BANK"
033100                      TO PAY-GW-RESPONSE (LK-PAYMENT-IX)
033200     ELSE
033300         ADD 1 TO WRK-GW-SEQ
033400         MOVE WRK-GW-SEQ      TO WRK-GW-ID-SEQ
033500         MOVE WRK-GW-ID-AS-X  TO PAY-GATEWAY-ID (LK-PAYMENT-IX)
033600         MOVE WRK-GW-SEQ      TO WRK-GW-TXN-SEQ
033700         MOVE WRK-GW-TXN-AS-X TO PAY-TXN-ID (LK-PAYMENT-IX)
033800         SET PAY-STAT-SUCCESS (LK-PAYMENT-IX) TO TRUE
033900         MOVE "PAYMENT APPROVED"
034000                      TO PAY-GW-RESPONSE (LK-PAYMENT-IX)
034100     END-IF.
034200 2500-99-EXIT.                 EXIT.
034300*
034400*------------------------------------------------------------------*
034500*    2600-POST-GATEWAY-RESULT - STAMP THE DATE, RESET THE REFUND STAMP
034600*------------------------------------------------------------------*
034700 2600-POST-GATEWAY-RESULT SECTION.
034800     MOVE TXN-AS-OF OF LK-TRANSACT-REC TO PAY-DATE-TS (LK-PAYMENT-IX).
034900     MOVE ZERO TO PAY-REFUND-TS (LK-PAYMENT-IX).
035000 2600-99-EXIT.                 EXIT.
035100*
035200*------------------------------------------------------------------*
035300*    2700-SET-BOOKING-FROM-PAYMENT - SUCCESS/PENDING/FAILED MAPPING
035400*------------------------------------------------------------------*
035500 2700-SET-BOOKING-FROM-PAYMENT SECTION.
035600     IF PAY-STAT-SUCCESS (WRK-NEW-PAY-IX)
035700         SET BKG-STAT-CONFIRMED (LK-BOOKING-IX) TO TRUE
035800     ELSE IF PAY-STAT-PENDING (WRK-NEW-PAY-IX)
035900         SET BKG-STAT-PENDING-PAYMENT (LK-BOOKING-IX) TO TRUE
036000     ELSE
036100         SET BKG-STAT-PAYMENT-FAILED (LK-BOOKING-IX) TO TRUE
036200     END-IF.
036300 2700-99-EXIT.                 EXIT.
036400*
