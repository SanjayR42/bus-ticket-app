000100*----------------------------------------------------------------*
000200*    MEMBER......: TKTRES06                                      *
000300*    TITLE.......: SEAT-HOLD MASTER RECORD LAYOUT                *
000400*    USED BY.....: BKTB0001, BKTB0003                            *
000500*----------------------------------------------------------------*
000600 03  HOLD-ID                         PIC 9(09).
000700 03  HOLD-SEAT-ID                    PIC 9(09).
000800 03  HOLD-SESSION-ID                 PIC X(36).
000900 03  HOLD-UNTIL-TS                   PIC 9(14).
001000 03  HOLD-CREATED-TS                 PIC 9(14).
001100 03  FILLER                          PIC X(04).
