000100*==================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*==================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     BKTB0001.
000600 AUTHOR.         T R ALDANA.
000700 INSTALLATION.   DATA PROCESSING CENTER - PASSENGER SVCS DIVISION.
000800 DATE-WRITTEN.   14/06/1987.
000900 DATE-COMPILED.  14/06/1987.
001000 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
001100 REMARKS.
001200*------------------------------------------------------------------*
001300*                T R ALDANA - BATCH SYSTEMS UNIT                 *
001400*------------------------------------------------------------------*
001500*    PROGRAM-ID..: BKTB0001.                                     *
001600*    ANALYST.....: T R ALDANA                                    *
001700*    PROGRAMMER..: T R ALDANA                                    *
001800*    DATE........: 14/06/1987                                    *
001900*------------------------------------------------------------------*
002000*    PROJECT.....: BUS TICKET RESERVATION BATCH - BKTBAT         *
002100*------------------------------------------------------------------*
002200*    GOAL........: MAIN CYCLE DRIVER.  LOADS ALL MASTERS, READS  *
002300*                  THE TRANSACTS FILE AND DISPATCHES EACH        *
002400*                  RECORD TO ITS BUSINESS RULE, RE-WRITES THE    *
002500*                  UPDATED MASTERS AND CLOSES THE CYCLE WITH THE *
002600*                  REVENUE / STATUS REPORT.                      *
002700*------------------------------------------------------------------*
002800*    FILES.......:  DDNAME       LRECL   INCLUDE/BOOK            *
002900*                   USERS        00110   TKTRES01                *
003000*                   BUSES        00069   TKTRES02                *
003100*                   ROUTES       00064   TKTRES03                *
003200*                   TRIPS        00068   TKTRES04                *
003300*                   SEATS        00040   TKTRES05                *
003400*                   HOLDS        00086   TKTRES06                *
003500*                   BOOKINGS     00165   TKTRES07                *
003600*                   PAYMENTS     00163   TKTRES08                *
003700*                   TRANSACTS    00378   TKTRES09                *
003800*                   AUDITLOG     00077   TKTRES10                *
003900*------------------------------------------------------------------*
004000*    CALLS.......:  BKTB0002 (PAYMENT ENGINE)                    *
004100*                   BKTB0003 (HOUSEKEEPING SWEEP ENGINE)         *
004200*                   BKTB0004 (REPORT / TICKET ENGINE)            *
004300*                   BKTBABN  (ABNORMAL END)                      *
004400*    TABLE DB2...:  NONE - FLAT MASTER FILES ONLY.               *
004500*------------------------------------------------------------------*
004600*                        CHANGE LOG                              *
004700*------------------------------------------------------------------*
004800*    14/06/1987 TRA TICKET#0001 - ORIGINAL SEAT-HOLD/BOOKING CYCLE.*
004900*    02/09/1987 TRA TICKET#0014 - ADDED CANCELLATION 2-HOUR RULE.*
005000*    21/01/1988 MHU TICKET#0037 - PAYMENT ENGINE SPLIT OUT TO OWN*
005100*                                  LOAD MODULE (BKTB0002).       *
005200*    19/07/1989 TRA TICKET#0058 - HOUSEKEEPING SWEEP PASSES ADDED*
005300*                                  (EXPIRE / AUTOCANCEL / COMPLETE).*
005400*    03/03/1991 CQV TICKET#0091 - ARCHIVE-OLD SWEEP PASS ADDED.  *
005500*    11/11/1992 MHU TICKET#0110 - TRIP SEARCH TRANSACTION ADDED. *
005600*    27/04/1994 TRA TICKET#0142 - USER REGISTRATION VALIDATION   *
005700*                                  MOVED IN FROM THE ON-LINE REGION.*
005800*    16/02/1996 CQV TICKET#0176 - TICKET DOCUMENT + QR STRING BUILD*
005900*                                  ROUTED THROUGH BKTB0004.      *
006000*    30/09/1998 MHU TICKET#0203 - Y2K: TIMESTAMPS WIDENED TO A 4-*
006100*                                  DIGIT CENTURY (WAS 2-DIGIT YY).*
006200*    14/01/1999 MHU TICKET#0204 - Y2K: DATE-COMPARE LOGIC RE-TESTED*
006300*                                  ACROSS THE 1999/2000 BOUNDARY.*
006400*    08/08/2001 CQV TICKET#0231 - GATEWAY DECLINE RULE MADE      *
006500*                                  DETERMINISTIC FOR BATCH RERUNS.*
006600*    19/05/2004 TRA TICKET#0255 - CONTROL TOTALS PER TXN-CODE ADDED*
006700*                                  TO THE END-OF-RUN DISPLAY.    *
006800*    02/12/2008 MHU TICKET#0289 - REFUND-ONLY-SUCCESS GUARD FIXED*
006900*                                  AFTER AUDIT FINDING AF-08-114.*
006920*    14/03/2011 TRA TICKET#0301 - LEFTOVER PERFORM OF 2145-ADD-  *
006940*                                  10-MINUTES REMOVED FROM THE   *
006950*                                  CANCEL PATH.  2320 OVERWRITES *
006960*                                  THE SAME SCRATCH FIELD RIGHT  *
006970*                                  AFTER IT RUNS, SO IT NEVER FED*
006980*                                  THE 2-HOUR DEADLINE TEST.     *
006990*    07/09/2013 CQV TICKET#0312 - ACCEPTED/REJECTED CONTROL      *
007000*                                  TOTALS ADDED ALONGSIDE THE    *
007005*                                  PER-TXN-CODE COUNTS, DRIVEN   *
007007*                                  OFF AUD-RESULT AT DISPATCH.   *
007010*------------------------------------------------------------------*
007100*==================================================================*
007200*           E N V I R O N M E N T      D I V I S I O N           *
007300*==================================================================*
007400 ENVIRONMENT DIVISION.
007500 CONFIGURATION SECTION.
007600 SOURCE-COMPUTER.  USL-486.
007700 OBJECT-COMPUTER.  USL-486.
007800 SPECIAL-NAMES.
007900     C01 IS TOP-OF-FORM
008000     UPSI-0 ON STATUS IS RERUN-REQUESTED
008100            OFF STATUS IS NORMAL-CYCLE.
008200
008300 INPUT-OUTPUT SECTION.
008400 FILE-CONTROL.
008500
008600     SELECT USERS        ASSIGN TO UTS-S-USERS
008700      ORGANIZATION IS     SEQUENTIAL
008800      ACCESS MODE  IS     SEQUENTIAL
008900      FILE STATUS  IS     WRK-FS-USERS.
009000
009100     SELECT BUSES        ASSIGN TO UTS-S-BUSES
009200      ORGANIZATION IS     SEQUENTIAL
009300      ACCESS MODE  IS     SEQUENTIAL
009400      FILE STATUS  IS     WRK-FS-BUSES.
009500
009600     SELECT ROUTES       ASSIGN TO UTS-S-ROUTES
009700      ORGANIZATION IS     SEQUENTIAL
009800      ACCESS MODE  IS     SEQUENTIAL
009900      FILE STATUS  IS     WRK-FS-ROUTES.
010000
010100     SELECT TRIPS        ASSIGN TO UTS-S-TRIPS
010200      ORGANIZATION IS     SEQUENTIAL
010300      ACCESS MODE  IS     SEQUENTIAL
010400      FILE STATUS  IS     WRK-FS-TRIPS.
010500
010600     SELECT SEATS        ASSIGN TO UTS-S-SEATS
010700      ORGANIZATION IS     SEQUENTIAL
010800      ACCESS MODE  IS     SEQUENTIAL
010900      FILE STATUS  IS     WRK-FS-SEATS.
011000
011100     SELECT HOLDS        ASSIGN TO UTS-S-HOLDS
011200      ORGANIZATION IS     SEQUENTIAL
011300      ACCESS MODE  IS     SEQUENTIAL
011400      FILE STATUS  IS     WRK-FS-HOLDS.
011500
011600     SELECT BOOKINGS     ASSIGN TO UTS-S-BOOKINGS
011700      ORGANIZATION IS     SEQUENTIAL
011800      ACCESS MODE  IS     SEQUENTIAL
011900      FILE STATUS  IS     WRK-FS-BOOKINGS.
012000
012100     SELECT PAYMENTS     ASSIGN TO UTS-S-PAYMENTS
012200      ORGANIZATION IS     SEQUENTIAL
012300      ACCESS MODE  IS     SEQUENTIAL
012400      FILE STATUS  IS     WRK-FS-PAYMENTS.
012500
012600     SELECT TRANSACTS    ASSIGN TO UTS-S-TRANSACTS
012700      ORGANIZATION IS     SEQUENTIAL
012800      ACCESS MODE  IS     SEQUENTIAL
012900      FILE STATUS  IS     WRK-FS-TRANSACTS.
013000
013100     SELECT AUDITLOG     ASSIGN TO UTS-S-AUDITLOG
013200      ORGANIZATION IS     SEQUENTIAL
013300      ACCESS MODE  IS     SEQUENTIAL
013400      FILE STATUS  IS     WRK-FS-AUDITLOG.
013500
013600*==================================================================*
013700*                  D A T A      D I V I S I O N                  *
013800*==================================================================*
013900 DATA DIVISION.
014000 FILE SECTION.
014100*
014200 FD  USERS
014300     RECORDING MODE IS F
014400     LABEL RECORD   IS STANDARD
014500     BLOCK CONTAINS 00 RECORDS.
014600 01  FD-USERS-REC   PIC X(0110).
014700*
014800 FD  BUSES
014900     RECORDING MODE IS F
015000     LABEL RECORD   IS STANDARD
015100     BLOCK CONTAINS 00 RECORDS.
015200 01  FD-BUSES-REC   PIC X(0069).
015300*
015400 FD  ROUTES
015500     RECORDING MODE IS F
015600     LABEL RECORD   IS STANDARD
015700     BLOCK CONTAINS 00 RECORDS.
015800 01  FD-ROUTES-REC   PIC X(0064).
015900*
016000 FD  TRIPS
016100     RECORDING MODE IS F
016200     LABEL RECORD   IS STANDARD
016300     BLOCK CONTAINS 00 RECORDS.
016400 01  FD-TRIPS-REC   PIC X(0068).
016500*
016600 FD  SEATS
016700     RECORDING MODE IS F
016800     LABEL RECORD   IS STANDARD
016900     BLOCK CONTAINS 00 RECORDS.
017000 01  FD-SEATS-REC   PIC X(0040).
017100*
017200 FD  HOLDS
017300     RECORDING MODE IS F
017400     LABEL RECORD   IS STANDARD
017500     BLOCK CONTAINS 00 RECORDS.
017600 01  FD-HOLDS-REC   PIC X(0086).
017700*
017800 FD  BOOKINGS
017900     RECORDING MODE IS F
018000     LABEL RECORD   IS STANDARD
018100     BLOCK CONTAINS 00 RECORDS.
018200 01  FD-BOOKINGS-REC   PIC X(0165).
018300*
018400 FD  PAYMENTS
018500     RECORDING MODE IS F
018600     LABEL RECORD   IS STANDARD
018700     BLOCK CONTAINS 00 RECORDS.
018800 01  FD-PAYMENTS-REC   PIC X(0163).
018900*
019000 FD  TRANSACTS
019100     RECORDING MODE IS F
019200     LABEL RECORD   IS STANDARD
019300     BLOCK CONTAINS 00 RECORDS.
019400 01  FD-TRANSACTS-REC   PIC X(0378).
019500*
019600 FD  AUDITLOG
019700     RECORDING MODE IS F
019800     LABEL RECORD   IS STANDARD
019900     BLOCK CONTAINS 00 RECORDS.
020000 01  FD-AUDITLOG-REC   PIC X(0077).
020100*
020200 WORKING-STORAGE SECTION.
020300*
020310*------------------------------------------------------------------*
020320*    STAND-ALONE 77-LEVEL ITEMS - CAPACITY CONSTANTS, THE          *
020330*    END-OF-TRANSACTS FLAG AND THE SURROGATE-KEY SEED COUNTERS,    *
020340*    PULLED OUT OF 01-GROUPS BACK TO 77-LEVEL PER SHOP STANDARD.   *
020350*    96/02/16 CQV TICKET#0221 - RESTORED TO 77-LEVEL, MATCHING THE *
020360*                  CSRG-FAMILY HOUSE STYLE FOR STAND-ALONE ITEMS.  *
020370*------------------------------------------------------------------*
020380 77  WS-MAX-USERS             PIC S9(4) COMP VALUE 500.
020390 77  WS-MAX-BUSES             PIC S9(4) COMP VALUE 100.
020400 77  WS-MAX-ROUTES            PIC S9(4) COMP VALUE 150.
020410 77  WS-MAX-TRIPS             PIC S9(4) COMP VALUE 800.
020420 77  WS-MAX-SEATS             PIC S9(4) COMP VALUE 8000.
020430 77  WS-MAX-HOLDS             PIC S9(4) COMP VALUE 1000.
020440 77  WS-MAX-BOOKINGS          PIC S9(4) COMP VALUE 2000.
020450 77  WS-MAX-PAYMENTS          PIC S9(4) COMP VALUE 2000.
020460 77  WRK-EOF-TRANSACTS        PIC X(01) VALUE 'N'.
020470     88  END-OF-TRANSACTS         VALUE 'Y'.
020480 77  WRK-NEXT-HOLD-ID         PIC S9(9) COMP VALUE ZERO.
020490 77  WRK-NEXT-BOOKING-ID      PIC S9(9) COMP VALUE ZERO.
020500 77  WRK-NEXT-USER-ID         PIC S9(9) COMP VALUE ZERO.
020510*------------------------------------------------------------------*
020520*    WRK-FILE-STATUS - ONE 9(02) PER FILE, TESTED AT 8NNN-TEST-FS
020530*------------------------------------------------------------------*
020540 01  WRK-FILE-STATUS.
020800     03  WRK-FS-USERS       PIC 9(02) VALUE ZEROS.
020900     03  WRK-FS-BUSES       PIC 9(02) VALUE ZEROS.
021000     03  WRK-FS-ROUTES      PIC 9(02) VALUE ZEROS.
021100     03  WRK-FS-TRIPS       PIC 9(02) VALUE ZEROS.
021200     03  WRK-FS-SEATS       PIC 9(02) VALUE ZEROS.
021300     03  WRK-FS-HOLDS       PIC 9(02) VALUE ZEROS.
021400     03  WRK-FS-BOOKINGS    PIC 9(02) VALUE ZEROS.
021500     03  WRK-FS-PAYMENTS    PIC 9(02) VALUE ZEROS.
021600     03  WRK-FS-TRANSACTS   PIC 9(02) VALUE ZEROS.
021700     03  WRK-FS-AUDITLOG    PIC 9(02) VALUE ZEROS.
021800     03  FILLER                  PIC X(04) VALUE SPACES.
021900*
023400*------------------------------------------------------------------*
023500*    MASTER-TABLE OCCURRENCE COUNTERS - COMP
023600*------------------------------------------------------------------*
023700 01  WRK-OCCURRENCE-COUNTERS.
023800     03  WS-USER-CNT        PIC S9(4) COMP VALUE ZERO.
023900     03  WS-BUS-CNT         PIC S9(4) COMP VALUE ZERO.
024000     03  WS-ROUTE-CNT       PIC S9(4) COMP VALUE ZERO.
024100     03  WS-TRIP-CNT        PIC S9(4) COMP VALUE ZERO.
024200     03  WS-SEAT-CNT        PIC S9(4) COMP VALUE ZERO.
024300     03  WS-HOLD-CNT        PIC S9(4) COMP VALUE ZERO.
024400     03  WS-BOOKING-CNT     PIC S9(4) COMP VALUE ZERO.
024500     03  WS-PAYMENT-CNT     PIC S9(4) COMP VALUE ZERO.
024600     03  FILLER                  PIC X(04) VALUE SPACES.
024700*
024800*------------------------------------------------------------------*
024900*    IN-MEMORY MASTER TABLES (LOADED AT 1000-INITIALIZE)
025000*------------------------------------------------------------------*
025100 01  WS-USER-TBL.
025200     02  WS-USER-ENTRY OCCURS 0500 TIMES
025300             INDEXED BY WS-USER-IX.
025400         COPY TKTRES01.
025500 01  WS-BUS-TBL.
025600     02  WS-BUS-ENTRY OCCURS 0100 TIMES
025700             INDEXED BY WS-BUS-IX.
025800         COPY TKTRES02.
025900 01  WS-ROUTE-TBL.
026000     02  WS-ROUTE-ENTRY OCCURS 0150 TIMES
026100             INDEXED BY WS-ROUTE-IX.
026200         COPY TKTRES03.
026300 01  WS-TRIP-TBL.
026400     02  WS-TRIP-ENTRY OCCURS 0800 TIMES
026500             INDEXED BY WS-TRIP-IX.
026600         COPY TKTRES04.
026700 01  WS-SEAT-TBL.
026800     02  WS-SEAT-ENTRY OCCURS 8000 TIMES
026900             INDEXED BY WS-SEAT-IX.
027000         COPY TKTRES05.
027100 01  WS-HOLD-TBL.
027200     02  WS-HOLD-ENTRY OCCURS 1000 TIMES
027300             INDEXED BY WS-HOLD-IX.
027400         COPY TKTRES06.
027500 01  WS-BOOKING-TBL.
027600     02  WS-BOOKING-ENTRY OCCURS 2000 TIMES
027700             INDEXED BY WS-BOOKING-IX.
027800         COPY TKTRES07.
027900 01  WS-PAYMENT-TBL.
028000     02  WS-PAYMENT-ENTRY OCCURS 2000 TIMES
028100             INDEXED BY WS-PAYMENT-IX.
028200         COPY TKTRES08.
028300*
028400*------------------------------------------------------------------*
028500*    SINGLE-RECORD WORK AREAS (READ INTO / WRITE FROM)
028600*------------------------------------------------------------------*
028700 01  WRK-USER-REC.
028800     COPY TKTRES01.
028900 01  WRK-BUS-REC.
029000     COPY TKTRES02.
029100 01  WRK-ROUTE-REC.
029200     COPY TKTRES03.
029300 01  WRK-TRIP-REC.
029400     COPY TKTRES04.
029500 01  WRK-SEAT-REC.
029600     COPY TKTRES05.
029700 01  WRK-HOLD-REC.
029800     COPY TKTRES06.
029900 01  WRK-BOOKING-REC.
030000     COPY TKTRES07.
030100 01  WRK-PAYMENT-REC.
030200     COPY TKTRES08.
030300 01  WRK-TRANSACT-REC.
030400     COPY TKTRES09.
030500 01  WRK-AUDIT-REC.
030600     COPY TKTRES10.
030605*    92/04/17 TRA TICKET#0221 - FLAT VIEW ADDED SO THE AUDIT LINE
030610*                  CAN BE MOVED AS A SINGLE ALPHANUMERIC FIELD.
030620 01  WRK-AUDIT-REC-ALT REDEFINES WRK-AUDIT-REC.
030640     03  WRK-AUDIT-LINE               PIC X(77).
030700*
030800*------------------------------------------------------------------*
030900*    TIMESTAMP WORK AREAS - THREE INSTANCES SATISFY THE SHOP RULE
031000*------------------------------------------------------------------*
031100 01  WRK-AS-OF-TS.
031200     COPY TKTRES13.
031300 01  WRK-TODAY-TS.
031400     COPY TKTRES13.
031500 01  WRK-CUTOFF-TS.
031600     COPY TKTRES13.
031700*
031710*------------------------------------------------------------------*
031720*    WRK-DAYS-IN-MONTH-TBL - USED BY 2320-COMPUTE-2HR-DEADLINE TO
031730*    CARRY BACK A MONTH WHEN THE 2-HOUR SUBTRACT BORROWS A DAY OFF
031740*    THE 1ST.  FEB FIXED AT 28 - SAME LEVEL OF SHORTCUT THE SWEEP
031750*    ENGINE IN BKTB0003 TAKES WITH ITS 30-DAY-FLAT MONTH.
031755*    11/04/2014 CQV TICKET#0316
031760*------------------------------------------------------------------*
031770 01  WRK-DAYS-IN-MONTH-TBL.
031780     03  FILLER                   PIC 9(02) VALUE 31.
031790     03  FILLER                   PIC 9(02) VALUE 28.
031800     03  FILLER                   PIC 9(02) VALUE 31.
031810     03  FILLER                   PIC 9(02) VALUE 30.
031820     03  FILLER                   PIC 9(02) VALUE 31.
031830     03  FILLER                   PIC 9(02) VALUE 30.
031840     03  FILLER                   PIC 9(02) VALUE 31.
031850     03  FILLER                   PIC 9(02) VALUE 31.
031860     03  FILLER                   PIC 9(02) VALUE 30.
031870     03  FILLER                   PIC 9(02) VALUE 31.
031880     03  FILLER                   PIC 9(02) VALUE 30.
031890     03  FILLER                   PIC 9(02) VALUE 31.
031900 01  FILLER REDEFINES WRK-DAYS-IN-MONTH-TBL.
031910     03  WRK-DAYS-IN-MONTH OCCURS 12 TIMES
031920                        INDEXED BY WRK-DIM-IX     PIC 9(02).
031930*
031940*------------------------------------------------------------------*
031950*    SYSTEM DATE/TIME (9000-GET-DATE-TIME)
031960*------------------------------------------------------------------*
032100 01  WRK-CURRENT-DATE.
032200     03  WRK-CD-DATE.
032300         05  WRK-CD-CCYY          PIC 9(04).
032400         05  WRK-CD-MM            PIC 9(02).
032500         05  WRK-CD-DD            PIC 9(02).
032510*    96/02/16 CQV TICKET#0221 - FLAT NUMERIC VIEW ADDED FOR THE
032520*                  RUN-SUMMARY BANNER'S EDITED DATE FIELD.
032530     03  FILLER REDEFINES WRK-CD-DATE.
032540         05  WRK-CD-DATE-NUM      PIC 9(08).
032600     03  FILLER                   PIC X(02) VALUE SPACES.
032700 01  WRK-CD-TIME.
032800     03  WRK-CD-HH                PIC 9(02).
032900     03  WRK-CD-MI                PIC 9(02).
033000     03  WRK-CD-SS                PIC 9(02).
033100     03  WRK-CD-HS                PIC 9(02).
033200     03  FILLER                   PIC X(02) VALUE SPACES.
033300*
033400*------------------------------------------------------------------*
033500*    SWITCHES AND MISCELLANEOUS COUNTERS - COMP
033600*------------------------------------------------------------------*
033700 01  WRK-SWITCHES.
034000     03  WRK-USER-FOUND-SW        PIC X(01) VALUE 'N'.
034100         88  USER-FOUND               VALUE 'Y'.
034200     03  WRK-SEAT-OK-SW           PIC X(01) VALUE 'N'.
034300         88  ALL-SEATS-AVAILABLE      VALUE 'Y'.
034400     03  WRK-BOOKING-FOUND-SW     PIC X(01) VALUE 'N'.
034500         88  BOOKING-FOUND            VALUE 'Y'.
034600     03  FILLER                   PIC X(04) VALUE SPACES.
034700 01  WRK-COUNTERS.
034800     03  WRK-TXN-READ-CNT         PIC S9(7) COMP VALUE ZERO.
034900     03  WRK-TXN-HOLD-CNT         PIC S9(7) COMP VALUE ZERO.
035000     03  WRK-TXN-CONFIRM-CNT      PIC S9(7) COMP VALUE ZERO.
035100     03  WRK-TXN-CANCEL-CNT       PIC S9(7) COMP VALUE ZERO.
035200     03  WRK-TXN-PAYMENT-CNT      PIC S9(7) COMP VALUE ZERO.
035300     03  WRK-TXN-RETRY-CNT        PIC S9(7) COMP VALUE ZERO.
035400     03  WRK-TXN-REFUND-CNT       PIC S9(7) COMP VALUE ZERO.
035500     03  WRK-TXN-SWEEP-CNT        PIC S9(7) COMP VALUE ZERO.
035600     03  WRK-TXN-SEARCH-CNT       PIC S9(7) COMP VALUE ZERO.
035700     03  WRK-TXN-TICKET-CNT       PIC S9(7) COMP VALUE ZERO.
035800     03  WRK-TXN-REGISTER-CNT     PIC S9(7) COMP VALUE ZERO.
035900     03  WRK-TXN-REJECT-CNT       PIC S9(7) COMP VALUE ZERO.
035910*    07/09/2013 CQV TICKET#0312 - ACCEPTED/REJECTED TOTALS BELOW
035915*                  TALLIED OFF AUD-RESULT AT 2000, NOT OFF THE
035916*                  DISPATCH BRANCH TAKEN, SO A HOLD THAT LANDS IN
035917*                  2100-HOLD-SEATS AND COMES BACK REJECTED COUNTS
035918*                  AS REJECTED HERE EVEN THOUGH WRK-TXN-HOLD-CNT
035919*                  STILL COUNTS IT AS A HOLD ATTEMPT.
035920     03  WRK-TXN-ACCEPTED-CNT     PIC S9(7) COMP VALUE ZERO.
035940     03  WRK-TXN-REJECTED-CNT     PIC S9(7) COMP VALUE ZERO.
036000     03  WRK-AUDIT-SEQ            PIC S9(7) COMP VALUE ZERO.
036100     03  WRK-NEW-ID-SEQ           PIC S9(7) COMP VALUE ZERO.
036200     03  WRK-SUB1                 PIC S9(4) COMP VALUE ZERO.
036300     03  WRK-SUB2                 PIC S9(4) COMP VALUE ZERO.
036400     03  WRK-FREE-SEAT-CNT        PIC S9(4) COMP VALUE ZERO.
036800     03  WRK-CANCEL-DEADLINE      PIC 9(14) VALUE ZERO.
036810*    92/04/17 TRA TICKET#0221 - BROKEN-OUT VIEW ADDED SO A
036820*                  REJECTED CANCEL CAN ECHO THE CUTOFF DATE.
036830     03  FILLER REDEFINES WRK-CANCEL-DEADLINE.
036840         05  WRK-DEADLINE-CCYY       PIC 9(04).
036850         05  WRK-DEADLINE-MM         PIC 9(02).
036860         05  WRK-DEADLINE-DD         PIC 9(02).
036870         05  WRK-DEADLINE-HH         PIC 9(02).
036880         05  WRK-DEADLINE-MI         PIC 9(02).
036890         05  WRK-DEADLINE-SS         PIC 9(02).
036900     03  WRK-HOLD-EXPIRE-TS       PIC 9(14) VALUE ZERO.
037000     03  FILLER                   PIC X(04) VALUE SPACES.
037100*
037200*------------------------------------------------------------------*
037300*    SEARCH-RESULT / TICKET-REQUEST HAND-OFF AREAS TO BKTB0004
037400*------------------------------------------------------------------*
037500 01  WRK-SEARCH-REQUEST.
037600     03  WRK-SR-SOURCE            PIC X(20).
037700     03  WRK-SR-DEST              PIC X(20).
037800     03  WRK-SR-WIN-START         PIC 9(14).
037900     03  WRK-SR-WIN-END           PIC 9(14).
038000     03  FILLER                   PIC X(04) VALUE SPACES.
038100 01  WRK-HELD-SEAT-TBL.
038200     03  WRK-HELD-SEAT-ID  OCCURS 10 TIMES
038300                           INDEXED BY WRK-HELD-IX  PIC 9(09).
038400     03  FILLER                   PIC X(04) VALUE SPACES.
038500 01  WRK-HELD-HOLD-TBL.
038600     03  WRK-HELD-HOLD-IDX OCCURS 10 TIMES
038700                           INDEXED BY WRK-HHX      PIC S9(4) COMP.
038800     03  FILLER                   PIC X(04) VALUE SPACES.
038900 01  WRK-HELD-TRIP-ID               PIC 9(09).
039000 01  WRK-REPORT-FUNCTION          PIC X(08).
039100     88  WRK-FN-SEARCH                VALUE 'SEARCH'.
039200     88  WRK-FN-TICKET                VALUE 'TICKET'.
039300     88  WRK-FN-EOR-REPORT             VALUE 'EORREPT'.
039400*
039500*------------------------------------------------------------------*
039600*    LINKAGE WORK AREAS PASSED TO THE SUBORDINATE LOAD MODULES
039700*------------------------------------------------------------------*
039800 01  WRK-ERROR-LOG.
039900     03  WRK-PROGRAM              PIC X(08).
040000     03  WRK-ERROR-MSG            PIC X(30).
040100     03  WRK-ERROR-CODE           PIC X(30).
040200     03  WRK-ERROR-DATE           PIC X(10).
040300     03  WRK-ERROR-TIME           PIC X(08).
040400     03  FILLER                   PIC X(04) VALUE SPACES.
040500 01  WRK-ABEND-PGM                PIC X(08) VALUE "BKTBABN".
040600 01  WRK-PAYMENT-PGM              PIC X(08) VALUE "BKTB0002".
040700 01  WRK-SWEEP-PGM                PIC X(08) VALUE "BKTB0003".
040800 01  WRK-REPORT-PGM               PIC X(08) VALUE "BKTB0004".
040900*
041000*==================================================================*
041100*             P R O C E D U R E    D I V I S I O N                *
041200*==================================================================*
041300 PROCEDURE DIVISION.
041400*
041500*------------------------------------------------------------------*
041600*    0000-MAIN-PROCESS - TOP OF THE BATCH CYCLE
041700*------------------------------------------------------------------*
041800 0000-MAIN-PROCESS SECTION.
041900     PERFORM 1000-INITIALIZE.
042000     PERFORM 2000-PROCESS-TRANSACTIONS
042100             UNTIL END-OF-TRANSACTS.
042200     PERFORM 3000-FINALIZE.
042300     STOP RUN.
042400 0000-99-EXIT.                    EXIT.
042500*
042600*------------------------------------------------------------------*
042700*    1000-INITIALIZE - OPEN FILES, LOAD MASTERS, GET RUN DATE
042800*------------------------------------------------------------------*
042900 1000-INITIALIZE SECTION.
043000     PERFORM 9000-GET-DATE-TIME.
043100     OPEN INPUT  USERS BUSES ROUTES TRIPS SEATS HOLDS
043200                 BOOKINGS PAYMENTS TRANSACTS.
043300     OPEN OUTPUT AUDITLOG.
043310*    96/02/16 CQV TICKET#0221 - EIGHT SEPARATE PERFORMS COLLAPSED
043330*                  INTO ONE PERFORM...THRU RANGE PER SHOP STANDARD.
043350     PERFORM 1100-LOAD-USERS THRU 1800-99-EXIT.
044200     PERFORM 1900-SEED-ID-COUNTERS.
044300     READ TRANSACTS INTO WRK-TRANSACT-REC
044400         AT END MOVE "Y" TO WRK-EOF-TRANSACTS
044500     END-READ.
044600     PERFORM 8100-TEST-FS-TRANSACTS.
044700 1000-99-EXIT.                    EXIT.
044800*
044900*------------------------------------------------------------------*
045000*    1100-LOAD-USERS - READ MASTER INTO TABLE, ASCENDING KEY
045100*------------------------------------------------------------------*
045200 1100-LOAD-USERS SECTION.
045300     MOVE "N" TO WRK-EOF-TRANSACTS.
045400     SET WS-USER-IX TO 1.
045410*    96/02/16 CQV TICKET#0221 - LOOP FOLDED IN VIA GO TO PER SHOP
045430*                  STANDARD, SUBORDINATE READ PARAGRAPH RETIRED.
045450 1100-READ-LOOP.
045460     READ USERS INTO WRK-USER-REC
045470         AT END GO TO 1100-LOAD-DONE
045480     END-READ.
045490     MOVE WRK-USER-REC TO WS-USER-ENTRY (WS-USER-IX).
045495     SET WS-USER-IX UP BY 1.
045497     IF WS-USER-IX > WS-MAX-USERS
045498         GO TO 1100-LOAD-DONE
045499     END-IF.
045500     GO TO 1100-READ-LOOP.
045700 1100-LOAD-DONE.
045800     SET WS-USER-IX DOWN BY 1.
045900     SET WS-USER-CNT TO WS-USER-IX.
046000 1100-99-EXIT.                    EXIT.
047000*
047100*------------------------------------------------------------------*
047200*    1200-LOAD-BUSES - READ MASTER INTO TABLE, ASCENDING KEY
047300*------------------------------------------------------------------*
047400 1200-LOAD-BUSES SECTION.
047500     MOVE "N" TO WRK-EOF-TRANSACTS.
047600     SET WS-BUS-IX TO 1.
047650 1200-READ-LOOP.
047660     READ BUSES INTO WRK-BUS-REC
047670         AT END GO TO 1200-LOAD-DONE
047680     END-READ.
047690     MOVE WRK-BUS-REC TO WS-BUS-ENTRY (WS-BUS-IX).
047695     SET WS-BUS-IX UP BY 1.
047697     IF WS-BUS-IX > WS-MAX-BUSES
047698         GO TO 1200-LOAD-DONE
047699     END-IF.
047700     GO TO 1200-READ-LOOP.
047900 1200-LOAD-DONE.
048000     SET WS-BUS-IX DOWN BY 1.
048100     SET WS-BUS-CNT TO WS-BUS-IX.
048200 1200-99-EXIT.                    EXIT.
049200*
049300*------------------------------------------------------------------*
049400*    1300-LOAD-ROUTES - READ MASTER INTO TABLE, ASCENDING KEY
049500*------------------------------------------------------------------*
049600 1300-LOAD-ROUTES SECTION.
049700     MOVE "N" TO WRK-EOF-TRANSACTS.
049800     SET WS-ROUTE-IX TO 1.
049850 1300-READ-LOOP.
049860     READ ROUTES INTO WRK-ROUTE-REC
049870         AT END GO TO 1300-LOAD-DONE
049880     END-READ.
049890     MOVE WRK-ROUTE-REC TO WS-ROUTE-ENTRY (WS-ROUTE-IX).
049895     SET WS-ROUTE-IX UP BY 1.
049897     IF WS-ROUTE-IX > WS-MAX-ROUTES
049898         GO TO 1300-LOAD-DONE
049899     END-IF.
049900     GO TO 1300-READ-LOOP.
050100 1300-LOAD-DONE.
050200     SET WS-ROUTE-IX DOWN BY 1.
050300     SET WS-ROUTE-CNT TO WS-ROUTE-IX.
050400 1300-99-EXIT.                    EXIT.
051400*
051500*------------------------------------------------------------------*
051600*    1400-LOAD-TRIPS - READ MASTER INTO TABLE, ASCENDING KEY
051700*------------------------------------------------------------------*
051800 1400-LOAD-TRIPS SECTION.
051900     MOVE "N" TO WRK-EOF-TRANSACTS.
052000     SET WS-TRIP-IX TO 1.
052050 1400-READ-LOOP.
052060     READ TRIPS INTO WRK-TRIP-REC
052070         AT END GO TO 1400-LOAD-DONE
052080     END-READ.
052090     MOVE WRK-TRIP-REC TO WS-TRIP-ENTRY (WS-TRIP-IX).
052095     SET WS-TRIP-IX UP BY 1.
052097     IF WS-TRIP-IX > WS-MAX-TRIPS
052098         GO TO 1400-LOAD-DONE
052099     END-IF.
052100     GO TO 1400-READ-LOOP.
052300 1400-LOAD-DONE.
052400     SET WS-TRIP-IX DOWN BY 1.
052500     SET WS-TRIP-CNT TO WS-TRIP-IX.
052600 1400-99-EXIT.                    EXIT.
053600*
053700*------------------------------------------------------------------*
053800*    1500-LOAD-SEATS - READ MASTER INTO TABLE, ASCENDING KEY
053900*------------------------------------------------------------------*
054000 1500-LOAD-SEATS SECTION.
054100     MOVE "N" TO WRK-EOF-TRANSACTS.
054200     SET WS-SEAT-IX TO 1.
054250 1500-READ-LOOP.
054260     READ SEATS INTO WRK-SEAT-REC
054270         AT END GO TO 1500-LOAD-DONE
054280     END-READ.
054290     MOVE WRK-SEAT-REC TO WS-SEAT-ENTRY (WS-SEAT-IX).
054295     SET WS-SEAT-IX UP BY 1.
054297     IF WS-SEAT-IX > WS-MAX-SEATS
054298         GO TO 1500-LOAD-DONE
054299     END-IF.
054300     GO TO 1500-READ-LOOP.
054500 1500-LOAD-DONE.
054600     SET WS-SEAT-IX DOWN BY 1.
054700     SET WS-SEAT-CNT TO WS-SEAT-IX.
054800 1500-99-EXIT.                    EXIT.
055800*
055900*------------------------------------------------------------------*
056000*    1600-LOAD-HOLDS - READ MASTER INTO TABLE, ASCENDING KEY
056100*------------------------------------------------------------------*
056200 1600-LOAD-HOLDS SECTION.
056300     MOVE "N" TO WRK-EOF-TRANSACTS.
056400     SET WS-HOLD-IX TO 1.
056450 1600-READ-LOOP.
056460     READ HOLDS INTO WRK-HOLD-REC
056470         AT END GO TO 1600-LOAD-DONE
056480     END-READ.
056490     MOVE WRK-HOLD-REC TO WS-HOLD-ENTRY (WS-HOLD-IX).
056495     SET WS-HOLD-IX UP BY 1.
056497     IF WS-HOLD-IX > WS-MAX-HOLDS
056498         GO TO 1600-LOAD-DONE
056499     END-IF.
056500     GO TO 1600-READ-LOOP.
056700 1600-LOAD-DONE.
056800     SET WS-HOLD-IX DOWN BY 1.
056900     SET WS-HOLD-CNT TO WS-HOLD-IX.
057000 1600-99-EXIT.                    EXIT.
058000*
058100*------------------------------------------------------------------*
058200*    1700-LOAD-BOOKINGS - READ MASTER INTO TABLE, ASCENDING KEY
058300*------------------------------------------------------------------*
058400 1700-LOAD-BOOKINGS SECTION.
058500     MOVE "N" TO WRK-EOF-TRANSACTS.
058600     SET WS-BOOKING-IX TO 1.
058650 1700-READ-LOOP.
058660     READ BOOKINGS INTO WRK-BOOKING-REC
058670         AT END GO TO 1700-LOAD-DONE
058680     END-READ.
058690     MOVE WRK-BOOKING-REC TO WS-BOOKING-ENTRY (WS-BOOKING-IX).
058695     SET WS-BOOKING-IX UP BY 1.
058697     IF WS-BOOKING-IX > WS-MAX-BOOKINGS
058698         GO TO 1700-LOAD-DONE
058699     END-IF.
058700     GO TO 1700-READ-LOOP.
058900 1700-LOAD-DONE.
059000     SET WS-BOOKING-IX DOWN BY 1.
059100     SET WS-BOOKING-CNT TO WS-BOOKING-IX.
059200 1700-99-EXIT.                    EXIT.
060200*
060300*------------------------------------------------------------------*
060400*    1800-LOAD-PAYMENTS - READ MASTER INTO TABLE, ASCENDING KEY
060500*------------------------------------------------------------------*
060600 1800-LOAD-PAYMENTS SECTION.
060700     MOVE "N" TO WRK-EOF-TRANSACTS.
060800     SET WS-PAYMENT-IX TO 1.
060850 1800-READ-LOOP.
060860     READ PAYMENTS INTO WRK-PAYMENT-REC
060870         AT END GO TO 1800-LOAD-DONE
060880     END-READ.
060890     MOVE WRK-PAYMENT-REC TO WS-PAYMENT-ENTRY (WS-PAYMENT-IX).
060895     SET WS-PAYMENT-IX UP BY 1.
060897     IF WS-PAYMENT-IX > WS-MAX-PAYMENTS
060898         GO TO 1800-LOAD-DONE
060899     END-IF.
060900     GO TO 1800-READ-LOOP.
061100 1800-LOAD-DONE.
061200     SET WS-PAYMENT-IX DOWN BY 1.
061300     SET WS-PAYMENT-CNT TO WS-PAYMENT-IX.
061400 1800-99-EXIT.                    EXIT.
062400*
062500*------------------------------------------------------------------*
062600*    1900-SEED-ID-COUNTERS - PICK UP HIGH-KEY FROM EACH MASTER
062700*------------------------------------------------------------------*
062800*    SO A RUN STARTED AGAINST A NON-EMPTY MASTER DOES NOT HAND
062900*    OUT A HOLD/BOOKING/USER/PAYMENT NUMBER THAT ALREADY EXISTS.
063000 1900-SEED-ID-COUNTERS SECTION.
063100     IF WS-HOLD-CNT > 0
063200         MOVE HOLD-ID (WS-HOLD-CNT) TO WRK-NEXT-HOLD-ID
063300     END-IF.
063400     IF WS-BOOKING-CNT > 0
063500         MOVE BKG-ID (WS-BOOKING-CNT) TO WRK-NEXT-BOOKING-ID
063600     END-IF.
063700     IF WS-USER-CNT > 0
063800         MOVE USER-ID (WS-USER-CNT) TO WRK-NEXT-USER-ID
063900     END-IF.
064000     IF WS-PAYMENT-CNT > 0
064100         MOVE PAY-ID (WS-PAYMENT-CNT) TO WRK-NEW-ID-SEQ
064200     END-IF.
064300 1900-99-EXIT.                    EXIT.
064400*
064500*------------------------------------------------------------------*
064600*    2000-PROCESS-TRANSACTIONS - ONE RECORD OF TRANSACTS PER PASS
064700*------------------------------------------------------------------*
064800 2000-PROCESS-TRANSACTIONS SECTION.
064900     ADD 1 TO WRK-TXN-READ-CNT.
065000     MOVE SPACES               TO WRK-AUDIT-REC.
065100     ADD 1 TO WRK-AUDIT-SEQ.
065200     MOVE WRK-AUDIT-SEQ        TO AUD-SEQ.
065300     MOVE TXN-CODE             TO AUD-CODE.
065400     MOVE TXN-AS-OF            TO TKT-TS-VALUE OF WRK-AS-OF-TS.
065500     PERFORM 2060-DISPATCH-TXN.
065550     IF AUD-RESULT = "ACCEPTED"
065560         ADD 1 TO WRK-TXN-ACCEPTED-CNT
065570     ELSE
065580         ADD 1 TO WRK-TXN-REJECTED-CNT
065590     END-IF.
065600     WRITE FD-AUDITLOG-REC FROM WRK-AUDIT-REC.
065700     PERFORM 8900-TEST-FS-AUDITLOG.
065800     READ TRANSACTS INTO WRK-TRANSACT-REC
065900         AT END MOVE "Y" TO WRK-EOF-TRANSACTS
066000     END-READ.
066100     PERFORM 8100-TEST-FS-TRANSACTS.
066200 2000-99-EXIT.                    EXIT.
066300*
066400*------------------------------------------------------------------*
066500*    2060-DISPATCH-TXN - IF/ELSE ON TXN-CODE, SHOP DOES NOT USE EVALUATE
066600*------------------------------------------------------------------*
066700 2060-DISPATCH-TXN SECTION.
066800     IF TXN-IS-HOLD
066900         ADD 1 TO WRK-TXN-HOLD-CNT
067000         MOVE TXN-TRIP-ID TO AUD-KEY
067100         PERFORM 2100-HOLD-SEATS
067200     ELSE
067300     IF TXN-IS-CONFIRM
067400         ADD 1 TO WRK-TXN-CONFIRM-CNT
067500         MOVE TXN-USER-ID TO AUD-KEY
067600         PERFORM 2200-CONFIRM-BOOKING
067700     ELSE
067800     IF TXN-IS-CANCEL
067900         ADD 1 TO WRK-TXN-CANCEL-CNT
068000         MOVE TXN-BOOKING-ID TO AUD-KEY
068100         PERFORM 2300-CANCEL-BOOKING
068200     ELSE
068300     IF TXN-IS-PAYMENT OR TXN-IS-RETRY OR TXN-IS-REFUND
068400         IF TXN-IS-PAYMENT ADD 1 TO WRK-TXN-PAYMENT-CNT END-IF
068500         IF TXN-IS-RETRY   ADD 1 TO WRK-TXN-RETRY-CNT   END-IF
068600         IF TXN-IS-REFUND  ADD 1 TO WRK-TXN-REFUND-CNT  END-IF
068700         MOVE TXN-BOOKING-ID TO AUD-KEY
068800         PERFORM 2400-CALL-PAYMENT-ENGINE
068900     ELSE
069000     IF TXN-IS-SWEEP
069100         ADD 1 TO WRK-TXN-SWEEP-CNT
069200         MOVE ZEROS TO AUD-KEY
069300         PERFORM 2500-CALL-SWEEP-ENGINE
069400     ELSE
069500     IF TXN-IS-SEARCH
069600         ADD 1 TO WRK-TXN-SEARCH-CNT
069700         MOVE ZEROS TO AUD-KEY
069800         PERFORM 2600-SEARCH-TRIPS
069900     ELSE
070000     IF TXN-IS-TICKET
070100         ADD 1 TO WRK-TXN-TICKET-CNT
070200         MOVE TXN-BOOKING-ID TO AUD-KEY
070300         PERFORM 2700-CALL-TICKET-ENGINE
070400     ELSE
070500     IF TXN-IS-REGISTER
070600         ADD 1 TO WRK-TXN-REGISTER-CNT
070700         MOVE ZEROS TO AUD-KEY
070800         PERFORM 2800-REGISTER-USER
070900     ELSE
071000         ADD 1 TO WRK-TXN-REJECT-CNT
071100         MOVE ZEROS TO AUD-KEY
071200         MOVE "REJECTED" TO AUD-RESULT
071300         MOVE "UNKNOWN TRANSACTION CODE" TO AUD-REASON
071400     END-IF END-IF END-IF END-IF END-IF END-IF END-IF END-IF.
071500 2060-99-EXIT.                    EXIT.
071600*
071700*------------------------------------------------------------------*
071800*    2100-HOLD-SEATS - RULES 1,2,3.  ALL-OR-NOTHING ACROSS THE LIST
071900*------------------------------------------------------------------*
072000 2100-HOLD-SEATS SECTION.
072100     MOVE "N" TO WRK-USER-FOUND-SW.
072200     PERFORM 2110-FIND-TRIP.
072300     PERFORM 2120-FIND-USER.
072400     IF WRK-TRIP-IX > WS-TRIP-CNT
072500         MOVE "REJECTED"          TO AUD-RESULT
072600         MOVE "TRIP NOT FOUND"    TO AUD-REASON
072700     ELSE IF NOT USER-FOUND
072800         MOVE "REJECTED"          TO AUD-RESULT
072900         MOVE "USER NOT FOUND"    TO AUD-REASON
073000     ELSE
073100         MOVE "N" TO WRK-SEAT-OK-SW
073200         SET WS-SEAT-IX TO 1
073300         PERFORM 2130-CHECK-ONE-SEAT
073400             VARYING WRK-SUB1 FROM 1 BY 1
073500             UNTIL WRK-SUB1 > TXN-SEAT-COUNT
073600                OR WRK-SEAT-OK-SW = "N"
073700         IF WRK-SUB1 > TXN-SEAT-COUNT
073800             PERFORM 2140-WRITE-HOLDS
073900                 VARYING WRK-SUB1 FROM 1 BY 1
074000                 UNTIL WRK-SUB1 > TXN-SEAT-COUNT
074100             MOVE "ACCEPTED" TO AUD-RESULT
074200             MOVE SPACES     TO AUD-REASON
074300         END-IF
074400     END-IF.
074500 2100-99-EXIT.                    EXIT.
074600*
074700 2110-FIND-TRIP SECTION.
074800     SET WRK-TRIP-IX TO 1.
074900     SEARCH WS-TRIP-ENTRY VARYING WRK-TRIP-IX
075000         AT END SET WRK-TRIP-IX TO WS-TRIP-CNT
075100                SET WRK-TRIP-IX UP BY 1
075200         WHEN TRIP-ID (WRK-TRIP-IX) = TXN-TRIP-ID
075300             CONTINUE
075400     END-SEARCH.
075500 2110-99-EXIT.                 EXIT.
075600*
075700 2120-FIND-USER SECTION.
075800     SET WS-USER-IX TO 1.
075900     MOVE "N" TO WRK-USER-FOUND-SW.
076000     SEARCH WS-USER-ENTRY
076100         AT END CONTINUE
076200         WHEN USER-ID (WS-USER-IX) = TXN-USER-ID
076300             MOVE "Y" TO WRK-USER-FOUND-SW
076400     END-SEARCH.
076500 2120-99-EXIT.                 EXIT.
076600*
076700*------------------------------------------------------------------*
076800*    2130-CHECK-ONE-SEAT - MUST EXIST, NOT BOOKED, NO UNEXPIRED HOLD
076900*------------------------------------------------------------------*
077000 2130-CHECK-ONE-SEAT SECTION.
077100     SET WS-SEAT-IX TO 1.
077200     SET WRK-SEAT-OK-SW TO "N".
077300     SEARCH WS-SEAT-ENTRY
077400         AT END CONTINUE
077500         WHEN SEAT-ID (WS-SEAT-IX) = TXN-SEAT-ID (WRK-SUB1)
077600              AND SEAT-TRIP-ID (WS-SEAT-IX) = TXN-TRIP-ID
077700             IF SEAT-IS-FREE (WS-SEAT-IX)
077800                 MOVE "Y" TO WRK-SEAT-OK-SW
077900             END-IF
078000     END-SEARCH.
078100     IF WRK-SEAT-OK-SW = "Y"
078200         SET WS-HOLD-IX TO 1
078300         SEARCH WS-HOLD-ENTRY
078400             AT END CONTINUE
078500             WHEN HOLD-ID (WS-HOLD-IX) NOT = ZERO
078600                  AND HOLD-SEAT-ID (WS-HOLD-IX) = TXN-SEAT-ID (WRK-SUB1)
078700                  AND HOLD-UNTIL-TS (WS-HOLD-IX) > TXN-AS-OF
078800                 MOVE "N" TO WRK-SEAT-OK-SW
078900         END-SEARCH
079000     END-IF.
079100 2130-99-EXIT.                 EXIT.
079200*
079300*------------------------------------------------------------------*
079400*    2140-WRITE-HOLDS - HOLD-UNTIL = AS-OF + 10 MINUTES (RULE 1)
079500*------------------------------------------------------------------*
079600 2140-WRITE-HOLDS SECTION.
079700     COMPUTE WRK-NEXT-HOLD-ID = WRK-NEXT-HOLD-ID + 1.
079800     ADD 1 TO WS-HOLD-CNT.
079900     SET WS-HOLD-IX TO WS-HOLD-CNT.
080000     MOVE WRK-NEXT-HOLD-ID    TO HOLD-ID (WS-HOLD-IX).
080100     MOVE TXN-SEAT-ID (WRK-SUB1) TO HOLD-SEAT-ID (WS-HOLD-IX).
080200     MOVE TXN-SESSION-ID      TO HOLD-SESSION-ID (WS-HOLD-IX).
080300     MOVE TXN-AS-OF           TO HOLD-CREATED-TS (WS-HOLD-IX).
080400     PERFORM 2145-ADD-10-MINUTES.
080500     MOVE WRK-HOLD-EXPIRE-TS  TO HOLD-UNTIL-TS (WS-HOLD-IX).
080600 2140-99-EXIT.                 EXIT.
080700*
080800*------------------------------------------------------------------*
080900*    2145-ADD-10-MINUTES - TIMESTAMP ARITHMETIC VIA TKTRES13 REDEFINE
081000*------------------------------------------------------------------*
081100 2145-ADD-10-MINUTES SECTION.
081200     MOVE TXN-AS-OF TO TKT-TS-VALUE OF WRK-AS-OF-TS.
081300     ADD 10 TO TKT-TS-MI OF WRK-AS-OF-TS.
081400     IF TKT-TS-MI OF WRK-AS-OF-TS > 59
081500         SUBTRACT 60 FROM TKT-TS-MI OF WRK-AS-OF-TS
081600         ADD 1 TO TKT-TS-HH OF WRK-AS-OF-TS
081700     END-IF.
081800     IF TKT-TS-HH OF WRK-AS-OF-TS > 23
081900         SUBTRACT 24 FROM TKT-TS-HH OF WRK-AS-OF-TS
082000         ADD 1 TO TKT-TS-DD OF WRK-AS-OF-TS
082100     END-IF.
082200     MOVE TKT-TS-VALUE OF WRK-AS-OF-TS TO WRK-HOLD-EXPIRE-TS.
082300 2145-99-EXIT.                 EXIT.
082400*
082500*------------------------------------------------------------------*
082600*    2200-CONFIRM-BOOKING - RULES 4,5,6.  SESSION HOLDS TO BOOKING
082700*------------------------------------------------------------------*
082800 2200-CONFIRM-BOOKING SECTION.
082900     MOVE ZERO TO WRK-SUB2.
083000     MOVE "Y"  TO WRK-SEAT-OK-SW.
083100     PERFORM 2210-SCAN-SESSION-HOLDS
083200         VARYING WS-HOLD-IX FROM 1 BY 1
083300         UNTIL WS-HOLD-IX > WS-HOLD-CNT.
083400     IF WRK-SUB2 = ZERO
083500         MOVE "REJECTED" TO AUD-RESULT
083600         MOVE "NO HOLDS FOR SESSION" TO AUD-REASON
083700     ELSE IF WRK-SEAT-OK-SW = "N"
083800         MOVE "REJECTED" TO AUD-RESULT
083900         MOVE "HOLD EXPIRED" TO AUD-REASON
084000     ELSE
084100         PERFORM 2220-BUILD-BOOKING
084200         MOVE "ACCEPTED" TO AUD-RESULT
084300         MOVE SPACES TO AUD-REASON
084400     END-IF.
084500 2200-99-EXIT.                    EXIT.
084600*
084700 2210-SCAN-SESSION-HOLDS SECTION.
084800     IF HOLD-ID (WS-HOLD-IX) NOT = ZERO
084900        AND HOLD-SESSION-ID (WS-HOLD-IX) = TXN-SESSION-ID
085000         ADD 1 TO WRK-SUB2
085100         SET WRK-HELD-IX TO WRK-SUB2
085200         SET WRK-HHX     TO WRK-SUB2
085300         MOVE HOLD-SEAT-ID (WS-HOLD-IX)
085400                          TO WRK-HELD-SEAT-ID (WRK-HELD-IX)
085500         SET WRK-HELD-HOLD-IDX (WRK-HHX) TO WS-HOLD-IX
085600         IF HOLD-UNTIL-TS (WS-HOLD-IX) < TXN-AS-OF
085700             MOVE "N" TO WRK-SEAT-OK-SW
085800         END-IF
085900     END-IF.
086000 2210-99-EXIT.                 EXIT.
086100*
086200*------------------------------------------------------------------*
086300*    2220-BUILD-BOOKING - AMOUNT=SEATS*FARE, PAYMENT SUCCESS AT ONCE
086400*------------------------------------------------------------------*
086500 2220-BUILD-BOOKING SECTION.
086600     SET WS-SEAT-IX TO 1.
086700     SEARCH WS-SEAT-ENTRY
086800         AT END CONTINUE
086900         WHEN SEAT-ID (WS-SEAT-IX) = WRK-HELD-SEAT-ID (1)
087000             MOVE SEAT-TRIP-ID (WS-SEAT-IX) TO WRK-HELD-TRIP-ID
087100     END-SEARCH.
087200     SET WS-TRIP-IX TO 1.
087300     SEARCH WS-TRIP-ENTRY
087400         AT END CONTINUE
087500         WHEN TRIP-ID (WS-TRIP-IX) = WRK-HELD-TRIP-ID
087600             CONTINUE
087700     END-SEARCH.
087800     PERFORM 2225-MARK-SEATS-BOOKED
087900         VARYING WRK-HELD-IX FROM 1 BY 1
088000         UNTIL WRK-HELD-IX > WRK-SUB2.
088100     COMPUTE WRK-NEXT-BOOKING-ID = WRK-NEXT-BOOKING-ID + 1.
088200     ADD 1 TO WS-BOOKING-CNT.
088300     SET WS-BOOKING-IX TO WS-BOOKING-CNT.
088400     MOVE WRK-NEXT-BOOKING-ID TO BKG-ID (WS-BOOKING-IX).
088500     MOVE TXN-USER-ID         TO BKG-USER-ID (WS-BOOKING-IX).
088600     MOVE WRK-HELD-TRIP-ID    TO BKG-TRIP-ID (WS-BOOKING-IX).
088700     MOVE WRK-SUB2            TO BKG-SEAT-COUNT (WS-BOOKING-IX).
088800     PERFORM 2226-COPY-HELD-SEAT
088900         VARYING WRK-HELD-IX FROM 1 BY 1
089000         UNTIL WRK-HELD-IX > WRK-SUB2.
089100     COMPUTE BKG-TOTAL-AMT (WS-BOOKING-IX) ROUNDED =
089200             WRK-SUB2 * TRIP-FARE (WS-TRIP-IX).
089300     SET BKG-STAT-CONFIRMED (WS-BOOKING-IX) TO TRUE.
089400     MOVE TXN-AS-OF           TO BKG-DATE-TS (WS-BOOKING-IX).
089500     PERFORM 2227-DELETE-USED-HOLDS
089600         VARYING WRK-HHX FROM 1 BY 1
089700         UNTIL WRK-HHX > WRK-SUB2.
089800     COMPUTE WRK-NEW-ID-SEQ = WRK-NEW-ID-SEQ + 1.
089900     ADD 1 TO WS-PAYMENT-CNT.
090000     SET WS-PAYMENT-IX TO WS-PAYMENT-CNT.
090100     MOVE WRK-NEW-ID-SEQ         TO PAY-ID (WS-PAYMENT-IX).
090200     MOVE BKG-ID (WS-BOOKING-IX) TO PAY-BOOKING-ID (WS-PAYMENT-IX).
090300     MOVE BKG-TOTAL-AMT (WS-BOOKING-IX)
090400                                 TO PAY-AMOUNT (WS-PAYMENT-IX).
090500     MOVE TXN-METHOD             TO PAY-METHOD (WS-PAYMENT-IX).
090600     SET PAY-STAT-SUCCESS (WS-PAYMENT-IX) TO TRUE.
090700     MOVE "N/A"                  TO PAY-GATEWAY-ID (WS-PAYMENT-IX).
090800     MOVE "N/A"                  TO PAY-TXN-ID (WS-PAYMENT-IX).
090900     MOVE "CONFIRMED VIA HOLD PATH"
091000                                 TO PAY-GW-RESPONSE (WS-PAYMENT-IX).
091100     MOVE TXN-AS-OF              TO PAY-DATE-TS (WS-PAYMENT-IX).
091200     MOVE ZERO                   TO PAY-REFUND-TS (WS-PAYMENT-IX).
091300 2220-99-EXIT.                    EXIT.
091400*
091500 2225-MARK-SEATS-BOOKED SECTION.
091600     SET WS-SEAT-IX TO 1.
091700     SEARCH WS-SEAT-ENTRY
091800         AT END CONTINUE
091900         WHEN SEAT-ID (WS-SEAT-IX) = WRK-HELD-SEAT-ID (WRK-HELD-IX)
092000             MOVE "Y" TO SEAT-BOOKED-FLAG (WS-SEAT-IX)
092100     END-SEARCH.
092200 2225-99-EXIT.                 EXIT.
092300*
092400 2226-COPY-HELD-SEAT SECTION.
092500     MOVE WRK-HELD-SEAT-ID (WRK-HELD-IX)
092600          TO BKG-SEAT-ID (WS-BOOKING-IX WRK-HELD-IX).
092700 2226-99-EXIT.                 EXIT.
092800*
092900 2227-DELETE-USED-HOLDS SECTION.
093000     SET WS-HOLD-IX TO WRK-HELD-HOLD-IDX (WRK-HHX).
093100     MOVE ZERO TO HOLD-ID (WS-HOLD-IX).
093200 2227-99-EXIT.                 EXIT.
093300*
093400*------------------------------------------------------------------*
093500*    2300-CANCEL-BOOKING - RULES 7,8.  OWNER / STATUS / 2-HOUR WINDOW
093550*    14/03/2011 TRA TICKET#0301 - PERFORM OF 2145-ADD-10-MINUTES
093560*                  TAKEN OUT.  2320-COMPUTE-2HR-DEADLINE RE-LOADS
093570*                  THE SAME WRK-AS-OF-TS SCRATCH FIELD RIGHT
093580*                  BEHIND IT, SO THE 10-MINUTE ADD NEVER REACHED
093590*                  THE DEADLINE TEST BELOW.
093600*------------------------------------------------------------------*
093700 2300-CANCEL-BOOKING SECTION.
093800     SET WS-BOOKING-IX TO 1.
093900     SEARCH WS-BOOKING-ENTRY
094000         AT END SET WS-BOOKING-IX TO WS-BOOKING-CNT
094100                SET WS-BOOKING-IX UP BY 1
094200         WHEN BKG-ID (WS-BOOKING-IX) = TXN-BOOKING-ID
094300             CONTINUE
094400     END-SEARCH.
094500     IF WS-BOOKING-IX > WS-BOOKING-CNT
094600         MOVE "REJECTED" TO AUD-RESULT
094700         MOVE "BOOKING NOT FOUND" TO AUD-REASON
094800     ELSE IF BKG-USER-ID (WS-BOOKING-IX) NOT = TXN-USER-ID
094900         MOVE "REJECTED" TO AUD-RESULT
095000         MOVE "NOT THE BOOKING OWNER" TO AUD-REASON
095100     ELSE IF BKG-STAT-CANCELLED (WS-BOOKING-IX)
095200             OR BKG-STAT-COMPLETED (WS-BOOKING-IX)
095300         MOVE "REJECTED" TO AUD-RESULT
095400         MOVE "BOOKING ALREADY CLOSED OUT" TO AUD-REASON
095500     ELSE
095600         PERFORM 2310-FIND-TRIP-DEPARTURE
095800         PERFORM 2320-COMPUTE-2HR-DEADLINE
095900         IF TXN-AS-OF NOT < WRK-CANCEL-DEADLINE
096000             MOVE "REJECTED" TO AUD-RESULT
096050             MOVE SPACES TO AUD-REASON
096075             STRING "CANCEL CUTOFF " WRK-DEADLINE-MM "/"
096080             WRK-DEADLINE-DD "/" WRK-DEADLINE-CCYY
096085             " ALREADY PASSED" DELIMITED BY SIZE
096090             INTO AUD-REASON
096095         END-STRING
096300         ELSE
096400             PERFORM 2330-FIND-PAYMENT
096500             IF WS-PAYMENT-IX > WS-PAYMENT-CNT
096600                 MOVE "REJECTED" TO AUD-RESULT
096700                 MOVE "NO PAYMENT ON FILE FOR BOOKING"
096800                                 TO AUD-REASON
096900             ELSE
097000                 PERFORM 2340-FREE-BOOKING-SEATS
097100                     VARYING WRK-SUB1 FROM 1 BY 1
097200                     UNTIL WRK-SUB1 > BKG-SEAT-COUNT (WS-BOOKING-IX)
097300                 SET BKG-STAT-CANCELLED (WS-BOOKING-IX) TO TRUE
097400                 SET PAY-STAT-REFUNDED (WS-PAYMENT-IX)  TO TRUE
097500                 MOVE TXN-AS-OF TO PAY-REFUND-TS (WS-PAYMENT-IX)
097600                 MOVE "ACCEPTED" TO AUD-RESULT
097700                 MOVE SPACES     TO AUD-REASON
097800             END-IF
097900         END-IF
098000     END-IF.
098100 2300-99-EXIT.                    EXIT.
098200*
098300 2310-FIND-TRIP-DEPARTURE SECTION.
098400     SET WS-TRIP-IX TO 1.
098500     SEARCH WS-TRIP-ENTRY
098600         AT END CONTINUE
098700         WHEN TRIP-ID (WS-TRIP-IX) = BKG-TRIP-ID (WS-BOOKING-IX)
098800             CONTINUE
098900     END-SEARCH.
099000     MOVE TRIP-DEPART-TS (WS-TRIP-IX) TO TKT-TS-VALUE OF WRK-AS-OF-TS.
099100 2310-99-EXIT.                 EXIT.
099200*
099300*------------------------------------------------------------------*
099400*    2320-COMPUTE-2HR-DEADLINE - DEPARTURE MINUS 2 HOURS (RULE 7)
099450*    11/04/2014 CQV TICKET#0316 - DAY-BORROW BELOW NEVER CARRIED
099460*                  THE MONTH/YEAR, SO A DEPARTURE ON THE 1ST
099470*                  BEFORE 02:00 PRODUCED DAY 00 OF THE SAME MONTH
099480*                  INSTEAD OF THE LAST DAY OF THE PRIOR MONTH -
099490*                  THE DEADLINE COMPARE THEN LET A LATE CANCEL
099495*                  THROUGH.  NOW TESTS THE DAY BEFORE BORROWING
099498*                  AND CARRIES MM (AND YYYY AT JANUARY) VIA
099499*                  WRK-DAYS-IN-MONTH-TBL ABOVE.
099500*------------------------------------------------------------------*
099600 2320-COMPUTE-2HR-DEADLINE SECTION.
099700     MOVE TRIP-DEPART-TS (WS-TRIP-IX) TO TKT-TS-VALUE OF WRK-AS-OF-TS.
099800     IF TKT-TS-HH OF WRK-AS-OF-TS < 2
099900         ADD 22 TO TKT-TS-HH OF WRK-AS-OF-TS
099910         IF TKT-TS-DD OF WRK-AS-OF-TS < 2
099920             SUBTRACT 1 FROM TKT-TS-MM OF WRK-AS-OF-TS
099930             IF TKT-TS-MM OF WRK-AS-OF-TS < 1
099940                 ADD 12 TO TKT-TS-MM OF WRK-AS-OF-TS
099950                 SUBTRACT 1 FROM TKT-TS-YYYY OF WRK-AS-OF-TS
099960             END-IF
099970             SET WRK-DIM-IX TO TKT-TS-MM OF WRK-AS-OF-TS
099980             MOVE WRK-DAYS-IN-MONTH (WRK-DIM-IX)
099985                             TO TKT-TS-DD OF WRK-AS-OF-TS
100000         ELSE
100010             SUBTRACT 1 FROM TKT-TS-DD OF WRK-AS-OF-TS
100020         END-IF
100100     ELSE
100200         SUBTRACT 2 FROM TKT-TS-HH OF WRK-AS-OF-TS
100300     END-IF.
100400     MOVE TKT-TS-VALUE OF WRK-AS-OF-TS TO WRK-CANCEL-DEADLINE.
100500 2320-99-EXIT.                 EXIT.
100600*
100700 2330-FIND-PAYMENT SECTION.
100800     SET WS-PAYMENT-IX TO 1.
100900     SEARCH WS-PAYMENT-ENTRY
101000         AT END SET WS-PAYMENT-IX TO WS-PAYMENT-CNT
101100                SET WS-PAYMENT-IX UP BY 1
101200         WHEN PAY-BOOKING-ID (WS-PAYMENT-IX) = TXN-BOOKING-ID
101300             CONTINUE
101400     END-SEARCH.
101500 2330-99-EXIT.                 EXIT.
101600*
101700 2340-FREE-BOOKING-SEATS SECTION.
101800     SET WS-SEAT-IX TO 1.
101900     SEARCH WS-SEAT-ENTRY
102000         AT END CONTINUE
102100         WHEN SEAT-ID (WS-SEAT-IX) =
102200              BKG-SEAT-ID (WS-BOOKING-IX WRK-SUB1)
102300             MOVE "N" TO SEAT-BOOKED-FLAG (WS-SEAT-IX)
102400     END-SEARCH.
102500 2340-99-EXIT.                 EXIT.
102600*
102700*------------------------------------------------------------------*
102800*    2400-CALL-PAYMENT-ENGINE - LOAD MODULE BKTB0002, RULES 9-12
102900*------------------------------------------------------------------*
103000 2400-CALL-PAYMENT-ENGINE SECTION.                                AF08114 
103100     CALL WRK-PAYMENT-PGM USING WRK-TRANSACT-REC
103200                                WS-BOOKING-TBL
103300                                WRK-OCCURRENCE-COUNTERS
103400                                WS-PAYMENT-TBL
103500                                WRK-CAPACITY-TABLE
103600                                WRK-AUDIT-REC
103700         ON EXCEPTION
103800             MOVE "BKTB0002" TO WRK-PROGRAM
103900             MOVE "CALL FAILED - LOAD MODULE MISSING"
104000                             TO WRK-ERROR-MSG
104100             PERFORM 9999-CALL-ABEND-PGM
104200     END-CALL.
104300 2400-99-EXIT.                    EXIT.
104400*
104500*------------------------------------------------------------------*
104600*    2500-CALL-SWEEP-ENGINE - LOAD MODULE BKTB0003, RULES 13-16
104700*------------------------------------------------------------------*
104800 2500-CALL-SWEEP-ENGINE SECTION.
104900     CALL WRK-SWEEP-PGM USING TXN-AS-OF
105000                              WS-SEAT-TBL
105100                              WS-HOLD-TBL
105200                              WS-BOOKING-TBL
105300                              WS-TRIP-TBL
105400                              WRK-OCCURRENCE-COUNTERS
105500                              WRK-CAPACITY-TABLE
105600                              WRK-AUDIT-REC
105700         ON EXCEPTION
105800             MOVE "BKTB0003" TO WRK-PROGRAM
105900             MOVE "CALL FAILED - LOAD MODULE MISSING"
106000                             TO WRK-ERROR-MSG
106100             PERFORM 9999-CALL-ABEND-PGM
106200     END-CALL.
106300 2500-99-EXIT.                    EXIT.
106400*
106500*------------------------------------------------------------------*
106600*    2600-SEARCH-TRIPS - RULE 17.  HAND OFF LISTING TO BKTB0004
106700*------------------------------------------------------------------*
106800 2600-SEARCH-TRIPS SECTION.
106900     MOVE TXN-SOURCE      TO WRK-SR-SOURCE.
107000     MOVE TXN-DEST        TO WRK-SR-DEST.
107100     MOVE TXN-WINDOW-START TO WRK-SR-WIN-START.
107200     MOVE TXN-WINDOW-END   TO WRK-SR-WIN-END.
107300     SET WRK-FN-SEARCH TO TRUE.
107400     CALL WRK-REPORT-PGM USING WRK-REPORT-FUNCTION
107500                               WRK-SEARCH-REQUEST
107600                               WS-TRIP-TBL
107700                               WS-ROUTE-TBL
107800                               WS-BUS-TBL
107900                               WS-SEAT-TBL
108000                               WS-BOOKING-TBL
108100                               WS-USER-TBL
108200                               WS-PAYMENT-TBL
108300                               WRK-OCCURRENCE-COUNTERS
108400                               TXN-BOOKING-ID
108500         ON EXCEPTION
108600             MOVE "BKTB0004" TO WRK-PROGRAM
108700             MOVE "CALL FAILED - LOAD MODULE MISSING"
108800                             TO WRK-ERROR-MSG
108900             PERFORM 9999-CALL-ABEND-PGM
109000     END-CALL.
109100     MOVE "ACCEPTED" TO AUD-RESULT.
109200     MOVE SPACES     TO AUD-REASON.
109300 2600-99-EXIT.                    EXIT.
109400*
109500*------------------------------------------------------------------*
109600*    2700-CALL-TICKET-ENGINE - PER-BOOKING TICKET, BKTB0004
109700*------------------------------------------------------------------*
109800 2700-CALL-TICKET-ENGINE SECTION.
109900     SET WS-BOOKING-IX TO 1.
110000     SEARCH WS-BOOKING-ENTRY
110100         AT END SET WS-BOOKING-IX TO WS-BOOKING-CNT
110200                SET WS-BOOKING-IX UP BY 1
110300         WHEN BKG-ID (WS-BOOKING-IX) = TXN-BOOKING-ID
110400             CONTINUE
110500     END-SEARCH.
110600     IF WS-BOOKING-IX > WS-BOOKING-CNT
110700         MOVE "REJECTED" TO AUD-RESULT
110800         MOVE "BOOKING NOT FOUND FOR TICKET" TO AUD-REASON
110900     ELSE
111000         SET WRK-FN-TICKET TO TRUE
111100         CALL WRK-REPORT-PGM USING WRK-REPORT-FUNCTION
111200                                   WRK-SEARCH-REQUEST
111300                                   WS-TRIP-TBL
111400                                   WS-ROUTE-TBL
111500                                   WS-BUS-TBL
111600                                   WS-SEAT-TBL
111700                                   WS-BOOKING-TBL
111800                                   WS-USER-TBL
111900                                   WS-PAYMENT-TBL
112000                                   WRK-OCCURRENCE-COUNTERS
112100                                   TXN-BOOKING-ID
112200             ON EXCEPTION
112300                 MOVE "BKTB0004" TO WRK-PROGRAM
112400                 MOVE "CALL FAILED - LOAD MODULE MISSING"
112500                                 TO WRK-ERROR-MSG
112600                 PERFORM 9999-CALL-ABEND-PGM
112700         END-CALL
112800         MOVE "ACCEPTED" TO AUD-RESULT
112900         MOVE SPACES     TO AUD-REASON
113000     END-IF.
113100 2700-99-EXIT.                    EXIT.
113200*
113300*------------------------------------------------------------------*
113400*    2800-REGISTER-USER - RULES 19,20
113500*------------------------------------------------------------------*
113600 2800-REGISTER-USER SECTION.
113700     MOVE "N" TO WRK-USER-FOUND-SW.
113800     PERFORM 2810-CHECK-DUP-EMAIL
113900         VARYING WS-USER-IX FROM 1 BY 1
114000         UNTIL WS-USER-IX > WS-USER-CNT
114100            OR USER-FOUND.
114200     IF USER-FOUND
114300         MOVE "REJECTED" TO AUD-RESULT
114400         MOVE "EMAIL ALREADY REGISTERED" TO AUD-REASON
114500     ELSE
114600         MOVE "N" TO WRK-USER-FOUND-SW
114700         PERFORM 2820-CHECK-DUP-PHONE
114800             VARYING WS-USER-IX FROM 1 BY 1
114900             UNTIL WS-USER-IX > WS-USER-CNT
115000                OR USER-FOUND
115100         IF USER-FOUND
115200             MOVE "REJECTED" TO AUD-RESULT
115300             MOVE "PHONE NUMBER ALREADY REGISTERED" TO AUD-REASON
115400         ELSE IF TXN-USER-ROLE NOT = "ADMIN   "
115500                 AND TXN-USER-ROLE NOT = "CUSTOMER"
115600             MOVE "REJECTED" TO AUD-RESULT
115700             MOVE "ROLE MUST BE ADMIN OR CUSTOMER" TO AUD-REASON
115800         ELSE
115900             COMPUTE WRK-NEXT-USER-ID = WRK-NEXT-USER-ID + 1
116000             ADD 1 TO WS-USER-CNT
116100             SET WS-USER-IX TO WS-USER-CNT
116200             MOVE WRK-NEXT-USER-ID TO USER-ID (WS-USER-IX)
116300             MOVE TXN-USER-NAME    TO USER-NAME (WS-USER-IX)
116400             MOVE TXN-USER-EMAIL   TO USER-EMAIL (WS-USER-IX)
116500             MOVE TXN-USER-PHONE   TO USER-PHONE (WS-USER-IX)
116600             MOVE TXN-USER-ROLE    TO USER-ROLE (WS-USER-IX)
116700             MOVE "ACCEPTED" TO AUD-RESULT
116800             MOVE SPACES     TO AUD-REASON
116900         END-IF
117000     END-IF.
117100 2800-99-EXIT.                    EXIT.
117200*
117300 2810-CHECK-DUP-EMAIL SECTION.
117400     IF USER-EMAIL (WS-USER-IX) = TXN-USER-EMAIL
117500         MOVE "Y" TO WRK-USER-FOUND-SW
117600     END-IF.
117700 2810-99-EXIT.                 EXIT.
117800*
117900 2820-CHECK-DUP-PHONE SECTION.
118000     IF USER-PHONE (WS-USER-IX) = TXN-USER-PHONE
118100         MOVE "Y" TO WRK-USER-FOUND-SW
118200     END-IF.
118300 2820-99-EXIT.                 EXIT.
118400*
118500*------------------------------------------------------------------*
118600*    3000-FINALIZE - REWRITE MASTERS, RUN THE END-OF-RUN REPORT
118700*------------------------------------------------------------------*
118800 3000-FINALIZE SECTION.
118900     CLOSE USERS SEATS HOLDS BOOKINGS PAYMENTS.
119000     OPEN OUTPUT USERS SEATS HOLDS BOOKINGS PAYMENTS.
119100     PERFORM 3100-REWRITE-USERS
119200         VARYING WS-USER-IX FROM 1 BY 1
119300         UNTIL WS-USER-IX > WS-USER-CNT.
119400     PERFORM 3200-REWRITE-SEATS
119500         VARYING WS-SEAT-IX FROM 1 BY 1
119600         UNTIL WS-SEAT-IX > WS-SEAT-CNT.
119700     PERFORM 3300-REWRITE-HOLDS
119800         VARYING WS-HOLD-IX FROM 1 BY 1
119900         UNTIL WS-HOLD-IX > WS-HOLD-CNT.
120000     PERFORM 3400-REWRITE-BOOKINGS
120100         VARYING WS-BOOKING-IX FROM 1 BY 1
120200         UNTIL WS-BOOKING-IX > WS-BOOKING-CNT.
120300     PERFORM 3500-REWRITE-PAYMENTS
120400         VARYING WS-PAYMENT-IX FROM 1 BY 1
120500         UNTIL WS-PAYMENT-IX > WS-PAYMENT-CNT.
120600     CLOSE USERS SEATS HOLDS BOOKINGS PAYMENTS.
120700     SET WRK-FN-EOR-REPORT TO TRUE.
120800     CALL WRK-REPORT-PGM USING WRK-REPORT-FUNCTION
120900                               WRK-SEARCH-REQUEST
121000                               WS-TRIP-TBL
121100                               WS-ROUTE-TBL
121200                               WS-BUS-TBL
121300                               WS-SEAT-TBL
121400                               WS-BOOKING-TBL
121500                               WS-USER-TBL
121600                               WS-PAYMENT-TBL
121700                               WRK-OCCURRENCE-COUNTERS
121800                               TXN-BOOKING-ID
121900         ON EXCEPTION
122000             MOVE "BKTB0004" TO WRK-PROGRAM
122100             MOVE "CALL FAILED - LOAD MODULE MISSING"
122200                             TO WRK-ERROR-MSG
122300             PERFORM 9999-CALL-ABEND-PGM
122400     END-CALL.
122500     CLOSE BUSES ROUTES TRIPS TRANSACTS AUDITLOG.
122600     DISPLAY "-----------------------------------------------".
122700     DISPLAY "  BKTB0001  RUN SUMMARY - " WRK-CD-DATE
122750         " (" WRK-CD-DATE-NUM ")".
122800     DISPLAY "-----------------------------------------------".
122900     DISPLAY "  TRANSACTS READ......: " WRK-TXN-READ-CNT.
123000     DISPLAY "  HOLD.................: " WRK-TXN-HOLD-CNT.
123100     DISPLAY "  CONFIRM..............: " WRK-TXN-CONFIRM-CNT.
123200     DISPLAY "  CANCEL...............: " WRK-TXN-CANCEL-CNT.
123300     DISPLAY "  PAYMENT..............: " WRK-TXN-PAYMENT-CNT.
123400     DISPLAY "  RETRY................: " WRK-TXN-RETRY-CNT.
123500     DISPLAY "  REFUND...............: " WRK-TXN-REFUND-CNT.
123600     DISPLAY "  SWEEP................: " WRK-TXN-SWEEP-CNT.
123700     DISPLAY "  SEARCH...............: " WRK-TXN-SEARCH-CNT.
123800     DISPLAY "  TICKET...............: " WRK-TXN-TICKET-CNT.
123900     DISPLAY "  REGISTER.............: " WRK-TXN-REGISTER-CNT.
123950     DISPLAY "  UNKNOWN CODE.........: " WRK-TXN-REJECT-CNT.
123960     DISPLAY "-----------------------------------------------".
123970     DISPLAY "  ACCEPTED (ALL TXNS)..: " WRK-TXN-ACCEPTED-CNT.
123980     DISPLAY "  REJECTED (ALL TXNS)..: " WRK-TXN-REJECTED-CNT.
124100     DISPLAY "-----------------------------------------------".
124200 3000-99-EXIT.                    EXIT.
124300*
124400*------------------------------------------------------------------*
124500*    3100-REWRITE-USERS - WRITE THE UPDATED TABLE BACK OUT
124600*------------------------------------------------------------------*
124700 3100-REWRITE-USERS SECTION.
124800     WRITE FD-USERS-REC FROM WS-USER-ENTRY (WS-USER-IX).
124900 3100-99-EXIT.                    EXIT.
125000*
125100*------------------------------------------------------------------*
125200*    3200-REWRITE-SEATS - WRITE THE UPDATED TABLE BACK OUT
125300*------------------------------------------------------------------*
125400 3200-REWRITE-SEATS SECTION.
125500     WRITE FD-SEATS-REC FROM WS-SEAT-ENTRY (WS-SEAT-IX).
125600 3200-99-EXIT.                    EXIT.
125700*
125800*------------------------------------------------------------------*
125900*    3300-REWRITE-HOLDS - WRITE THE UPDATED TABLE BACK OUT
126000*------------------------------------------------------------------*
126100 3300-REWRITE-HOLDS SECTION.
126200     IF HOLD-ID (WS-HOLD-IX) NOT = ZERO
126300         WRITE FD-HOLDS-REC FROM WS-HOLD-ENTRY (WS-HOLD-IX)
126400     END-IF.
126500 3300-99-EXIT.                    EXIT.
126600*
126700*------------------------------------------------------------------*
126800*    3400-REWRITE-BOOKINGS - WRITE THE UPDATED TABLE BACK OUT
126900*------------------------------------------------------------------*
127000 3400-REWRITE-BOOKINGS SECTION.
127100     WRITE FD-BOOKINGS-REC FROM WS-BOOKING-ENTRY (WS-BOOKING-IX).
127200 3400-99-EXIT.                    EXIT.
127300*
127400*------------------------------------------------------------------*
127500*    3500-REWRITE-PAYMENTS - WRITE THE UPDATED TABLE BACK OUT
127600*------------------------------------------------------------------*
127700 3500-REWRITE-PAYMENTS SECTION.
127800     WRITE FD-PAYMENTS-REC FROM WS-PAYMENT-ENTRY (WS-PAYMENT-IX).
127900 3500-99-EXIT.                    EXIT.
128000*
128100*------------------------------------------------------------------*
128200*    8100-TEST-FS-TRANSACTS - "00" NORMAL, "10" EOF, ANYTHING ELSE ABENDS
128300*------------------------------------------------------------------*
128340*    96/02/16 CQV TICKET#0221 - REWORKED TO GO TO PER SHOP STANDARD
128370*                  FOR FILE STATUS TESTS, EVALUATE NOT USED HERE.
128400 8100-TEST-FS-TRANSACTS SECTION.
128450     IF WRK-FS-TRANSACTS = "00" OR "10"
128460         GO TO 8100-99-EXIT
128470     END-IF.
128800     MOVE "BKTB0001" TO WRK-PROGRAM.
128900     MOVE "TRANSACTS FILE STATUS ERROR" TO WRK-ERROR-MSG.
129000     MOVE WRK-FS-TRANSACTS TO WRK-ERROR-CODE.
129100     PERFORM 9999-CALL-ABEND-PGM.
129300 8100-99-EXIT.                 EXIT.
129400*
129500*------------------------------------------------------------------*
129600*    8900-TEST-FS-AUDITLOG - "00" NORMAL, ANYTHING ELSE ABENDS
129700*------------------------------------------------------------------*
129740*    96/02/16 CQV TICKET#0221 - REWORKED TO GO TO PER SHOP STANDARD
129770*                  FOR FILE STATUS TESTS, EVALUATE NOT USED HERE.
129800 8900-TEST-FS-AUDITLOG SECTION.
129850     IF WRK-FS-AUDITLOG = "00"
129860         GO TO 8900-99-EXIT
129870     END-IF.
130200     MOVE "BKTB0001" TO WRK-PROGRAM.
130300     MOVE "AUDITLOG FILE STATUS ERROR" TO WRK-ERROR-MSG.
130400     MOVE WRK-FS-AUDITLOG TO WRK-ERROR-CODE.
130500     PERFORM 9999-CALL-ABEND-PGM.
130700 8900-99-EXIT.                 EXIT.
130800*
130900*------------------------------------------------------------------*
131000*    9000-GET-DATE-TIME - CENTURY-WINDOWED SINCE THE 1998 Y2K FIX
131100*------------------------------------------------------------------*
131200 9000-GET-DATE-TIME SECTION.
131300     ACCEPT WRK-CD-DATE FROM DATE YYYYMMDD.
131400     ACCEPT WRK-CD-TIME FROM TIME.
131500 9000-99-EXIT.                    EXIT.
131600*
131700*------------------------------------------------------------------*
131800*    9999-CALL-ABEND-PGM - HAND OFF TO THE SHOP ABEND UTILITY
131900*------------------------------------------------------------------*
132000 9999-CALL-ABEND-PGM SECTION.
132100     MOVE "BKTB0001"          TO WRK-PROGRAM.
132200     MOVE WRK-CD-DATE         TO WRK-ERROR-DATE.
132300     MOVE WRK-CD-TIME         TO WRK-ERROR-TIME.
132400     CALL WRK-ABEND-PGM USING WRK-ERROR-LOG.
132500     STOP RUN.
132600 9999-99-EXIT.                 EXIT.
132700*
