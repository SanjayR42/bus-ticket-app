000100*----------------------------------------------------------------*
000200*    MEMBER......: TKTRES04                                      *
000300*    TITLE.......: TRIP MASTER RECORD LAYOUT                     *
000400*    USED BY.....: BKTB0001, BKTB0002, BKTB0003, BKTB0004        *
000500*----------------------------------------------------------------*
000600 03  TRIP-ID                         PIC 9(09).
000700 03  TRIP-BUS-ID                     PIC 9(09).
000800 03  TRIP-ROUTE-ID                   PIC 9(09).
000900 03  TRIP-DEPART-TS                  PIC 9(14).
001000 03  FILLER REDEFINES TRIP-DEPART-TS.
001100     05  TRIP-DEPART-DATE            PIC 9(08).
001200     05  TRIP-DEPART-TIME            PIC 9(06).
001300 03  TRIP-ARRIVE-TS                  PIC 9(14).
001400 03  FILLER REDEFINES TRIP-ARRIVE-TS.
001500     05  TRIP-ARRIVE-DATE            PIC 9(08).
001600     05  TRIP-ARRIVE-TIME            PIC 9(06).
001700 03  TRIP-FARE                       PIC S9(07)V99.
001800 03  FILLER                          PIC X(04).
